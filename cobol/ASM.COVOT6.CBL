000010IDENTIFICATION DIVISION.
000020PROGRAM-ID.     ASM-COVOT6.
000030AUTHOR.         T. OKONKWO.
000040INSTALLATION.   MERIDIAN DATA SERVICES.
000050DATE-WRITTEN.   09/25/1990.
000060DATE-COMPILED.  09/25/1990.
000070SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090* ASM-COVOT6  --  SELLER DATA-COVERAGE OUTPUT LAYOUT             *
000100*                                                                *
000110* ONE RECORD PER SELLER, PRODUCED BY ASM-PRC200 COVERAGE        *
000120* SUMMARIZATION.  REPORTS THE SPAN AND COUNT OF BUSINESS AND    *
000130* ADS PERIODS ON FILE FOR THAT SELLER.  SORTED BY SELLER NAME.  *
000140*****************************************************************
000150* CHANGE LOG                                                    *
000160* DATE        BY   TICKET     DESCRIPTION                      *
000170* ----------  ---  ---------  -------------------------------- *
000180* 09/25/1990  TO   ASM-0007   ORIGINAL LAYOUT                  *
000190* 07/19/1993  TLK  ASM-0048   SPLIT PERIOD-COUNT INTO WEEKLY/   *
000200*                              MONTHLY SUB-COUNTS               *
000210* 09/30/1998  PMO  ASM-0100   Y2K -- MIN/MAX DATES ALREADY CC/YY*
000220* 02/11/1999  PMO  ASM-0101   Y2K SIGN-OFF, NO CHANGES NEEDED  *
000230* 11/14/2003  JFW  ASM-0121   ADDED COUNT-AUDIT OVERLAY AREA    *
000240* 04/18/2005  JFW  ASM-0131   COMMENT CLEANUP, NO LAYOUT CHANGE*
000250*****************************************************************
000260 ENVIRONMENT DIVISION.
000270 CONFIGURATION SECTION.
000280 SPECIAL-NAMES.
000290     C01 IS TOP-OF-FORM.
000300 INPUT-OUTPUT SECTION.
000310 FILE-CONTROL.
000320     SELECT ASM-COVERAGE-OUTPUT-FILE ASSIGN TO COVOUT
000330         ORGANIZATION IS LINE SEQUENTIAL
000340         FILE STATUS IS WS-COVOUT-STATUS.
000350 DATA DIVISION.
000360 FILE SECTION.
000370 FD  ASM-COVERAGE-OUTPUT-FILE
000380     LABEL RECORDS ARE STANDARD
000390     RECORD CONTAINS 100 CHARACTERS
000400     DATA RECORD IS ASM-COVERAGE-OUTPUT-RECORD.
000410 01  ASM-COVERAGE-OUTPUT-RECORD.
000420     05  CO-SELLER-ID                  PIC 9(09).
000430     05  CO-DETAIL-AREA.
000440         10  CO-SELLER-NAME            PIC X(30).
000450         10  CO-BIZ-MIN-DATE           PIC 9(08).
000460         10  CO-BIZ-MAX-DATE           PIC 9(08).
000470         10  CO-BIZ-PERIOD-COUNT       PIC 9(05).
000480         10  CO-BIZ-WEEKLY-PERIODS     PIC 9(05).
000490         10  CO-BIZ-MONTHLY-PERIODS    PIC 9(05).
000500         10  CO-ADS-MIN-DATE           PIC 9(08).
000510         10  CO-ADS-MAX-DATE           PIC 9(08).
000520         10  CO-ADS-DAY-COUNT          PIC 9(05).
000530         10  FILLER                    PIC X(09).
000540     05  CO-BIZ-DATE-COMPARE-AREA REDEFINES CO-DETAIL-AREA.
000550         10  FILLER                    PIC X(30).
000560         10  CO-BD-MIN-DATE            PIC 9(08).
000570         10  CO-BD-MAX-DATE            PIC 9(08).
000580         10  FILLER                    PIC X(45).
000590     05  CO-ADS-DATE-COMPARE-AREA REDEFINES CO-DETAIL-AREA.
000600         10  FILLER                    PIC X(61).
000610         10  CO-AD-MIN-DATE            PIC 9(08).
000620         10  CO-AD-MAX-DATE            PIC 9(08).
000630         10  FILLER                    PIC X(14).
000640     05  CO-COUNT-AUDIT-AREA REDEFINES CO-DETAIL-AREA.
000650         10  FILLER                    PIC X(46).
000660         10  CO-CA-PERIOD-COUNT        PIC 9(05).
000670         10  CO-CA-WEEKLY-PERIODS      PIC 9(05).
000680         10  CO-CA-MONTHLY-PERIODS     PIC 9(05).
000690         10  FILLER                    PIC X(30).
000700 WORKING-STORAGE SECTION.
000710 01  WS-COVOUT-STATUS                  PIC X(02)   VALUE SPACES.
000720 01  WS-COVOUT-COUNTERS.
000730     05  WS-CO-RECORDS-WRITTEN         PIC 9(07)   COMP VALUE ZERO.
000740*****************************************************************
000750* THIS MEMBER CARRIES LAYOUT ONLY.  SEE ASM-PRC200 2200-BUILD-  *
000760* COVERAGE-SUMMARY FOR THE LOGIC THAT BUILDS AND WRITES THIS    *
000770* RECORD.                                                        *
000780*****************************************************************
000790 PROCEDURE DIVISION.
000800 0000-COVOT6-MAINLINE.
000810     OPEN OUTPUT ASM-COVERAGE-OUTPUT-FILE.
000820     CLOSE ASM-COVERAGE-OUTPUT-FILE.
000830     STOP RUN.
