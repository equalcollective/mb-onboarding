000010IDENTIFICATION DIVISION.
000020PROGRAM-ID.     ASM-PIV300.
000030AUTHOR.         T. OKONKWO.
000040INSTALLATION.   MERIDIAN DATA SERVICES.
000050DATE-WRITTEN.   12/03/1990.
000060DATE-COMPILED.  12/03/1990.
000070SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090* ASM-PIV300  --  SELLER PIVOT BUILDER                          *
000100*                                                                *
000110* READS THE METRICS OUTPUT OF ASM-MET100 AND TURNS IT SIDEWAYS  *
000120* -- ONE ROW PER ENTITY (ACCOUNT, PARENT PRODUCT OR CHILD ASIN), *
000130* ONE COLUMN GROUP PER PERIOD, MOST-RECENT PERIOD FIRST.  THE    *
000140* METRIC-PRESET ON THE PARM CARD SELECTS WHICH METRICS BECOME   *
000150* COLUMNS.  A TOTAL ROW IS APPENDED WHEN MORE THAN ONE DATA ROW  *
000160* QUALIFIES.  OUTPUT IS A HEADERED CSV FOR DOWNSTREAM REPORTING. *
000170*****************************************************************
000180* CHANGE LOG                                                     *
000190* DATE        BY   TICKET     DESCRIPTION                       *
000200* ----------  ---  ---------  --------------------------------- *
000210* 12/03/1990  TO   ASM-0010   ORIGINAL PROGRAM -- SALES-OVERVIEW *
000220*                              PRESET ONLY, ACCOUNT LEVEL ONLY   *
000230* 06/14/1991  TO   ASM-0025   ADDED PARENT AND CHILD LEVELS      *
000240* 09/02/1993  TLK  ASM-0055   ADDED ADVERTISING AND TRAFFIC      *
000250*                              PRESETS                            *
000260* 04/19/1994  TLK  ASM-0058   ADDED ORGANIC-VS-PAID PRESET       *
000270* 11/11/1996  PMO  ASM-0078   ADDED ALL-METRICS PRESET           *
000280* 09/30/1998  PMO  ASM-0106   Y2K -- ALL WORK DATES CARRY A 4-   *
000290*                              DIGIT CC/YY, VERIFIED NO 2-DIGIT  *
000300*                              YEAR COMPARES REMAIN IN THIS PGM  *
000310* 02/11/1999  PMO  ASM-0107   Y2K SIGN-OFF                       *
000320* 05/03/2002  JFW  ASM-0116   ADDED TOTAL ROW WITH RECOMPUTED    *
000330*                              RATIO METRICS PER DATA-QUALITY    *
000340*                              TEAM REQUEST                      *
000350* 11/14/2003  JFW  ASM-0125   SORT ROWS DESCENDING BY FIRST      *
000360*                              METRIC OF MOST RECENT PERIOD      *
000370* 04/18/2005  JFW  ASM-0134   COMMENT CLEANUP, NO LOGIC CHANGE   *
000380* 01/09/2006  JFW  ASM-0142   RAISED ROW/PERIOD TABLE LIMITS     *
000390*                              FOR SELLER GROWTH                 *
000400* 06/14/2007  RDH  ASM-0158   REPLACED EVERY IN-LINE PERFORM     *
000410*                              VARYING/UNTIL WITH OUT-OF-LINE    *
000420*                              PERFORM...THRU...EXIT -- SHOP     *
000430*                              STANDARD IS NO IN-LINE LOOP BODY  *
000440* 07/09/2007  RDH  ASM-0161   1230-LABEL-ONE-PERIOD CALLED ANY   *
000450*                              PERIOD STARTING ON THE 1ST MON_   *
000460*                              YYYY, EVEN A WEEKLY ONE -- ADDED  *
000470*                              PC-GRANULARITY TO THE PARM CARD   *
000480*                              AND LABEL ON THAT, NOT DAY-OF-    *
000490*                              MONTH                             *
000500*****************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT ASM-PARM-FILE ASSIGN TO PARMCRD
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS IS WS-PARM-STATUS.
000600     SELECT ASM-METRICS-INPUT-FILE ASSIGN TO METIN
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS IS WS-METIN-STATUS.
000630     SELECT ASM-PIVOT-CSV-FILE ASSIGN TO PIVCSV
000640         ORGANIZATION IS LINE SEQUENTIAL
000650         FILE STATUS IS WS-PIVCSV-STATUS.
000660 DATA DIVISION.
000670 FILE SECTION.
000680 FD  ASM-PARM-FILE
000690     LABEL RECORDS ARE OMITTED
000700     RECORD CONTAINS 080 CHARACTERS
000710     DATA RECORD IS ASM-PARM-RECORD.
000720 01  ASM-PARM-RECORD.
000730     05  PC-LEVEL-CODE             PIC X(01).
000740         88  PC-LEVEL-ACCOUNT          VALUE 'A'.
000750         88  PC-LEVEL-PARENT           VALUE 'P'.
000760         88  PC-LEVEL-CHILD            VALUE 'C'.
000770     05  PC-PRESET-CODE            PIC X(16).
000780         88  PC-PRESET-SALES           VALUE 'sales_overview  '.
000790         88  PC-PRESET-ADVERTISING     VALUE 'advertising     '.
000800         88  PC-PRESET-ORGANIC         VALUE 'organic_vs_paid '.
000810         88  PC-PRESET-TRAFFIC         VALUE 'traffic         '.
000820         88  PC-PRESET-ALL             VALUE 'all             '.
000830     05  PC-GRANULARITY            PIC X(07).
000840         88  PC-GRAN-WEEKLY            VALUE 'WEEKLY '.
000850         88  PC-GRAN-MONTHLY           VALUE 'MONTHLY'.
000860     05  FILLER                    PIC X(56).
000870 01  ASM-PARM-RECORD-TRACE REDEFINES ASM-PARM-RECORD.
000880     05  PC-TRACE-LINE             PIC X(80).
000890 FD  ASM-METRICS-INPUT-FILE
000900     LABEL RECORDS ARE STANDARD
000910     RECORD CONTAINS 260 CHARACTERS
000920     DATA RECORD IS ASM-METRICS-INPUT-RECORD.
000930 01  ASM-METRICS-INPUT-RECORD.
000940     05  MI-SELLER-ID              PIC 9(09).
000950     05  MI-DETAIL-AREA.
000960         10  MI-SELLER-NAME            PIC X(30).
000970         10  MI-NORMALIZED-NAME        PIC X(30).
000980         10  MI-CHILD-ASIN             PIC X(10).
000990         10  MI-VARIANT-NAME           PIC X(30).
001000         10  MI-PERIOD-START           PIC 9(08).
001010         10  MI-TOTAL-SALES            PIC S9(09)V99.
001020         10  MI-SESSIONS               PIC 9(09).
001030         10  MI-UNITS                  PIC 9(09).
001040         10  MI-PAGE-VIEWS             PIC 9(09).
001050         10  MI-AD-SPEND               PIC S9(09)V99.
001060         10  MI-AD-SALES               PIC S9(09)V99.
001070         10  MI-IMPRESSIONS            PIC 9(09).
001080         10  MI-CLICKS                 PIC 9(09).
001090         10  MI-AD-ORDERS              PIC 9(09).
001100         10  MI-ORGANIC-SALES          PIC S9(09)V99.
001110         10  MI-CVR-PCT                PIC S9(03)V99.
001120         10  MI-CTR-PCT                PIC S9(03)V99.
001130         10  MI-ROAS                   PIC S9(05)V99.
001140         10  MI-ACOS-PCT               PIC S9(05)V9.
001150         10  MI-TACOS-PCT              PIC S9(05)V9.
001160         10  MI-ORGANIC-PCT            PIC S9(03)V9.
001170         10  MI-AD-SALES-PCT           PIC S9(03)V9.
001180         10  FILLER                    PIC X(08).
001190 FD  ASM-PIVOT-CSV-FILE
001200     LABEL RECORDS ARE STANDARD
001210     RECORD CONTAINS 640 CHARACTERS
001220     DATA RECORD IS ASM-PIVOT-CSV-RECORD.
001230 01  ASM-PIVOT-CSV-RECORD         PIC X(640).
001240 WORKING-STORAGE SECTION.
001250 01  WS-FILE-STATUSES.
001260     05  WS-PARM-STATUS            PIC X(02)   VALUE SPACES.
001270     05  WS-METIN-STATUS           PIC X(02)   VALUE SPACES.
001280     05  WS-PIVCSV-STATUS          PIC X(02)   VALUE SPACES.
001290 01  WS-SWITCHES.
001300     05  WS-MORE-MET-RECS          PIC X(03)   VALUE 'YES'.
001310 01  WS-WORK-COUNTERS              COMP.
001320     05  WS-MI-MAX                 PIC 9(07)   VALUE ZERO.
001330     05  WS-ROW-IDX                PIC 9(05)   VALUE ZERO.
001340     05  WS-ROW-MAX                PIC 9(05)   VALUE ZERO.
001350     05  WS-COL-IDX                PIC 9(03)   VALUE ZERO.
001360     05  WS-COL-MAX                PIC 9(03)   VALUE ZERO.
001370     05  WS-MET-IDX                PIC 9(02)   VALUE ZERO.
001380     05  WS-MET-MAX                PIC 9(02)   VALUE ZERO.
001390     05  WS-SRCH-IDX               PIC 9(07)   VALUE ZERO.
001400     05  WS-ROW-JDX                PIC 9(05)   VALUE ZERO.
001410     05  WS-COL-PASS-CTR           PIC 9(03)   VALUE ZERO.
001420     05  WS-ROW-PASS-CTR           PIC 9(05)   VALUE ZERO.
001430*****************************************************************
001440* RAW METRICS TABLE -- THE ENTIRE UNIT-1 OUTPUT FOR THIS LEVEL, *
001450* LOADED WHOLE.                                                 *
001460*****************************************************************
001470 01  WS-METRICS-TABLE.
001480     05  WS-MI-ENTRY OCCURS 1 TO 20000 TIMES
001490                     DEPENDING ON WS-MI-MAX
001500                     INDEXED BY MI-IDX.
001510         10  WS-MI-SELLER-ID       PIC 9(09).
001520         10  WS-MI-SELLER-NAME     PIC X(30).
001530         10  WS-MI-NORM-NAME       PIC X(30).
001540         10  WS-MI-CHILD-ASIN      PIC X(10).
001550         10  WS-MI-VARIANT-NAME    PIC X(30).
001560         10  WS-MI-PERIOD-START    PIC 9(08).
001570         10  WS-MI-VALUES.
001580             15  WS-MI-TOTAL-SALES     PIC S9(09)V99.
001590             15  WS-MI-SESSIONS        PIC 9(09).
001600             15  WS-MI-UNITS           PIC 9(09).
001610             15  WS-MI-PAGE-VIEWS      PIC 9(09).
001620             15  WS-MI-AD-SPEND        PIC S9(09)V99.
001630             15  WS-MI-AD-SALES        PIC S9(09)V99.
001640             15  WS-MI-IMPRESSIONS     PIC 9(09).
001650             15  WS-MI-CLICKS          PIC 9(09).
001660             15  WS-MI-AD-ORDERS       PIC 9(09).
001670             15  WS-MI-ORGANIC-SALES   PIC S9(09)V99.
001680             15  WS-MI-CVR-PCT         PIC S9(03)V99.
001690             15  WS-MI-CTR-PCT         PIC S9(03)V99.
001700             15  WS-MI-ROAS            PIC S9(05)V99.
001710             15  WS-MI-ACOS-PCT        PIC S9(05)V9.
001720             15  WS-MI-TACOS-PCT       PIC S9(05)V9.
001730             15  WS-MI-ORGANIC-PCT     PIC S9(03)V9.
001740             15  WS-MI-AD-SALES-PCT    PIC S9(03)V9.
001750*****************************************************************
001760* DISTINCT PERIOD LIST, SORTED MOST-RECENT FIRST -- THE PIVOT   *
001770* COLUMN GROUPS.                                                *
001780*****************************************************************
001790 01  WS-PERIOD-TABLE.
001800     05  WS-COL-ENTRY OCCURS 1 TO 200 TIMES
001810                     DEPENDING ON WS-COL-MAX
001820                     INDEXED BY COL-IDX COL-JDX.
001830         10  WS-COL-PERIOD-START   PIC 9(08).
001840         10  WS-COL-LABEL          PIC X(12).
001850 01  WS-COL-ENTRY-HOLD.
001860     05  WS-CEH-PERIOD-START       PIC 9(08).
001870     05  WS-CEH-LABEL              PIC X(12).
001880*****************************************************************
001890* DISTINCT ROW (ENTITY) LIST -- ONE ROW PER ACCOUNT, PARENT OR  *
001900* CHILD DEPENDING ON LEVEL, PLUS ITS VALUE AT EVERY PERIOD.     *
001910*****************************************************************
001920 01  WS-ROW-TABLE.
001930     05  WS-ROW-ENTRY OCCURS 1 TO 20000 TIMES
001940                     DEPENDING ON WS-ROW-MAX
001950                     INDEXED BY ROW-IDX ROW-JDX.
001960         10  WS-ROW-SELLER-ID      PIC 9(09).
001970         10  WS-ROW-SELLER-NAME    PIC X(30).
001980         10  WS-ROW-NORM-NAME      PIC X(30).
001990         10  WS-ROW-CHILD-ASIN     PIC X(10).
002000         10  WS-ROW-VARIANT-NAME   PIC X(30).
002010         10  WS-ROW-CELL OCCURS 200 TIMES
002020                          INDEXED BY CELL-IDX.
002030             15  WS-CELL-VALUES.
002040                 20  WS-CELL-TOTAL-SALES   PIC S9(09)V99.
002050                 20  WS-CELL-SESSIONS      PIC 9(09).
002060                 20  WS-CELL-UNITS         PIC 9(09).
002070                 20  WS-CELL-PAGE-VIEWS    PIC 9(09).
002080                 20  WS-CELL-AD-SPEND      PIC S9(09)V99.
002090                 20  WS-CELL-AD-SALES      PIC S9(09)V99.
002100                 20  WS-CELL-IMPRESSIONS   PIC 9(09).
002110                 20  WS-CELL-CLICKS        PIC 9(09).
002120                 20  WS-CELL-AD-ORDERS     PIC 9(09).
002130                 20  WS-CELL-ORGANIC-SALES PIC S9(09)V99.
002140                 20  WS-CELL-CVR-PCT       PIC S9(03)V99.
002150                 20  WS-CELL-CTR-PCT       PIC S9(03)V99.
002160                 20  WS-CELL-ROAS          PIC S9(05)V99.
002170                 20  WS-CELL-ACOS-PCT      PIC S9(05)V9.
002180                 20  WS-CELL-TACOS-PCT     PIC S9(05)V9.
002190                 20  WS-CELL-ORGANIC-PCT   PIC S9(03)V9.
002200                 20  WS-CELL-AD-SALES-PCT  PIC S9(03)V9.
002210                 20  WS-CELL-HAS-DATA      PIC X(01) VALUE 'N'.
002220 01  WS-ROW-ENTRY-HOLD.
002230     05  WS-REH-SELLER-ID      PIC 9(09).
002240     05  WS-REH-SELLER-NAME    PIC X(30).
002250     05  WS-REH-NORM-NAME      PIC X(30).
002260     05  WS-REH-CHILD-ASIN     PIC X(10).
002270     05  WS-REH-VARIANT-NAME   PIC X(30).
002280     05  WS-REH-CELL OCCURS 200 TIMES.
002290         10  WS-REH-CELL-VALUES PIC X(136).
002300*****************************************************************
002310* METRIC-PRESET TABLE -- NAMES OF THE COLUMNS SELECTED BY THE   *
002320* PARM CARD'S PRESET CODE, IN DISPLAY ORDER.  THE FIRST ENTRY   *
002330* IS THE SORT KEY FOR THE MOST RECENT PERIOD (RULE 6).          *
002340*****************************************************************
002350 01  WS-METRIC-PRESET-TABLE.
002360     05  WS-MET-ENTRY OCCURS 1 TO 08 TIMES
002370                     DEPENDING ON WS-MET-MAX
002380                     INDEXED BY MET-IDX.
002390         10  WS-MET-NAME           PIC X(16).
002400*****************************************************************
002410* DATE / CSV SCRATCH AREAS.                                     *
002420*****************************************************************
002430 01  WS-WORK-DATE                  PIC 9(08)   VALUE ZERO.
002440 01  WS-WORK-DATE-BROKEN REDEFINES WS-WORK-DATE.
002450     05  WS-WD-CCYY                PIC 9(04).
002460     05  WS-WD-MM                  PIC 9(02).
002470     05  WS-WD-DD                  PIC 9(02).
002480 01  WS-MONTH-NAME-TABLE.
002490     05  FILLER  PIC X(03)  VALUE 'Jan'.
002500     05  FILLER  PIC X(03)  VALUE 'Feb'.
002510     05  FILLER  PIC X(03)  VALUE 'Mar'.
002520     05  FILLER  PIC X(03)  VALUE 'Apr'.
002530     05  FILLER  PIC X(03)  VALUE 'May'.
002540     05  FILLER  PIC X(03)  VALUE 'Jun'.
002550     05  FILLER  PIC X(03)  VALUE 'Jul'.
002560     05  FILLER  PIC X(03)  VALUE 'Aug'.
002570     05  FILLER  PIC X(03)  VALUE 'Sep'.
002580     05  FILLER  PIC X(03)  VALUE 'Oct'.
002590     05  FILLER  PIC X(03)  VALUE 'Nov'.
002600     05  FILLER  PIC X(03)  VALUE 'Dec'.
002610 01  WS-MONTH-NAME-REDEF REDEFINES WS-MONTH-NAME-TABLE.
002620     05  WS-MONTH-NAME OCCURS 12 TIMES  PIC X(03).
002630 01  WS-CSV-BUILD-AREA             PIC X(640)  VALUE SPACES.
002640 01  WS-CSV-FIELD                  PIC X(20)   VALUE SPACES.
002650 01  WS-CSV-PTR                    PIC 9(04)   COMP VALUE 1.
002660 01  WS-TOTAL-ROW.
002670     05  WS-TOTAL-CELL OCCURS 200 TIMES.
002680         10  WS-TOTAL-VALUES.
002690             15  WS-TOT-TOTAL-SALES   PIC S9(11)V99.
002700             15  WS-TOT-SESSIONS      PIC 9(11).
002710             15  WS-TOT-UNITS         PIC 9(11).
002720             15  WS-TOT-PAGE-VIEWS    PIC 9(11).
002730             15  WS-TOT-AD-SPEND      PIC S9(11)V99.
002740             15  WS-TOT-AD-SALES      PIC S9(11)V99.
002750             15  WS-TOT-IMPRESSIONS   PIC 9(11).
002760             15  WS-TOT-CLICKS        PIC 9(11).
002770             15  WS-TOT-AD-ORDERS     PIC 9(11).
002780             15  WS-TOT-ORGANIC-SALES PIC S9(11)V99.
002790             15  WS-TOT-CVR-PCT       PIC S9(03)V99.
002800             15  WS-TOT-CTR-PCT       PIC S9(03)V99.
002810             15  WS-TOT-ROAS          PIC S9(05)V99.
002820             15  WS-TOT-ACOS-PCT      PIC S9(05)V9.
002830             15  WS-TOT-TACOS-PCT     PIC S9(05)V9.
002840             15  WS-TOT-ORGANIC-PCT   PIC S9(03)V9.
002850             15  WS-TOT-AD-SALES-PCT  PIC S9(03)V9.
002860 01  WS-MISC-FLAGS.
002870     05  WS-MATCH-FOUND-SW         PIC X(01)   VALUE 'N'.
002880         88  WS-MATCH-FOUND            VALUE 'Y'.
002890 01  WS-SORT-KEY-WORK.
002900     05  WS-SORT-KEY-1             PIC S9(09)V99 VALUE ZERO.
002910     05  WS-SORT-KEY-2             PIC S9(09)V99 VALUE ZERO.
002920 01  WS-HEADLINE-COUNTERS          COMP.
002930     05  WS-TOTAL-ROWS-WRITTEN     PIC 9(05)   VALUE ZERO.
002940*****************************************************************
002950* PROCEDURE DIVISION                                             *
002960*****************************************************************
002970 PROCEDURE DIVISION.
002980 0000-PIV300-MAINLINE.
002990     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
003000     PERFORM 1100-LOAD-METRICS THRU 1100-EXIT.
003010     PERFORM 1200-BUILD-PERIOD-LIST THRU 1200-EXIT.
003020     PERFORM 1300-BUILD-PRESET-LIST THRU 1300-EXIT.
003030     PERFORM 1500-BUILD-ROWS THRU 1500-EXIT.
003040     PERFORM 1700-SORT-ROWS-DESCENDING THRU 1700-EXIT.
003050     PERFORM 2000-WRITE-HEADER-LINE THRU 2000-EXIT.
003060     PERFORM 2100-WRITE-DATA-ROWS THRU 2100-EXIT.
003070     IF WS-ROW-MAX > 1
003080         PERFORM 2300-WRITE-TOTAL-ROW THRU 2300-EXIT
003090     END-IF.
003100     PERFORM 9000-TERMINATE THRU 9000-EXIT.
003110     STOP RUN.
003120*
003130 1000-INITIALIZE.
003140     OPEN INPUT  ASM-PARM-FILE.
003150     OPEN INPUT  ASM-METRICS-INPUT-FILE.
003160     OPEN OUTPUT ASM-PIVOT-CSV-FILE.
003170     READ ASM-PARM-FILE
003180         AT END CONTINUE
003190     END-READ.
003200 1000-EXIT.
003210     EXIT.
003220*
003230 1100-LOAD-METRICS.
003240     PERFORM 1110-READ-METRICS.
003250     PERFORM 1120-ADD-METRIC-ENTRY
003260         UNTIL WS-MORE-MET-RECS = 'NO '.
003270 1100-EXIT.
003280     EXIT.
003290*
003300 1110-READ-METRICS.
003310     READ ASM-METRICS-INPUT-FILE
003320         AT END MOVE 'NO ' TO WS-MORE-MET-RECS
003330     END-READ.
003340 1110-EXIT.
003350     EXIT.
003360*
003370 1120-ADD-METRIC-ENTRY.
003380     ADD 1 TO WS-MI-MAX.
003390     SET MI-IDX TO WS-MI-MAX.
003400     MOVE MI-SELLER-ID        TO WS-MI-SELLER-ID (MI-IDX).
003410     MOVE MI-SELLER-NAME      TO WS-MI-SELLER-NAME (MI-IDX).
003420     MOVE MI-NORMALIZED-NAME  TO WS-MI-NORM-NAME (MI-IDX).
003430     MOVE MI-CHILD-ASIN       TO WS-MI-CHILD-ASIN (MI-IDX).
003440     MOVE MI-VARIANT-NAME     TO WS-MI-VARIANT-NAME (MI-IDX).
003450     MOVE MI-PERIOD-START     TO WS-MI-PERIOD-START (MI-IDX).
003460     MOVE MI-TOTAL-SALES      TO WS-MI-TOTAL-SALES (MI-IDX).
003470     MOVE MI-SESSIONS         TO WS-MI-SESSIONS (MI-IDX).
003480     MOVE MI-UNITS            TO WS-MI-UNITS (MI-IDX).
003490     MOVE MI-PAGE-VIEWS       TO WS-MI-PAGE-VIEWS (MI-IDX).
003500     MOVE MI-AD-SPEND         TO WS-MI-AD-SPEND (MI-IDX).
003510     MOVE MI-AD-SALES         TO WS-MI-AD-SALES (MI-IDX).
003520     MOVE MI-IMPRESSIONS      TO WS-MI-IMPRESSIONS (MI-IDX).
003530     MOVE MI-CLICKS           TO WS-MI-CLICKS (MI-IDX).
003540     MOVE MI-AD-ORDERS        TO WS-MI-AD-ORDERS (MI-IDX).
003550     MOVE MI-ORGANIC-SALES    TO WS-MI-ORGANIC-SALES (MI-IDX).
003560     MOVE MI-CVR-PCT          TO WS-MI-CVR-PCT (MI-IDX).
003570     MOVE MI-CTR-PCT          TO WS-MI-CTR-PCT (MI-IDX).
003580     MOVE MI-ROAS             TO WS-MI-ROAS (MI-IDX).
003590     MOVE MI-ACOS-PCT         TO WS-MI-ACOS-PCT (MI-IDX).
003600     MOVE MI-TACOS-PCT        TO WS-MI-TACOS-PCT (MI-IDX).
003610     MOVE MI-ORGANIC-PCT      TO WS-MI-ORGANIC-PCT (MI-IDX).
003620     MOVE MI-AD-SALES-PCT     TO WS-MI-AD-SALES-PCT (MI-IDX).
003630     PERFORM 1110-READ-METRICS.
003640 1120-EXIT.
003650     EXIT.
003660*
003670*****************************************************************
003680* STEP 2 -- DISTINCT PERIODS, DESCENDING.  LABEL IS MON_DD FOR A *
003690* WEEKLY RUN, MON_YYYY FOR A MONTHLY RUN -- PC-GRANULARITY ON   *
003700* THE PARM CARD SAYS WHICH, SAME AS ASM-MET100 USED TO PRODUCE  *
003710* THIS METRICS FILE IN THE FIRST PLACE.  DAY-OF-MONTH IS NOT A  *
003720* RELIABLE TEST -- A WEEKLY PERIOD CAN START ON THE 1ST.        *
003730*****************************************************************
003740 1200-BUILD-PERIOD-LIST.
003750     PERFORM 1210-ADD-PERIOD-IF-NEW THRU 1210-EXIT
003760            VARYING MI-IDX FROM 1 BY 1 UNTIL MI-IDX > WS-MI-MAX.
003770     PERFORM 1220-BUBBLE-PERIODS-DESC THRU 1220-EXIT
003780            VARYING WS-COL-PASS-CTR FROM 1 BY 1
003790            UNTIL WS-COL-PASS-CTR >= WS-COL-MAX.
003800     PERFORM 1230-LABEL-ONE-PERIOD THRU 1230-EXIT
003810            VARYING COL-IDX FROM 1 BY 1 UNTIL COL-IDX > WS-COL-MAX.
003820 1200-EXIT.
003830     EXIT.
003840*
003850 1210-ADD-PERIOD-IF-NEW.
003860     MOVE 'N' TO WS-MATCH-FOUND-SW.
003870     PERFORM 1215-CHECK-PERIOD-MATCH THRU 1215-EXIT
003880            VARYING COL-IDX FROM 1 BY 1 UNTIL COL-IDX > WS-COL-MAX.
003890     IF NOT WS-MATCH-FOUND
003900         ADD 1 TO WS-COL-MAX
003910         SET COL-IDX TO WS-COL-MAX
003920         MOVE WS-MI-PERIOD-START (MI-IDX)
003930                            TO WS-COL-PERIOD-START (COL-IDX)
003940     END-IF.
003950 1210-EXIT.
003960     EXIT.
003970 *
003980 1215-CHECK-PERIOD-MATCH.
003990     IF WS-COL-PERIOD-START (COL-IDX) =
004000           WS-MI-PERIOD-START (MI-IDX)
004010            MOVE 'Y' TO WS-MATCH-FOUND-SW
004020     END-IF.
004030 1215-EXIT.
004040     EXIT.
004050*
004060 1220-BUBBLE-PERIODS-DESC.
004070     PERFORM 1222-COMPARE-PERIOD-PAIR THRU 1222-EXIT
004080            VARYING WS-SRCH-IDX FROM 1 BY 1
004090            UNTIL WS-SRCH-IDX >= WS-COL-MAX.
004100 1220-EXIT.
004110     EXIT.
004120 1222-COMPARE-PERIOD-PAIR.
004130     SET COL-IDX TO WS-SRCH-IDX.
004140     SET COL-JDX TO WS-SRCH-IDX.
004150     SET COL-JDX UP BY 1.
004160     IF WS-COL-PERIOD-START (COL-IDX) <
004170           WS-COL-PERIOD-START (COL-JDX)
004180            PERFORM 1225-SWAP-PERIOD-ENTRIES THRU 1225-EXIT
004190     END-IF.
004200 1222-EXIT.
004210     EXIT.
004220 *
004230*
004240 1225-SWAP-PERIOD-ENTRIES.
004250     MOVE WS-COL-ENTRY (COL-IDX) TO WS-COL-ENTRY-HOLD.
004260     MOVE WS-COL-ENTRY (COL-JDX) TO WS-COL-ENTRY (COL-IDX).
004270     MOVE WS-COL-ENTRY-HOLD      TO WS-COL-ENTRY (COL-JDX).
004280 1225-EXIT.
004290     EXIT.
004300*
004310 1230-LABEL-ONE-PERIOD.
004320     MOVE WS-COL-PERIOD-START (COL-IDX) TO WS-WORK-DATE.
004330     IF PC-GRAN-MONTHLY
004340         STRING WS-MONTH-NAME (WS-WD-MM) DELIMITED BY SIZE
004350                '_' DELIMITED BY SIZE
004360                WS-WD-CCYY DELIMITED BY SIZE
004370             INTO WS-COL-LABEL
004380     ELSE
004390         STRING WS-MONTH-NAME (WS-WD-MM) DELIMITED BY SIZE
004400                '_' DELIMITED BY SIZE
004410                WS-WD-DD DELIMITED BY SIZE
004420             INTO WS-COL-LABEL
004430     END-IF.
004440 1230-EXIT.
004450     EXIT.
004460*
004470*****************************************************************
004480* STEP 5 -- METRIC PRESET LIST.  DISPLAY ORDER IS BUILT HERE,   *
004490* AND PRESET ORDER ALSO DRIVES THE ROW SORT KEY BELOW -- THE    *
004500* FIRST METRIC IN THE LIST IS ALWAYS THE FIRST COLUMN AND THE   *
004510* VALUE THE DESCENDING ROW SORT COMPARES ON.                    *
004520*****************************************************************
004530 1300-BUILD-PRESET-LIST.
004540     MOVE ZERO TO WS-MET-MAX.
004550     IF PC-PRESET-ADVERTISING
004560         PERFORM 1310-ADD-AD-SPEND THRU 1310-EXIT
004570         PERFORM 1320-ADD-AD-SALES THRU 1320-EXIT
004580         PERFORM 1330-ADD-ROAS THRU 1330-EXIT
004590         PERFORM 1340-ADD-ACOS THRU 1340-EXIT
004600         PERFORM 1350-ADD-IMPRESSIONS THRU 1350-EXIT
004610         PERFORM 1360-ADD-CLICKS THRU 1360-EXIT
004620         PERFORM 1370-ADD-CTR THRU 1370-EXIT
004630     ELSE
004640     IF PC-PRESET-ORGANIC
004650         PERFORM 1380-ADD-TOTAL-SALES THRU 1380-EXIT
004660         PERFORM 1320-ADD-AD-SALES THRU 1320-EXIT
004670         PERFORM 1390-ADD-ORGANIC-SALES THRU 1390-EXIT
004680         PERFORM 1395-ADD-ORGANIC-PCT THRU 1395-EXIT
004690         PERFORM 1398-ADD-TACOS THRU 1398-EXIT
004700     ELSE
004710     IF PC-PRESET-TRAFFIC
004720         PERFORM 1400-ADD-SESSIONS THRU 1400-EXIT
004730         PERFORM 1410-ADD-PAGE-VIEWS THRU 1410-EXIT
004740         PERFORM 1350-ADD-IMPRESSIONS THRU 1350-EXIT
004750         PERFORM 1360-ADD-CLICKS THRU 1360-EXIT
004760         PERFORM 1420-ADD-CVR THRU 1420-EXIT
004770         PERFORM 1370-ADD-CTR THRU 1370-EXIT
004780     ELSE
004790     IF PC-PRESET-ALL
004800         PERFORM 1380-ADD-TOTAL-SALES THRU 1380-EXIT
004810         PERFORM 1400-ADD-SESSIONS THRU 1400-EXIT
004820         PERFORM 1430-ADD-UNITS THRU 1430-EXIT
004830         PERFORM 1410-ADD-PAGE-VIEWS THRU 1410-EXIT
004840         PERFORM 1310-ADD-AD-SPEND THRU 1310-EXIT
004850         PERFORM 1320-ADD-AD-SALES THRU 1320-EXIT
004860         PERFORM 1350-ADD-IMPRESSIONS THRU 1350-EXIT
004870         PERFORM 1360-ADD-CLICKS THRU 1360-EXIT
004880         PERFORM 1440-ADD-AD-ORDERS THRU 1440-EXIT
004890         PERFORM 1390-ADD-ORGANIC-SALES THRU 1390-EXIT
004900         PERFORM 1420-ADD-CVR THRU 1420-EXIT
004910         PERFORM 1370-ADD-CTR THRU 1370-EXIT
004920         PERFORM 1330-ADD-ROAS THRU 1330-EXIT
004930         PERFORM 1340-ADD-ACOS THRU 1340-EXIT
004940         PERFORM 1398-ADD-TACOS THRU 1398-EXIT
004950         PERFORM 1395-ADD-ORGANIC-PCT THRU 1395-EXIT
004960         PERFORM 1450-ADD-AD-SALES-PCT THRU 1450-EXIT
004970     ELSE
004980         PERFORM 1380-ADD-TOTAL-SALES THRU 1380-EXIT
004990         PERFORM 1400-ADD-SESSIONS THRU 1400-EXIT
005000         PERFORM 1430-ADD-UNITS THRU 1430-EXIT
005010         PERFORM 1420-ADD-CVR THRU 1420-EXIT
005020     END-IF END-IF END-IF END-IF.
005030 1300-EXIT.
005040     EXIT.
005050*
005060 1310-ADD-AD-SPEND.
005070     ADD 1 TO WS-MET-MAX.
005080     MOVE 'ad_spend        ' TO WS-MET-NAME (WS-MET-MAX).
005090 1310-EXIT.
005100     EXIT.
005110 1320-ADD-AD-SALES.
005120     ADD 1 TO WS-MET-MAX.
005130     MOVE 'ad_sales        ' TO WS-MET-NAME (WS-MET-MAX).
005140 1320-EXIT.
005150     EXIT.
005160 1330-ADD-ROAS.
005170     ADD 1 TO WS-MET-MAX.
005180     MOVE 'roas            ' TO WS-MET-NAME (WS-MET-MAX).
005190 1330-EXIT.
005200     EXIT.
005210 1340-ADD-ACOS.
005220     ADD 1 TO WS-MET-MAX.
005230     MOVE 'acos_pct        ' TO WS-MET-NAME (WS-MET-MAX).
005240 1340-EXIT.
005250     EXIT.
005260 1350-ADD-IMPRESSIONS.
005270     ADD 1 TO WS-MET-MAX.
005280     MOVE 'impressions     ' TO WS-MET-NAME (WS-MET-MAX).
005290 1350-EXIT.
005300     EXIT.
005310 1360-ADD-CLICKS.
005320     ADD 1 TO WS-MET-MAX.
005330     MOVE 'clicks          ' TO WS-MET-NAME (WS-MET-MAX).
005340 1360-EXIT.
005350     EXIT.
005360 1370-ADD-CTR.
005370     ADD 1 TO WS-MET-MAX.
005380     MOVE 'ctr_pct         ' TO WS-MET-NAME (WS-MET-MAX).
005390 1370-EXIT.
005400     EXIT.
005410 1380-ADD-TOTAL-SALES.
005420     ADD 1 TO WS-MET-MAX.
005430     MOVE 'total_sales     ' TO WS-MET-NAME (WS-MET-MAX).
005440 1380-EXIT.
005450     EXIT.
005460 1390-ADD-ORGANIC-SALES.
005470     ADD 1 TO WS-MET-MAX.
005480     MOVE 'organic_sales   ' TO WS-MET-NAME (WS-MET-MAX).
005490 1390-EXIT.
005500     EXIT.
005510 1395-ADD-ORGANIC-PCT.
005520     ADD 1 TO WS-MET-MAX.
005530     MOVE 'organic_pct     ' TO WS-MET-NAME (WS-MET-MAX).
005540 1395-EXIT.
005550     EXIT.
005560 1398-ADD-TACOS.
005570     ADD 1 TO WS-MET-MAX.
005580     MOVE 'tacos_pct       ' TO WS-MET-NAME (WS-MET-MAX).
005590 1398-EXIT.
005600     EXIT.
005610 1400-ADD-SESSIONS.
005620     ADD 1 TO WS-MET-MAX.
005630     MOVE 'sessions        ' TO WS-MET-NAME (WS-MET-MAX).
005640 1400-EXIT.
005650     EXIT.
005660 1410-ADD-PAGE-VIEWS.
005670     ADD 1 TO WS-MET-MAX.
005680     MOVE 'page_views      ' TO WS-MET-NAME (WS-MET-MAX).
005690 1410-EXIT.
005700     EXIT.
005710 1420-ADD-CVR.
005720     ADD 1 TO WS-MET-MAX.
005730     MOVE 'cvr_pct         ' TO WS-MET-NAME (WS-MET-MAX).
005740 1420-EXIT.
005750     EXIT.
005760 1430-ADD-UNITS.
005770     ADD 1 TO WS-MET-MAX.
005780     MOVE 'units           ' TO WS-MET-NAME (WS-MET-MAX).
005790 1430-EXIT.
005800     EXIT.
005810 1440-ADD-AD-ORDERS.
005820     ADD 1 TO WS-MET-MAX.
005830     MOVE 'ad_orders       ' TO WS-MET-NAME (WS-MET-MAX).
005840 1440-EXIT.
005850     EXIT.
005860 1450-ADD-AD-SALES-PCT.
005870     ADD 1 TO WS-MET-MAX.
005880     MOVE 'ad_sales_pct    ' TO WS-MET-NAME (WS-MET-MAX).
005890 1450-EXIT.
005900     EXIT.
005910*
005920*****************************************************************
005930* STEP 3/4 -- ROW KEY BY LEVEL, ONE CELL PER PERIOD COLUMN.     *
005940*****************************************************************
005950 1500-BUILD-ROWS.
005960     PERFORM 1510-PLACE-ONE-METRIC-ROW THRU 1510-EXIT
005970            VARYING MI-IDX FROM 1 BY 1 UNTIL MI-IDX > WS-MI-MAX.
005980 1500-EXIT.
005990     EXIT.
006000*
006010 1510-PLACE-ONE-METRIC-ROW.
006020     PERFORM 1520-FIND-OR-ADD-ROW THRU 1520-EXIT.
006030     PERFORM 1530-FIND-COLUMN THRU 1530-EXIT.
006040     MOVE WS-MI-TOTAL-SALES (MI-IDX)
006050                          TO WS-CELL-TOTAL-SALES
006060                              (ROW-IDX, COL-IDX).
006070     MOVE WS-MI-SESSIONS (MI-IDX)
006080                          TO WS-CELL-SESSIONS (ROW-IDX, COL-IDX).
006090     MOVE WS-MI-UNITS (MI-IDX)
006100                          TO WS-CELL-UNITS (ROW-IDX, COL-IDX).
006110     MOVE WS-MI-PAGE-VIEWS (MI-IDX)
006120                          TO WS-CELL-PAGE-VIEWS
006130                              (ROW-IDX, COL-IDX).
006140     MOVE WS-MI-AD-SPEND (MI-IDX)
006150                          TO WS-CELL-AD-SPEND (ROW-IDX, COL-IDX).
006160     MOVE WS-MI-AD-SALES (MI-IDX)
006170                          TO WS-CELL-AD-SALES (ROW-IDX, COL-IDX).
006180     MOVE WS-MI-IMPRESSIONS (MI-IDX)
006190                          TO WS-CELL-IMPRESSIONS
006200                              (ROW-IDX, COL-IDX).
006210     MOVE WS-MI-CLICKS (MI-IDX)
006220                          TO WS-CELL-CLICKS (ROW-IDX, COL-IDX).
006230     MOVE WS-MI-AD-ORDERS (MI-IDX)
006240                          TO WS-CELL-AD-ORDERS (ROW-IDX, COL-IDX).
006250     MOVE WS-MI-ORGANIC-SALES (MI-IDX)
006260                          TO WS-CELL-ORGANIC-SALES
006270                              (ROW-IDX, COL-IDX).
006280     MOVE WS-MI-CVR-PCT (MI-IDX)
006290                          TO WS-CELL-CVR-PCT (ROW-IDX, COL-IDX).
006300     MOVE WS-MI-CTR-PCT (MI-IDX)
006310                          TO WS-CELL-CTR-PCT (ROW-IDX, COL-IDX).
006320     MOVE WS-MI-ROAS (MI-IDX)
006330                          TO WS-CELL-ROAS (ROW-IDX, COL-IDX).
006340     MOVE WS-MI-ACOS-PCT (MI-IDX)
006350                          TO WS-CELL-ACOS-PCT (ROW-IDX, COL-IDX).
006360     MOVE WS-MI-TACOS-PCT (MI-IDX)
006370                          TO WS-CELL-TACOS-PCT (ROW-IDX, COL-IDX).
006380     MOVE WS-MI-ORGANIC-PCT (MI-IDX)
006390                          TO WS-CELL-ORGANIC-PCT
006400                              (ROW-IDX, COL-IDX).
006410     MOVE WS-MI-AD-SALES-PCT (MI-IDX)
006420                          TO WS-CELL-AD-SALES-PCT
006430                              (ROW-IDX, COL-IDX).
006440     MOVE 'Y' TO WS-CELL-HAS-DATA (ROW-IDX, COL-IDX).
006450 1510-EXIT.
006460     EXIT.
006470*
006480 1520-FIND-OR-ADD-ROW.
006490     MOVE 'N' TO WS-MATCH-FOUND-SW.
006500     PERFORM 1525-CHECK-ROW-MATCH THRU 1525-EXIT
006510            VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROW-MAX.
006520     IF NOT WS-MATCH-FOUND
006530         ADD 1 TO WS-ROW-MAX
006540         SET ROW-IDX TO WS-ROW-MAX
006550         MOVE WS-MI-SELLER-ID (MI-IDX) TO WS-ROW-SELLER-ID
006560             (ROW-IDX)
006570         MOVE WS-MI-SELLER-NAME (MI-IDX) TO WS-ROW-SELLER-NAME
006580             (ROW-IDX)
006590         IF NOT PC-LEVEL-ACCOUNT
006600             MOVE WS-MI-NORM-NAME (MI-IDX) TO WS-ROW-NORM-NAME
006610                 (ROW-IDX)
006620         END-IF
006630         IF PC-LEVEL-CHILD
006640             MOVE WS-MI-CHILD-ASIN (MI-IDX)
006650                                    TO WS-ROW-CHILD-ASIN (ROW-IDX)
006660             MOVE WS-MI-VARIANT-NAME (MI-IDX)
006670                                    TO WS-ROW-VARIANT-NAME
006680                                        (ROW-IDX)
006690         END-IF
006700     END-IF.
006710 1520-EXIT.
006720     EXIT.
006730 1525-CHECK-ROW-MATCH.
006740     IF WS-ROW-SELLER-ID (ROW-IDX) = WS-MI-SELLER-ID (MI-IDX)
006750           AND (PC-LEVEL-ACCOUNT
006760                     OR WS-ROW-NORM-NAME (ROW-IDX) =
006770                           WS-MI-NORM-NAME (MI-IDX))
006780           AND (NOT PC-LEVEL-CHILD
006790                     OR WS-ROW-CHILD-ASIN (ROW-IDX) =
006800                           WS-MI-CHILD-ASIN (MI-IDX))
006810            MOVE 'Y' TO WS-MATCH-FOUND-SW
006820     END-IF.
006830 1525-EXIT.
006840     EXIT.
006850 *
006860*
006870 1530-FIND-COLUMN.
006880     PERFORM 1535-CHECK-COLUMN-MATCH THRU 1535-EXIT
006890            VARYING COL-IDX FROM 1 BY 1 UNTIL COL-IDX > WS-COL-MAX.
006900     SET COL-IDX TO WS-SRCH-IDX.
006910 1530-EXIT.
006920     EXIT.
006930 1535-CHECK-COLUMN-MATCH.
006940     IF WS-COL-PERIOD-START (COL-IDX) =
006950           WS-MI-PERIOD-START (MI-IDX)
006960            SET WS-SRCH-IDX TO COL-IDX
006970     END-IF.
006980 1535-EXIT.
006990     EXIT.
007000 *
007010*
007020*****************************************************************
007030* STEP 6 -- DESCENDING SORT BY THE FIRST SELECTED METRIC OF THE *
007040* MOST RECENT PERIOD (COLUMN 1, SINCE PERIODS ARE ALREADY MOST- *
007050* RECENT-FIRST).                                                *
007060*****************************************************************
007070 1700-SORT-ROWS-DESCENDING.
007080     PERFORM 1710-BUBBLE-ROWS-PASS THRU 1710-EXIT
007090            VARYING WS-ROW-PASS-CTR FROM 1 BY 1
007100            UNTIL WS-ROW-PASS-CTR >= WS-ROW-MAX.
007110 1700-EXIT.
007120     EXIT.
007130*
007140 1710-BUBBLE-ROWS-PASS.
007150     PERFORM 1715-COMPARE-ROW-PAIR THRU 1715-EXIT
007160            VARYING WS-SRCH-IDX FROM 1 BY 1
007170            UNTIL WS-SRCH-IDX >= WS-ROW-MAX.
007180 1710-EXIT.
007190     EXIT.
007200 1715-COMPARE-ROW-PAIR.
007210     SET ROW-IDX TO WS-SRCH-IDX.
007220     SET ROW-JDX TO WS-SRCH-IDX.
007230     SET ROW-JDX UP BY 1.
007240     PERFORM 1730-GET-SORT-KEY-1 THRU 1730-EXIT.
007250     PERFORM 1740-GET-SORT-KEY-2 THRU 1740-EXIT.
007260     IF WS-SORT-KEY-1 < WS-SORT-KEY-2
007270            PERFORM 1720-SWAP-ROW-ENTRIES THRU 1720-EXIT
007280     END-IF.
007290 1715-EXIT.
007300     EXIT.
007310 *
007320*
007330 1720-SWAP-ROW-ENTRIES.
007340     MOVE WS-ROW-ENTRY (ROW-IDX) TO WS-ROW-ENTRY-HOLD.
007350     MOVE WS-ROW-ENTRY (ROW-JDX) TO WS-ROW-ENTRY (ROW-IDX).
007360     MOVE WS-ROW-ENTRY-HOLD      TO WS-ROW-ENTRY (ROW-JDX).
007370 1720-EXIT.
007380     EXIT.
007390*
007400*    THE SORT KEY IS THE FIRST METRIC OF THE METRIC-PRESET LIST,
007410*    TAKEN AT PIVOT COLUMN 1 (THE MOST RECENT PERIOD, SINCE
007420*    COLUMNS WERE ALREADY BUILT MOST-RECENT-FIRST IN STEP 2).
007430 1730-GET-SORT-KEY-1.
007440     MOVE ZERO TO WS-SORT-KEY-1.
007450     IF WS-MET-NAME (1) = 'total_sales     '
007460         MOVE WS-CELL-TOTAL-SALES (ROW-IDX, 1) TO WS-SORT-KEY-1
007470     ELSE IF WS-MET-NAME (1) = 'sessions        '
007480         MOVE WS-CELL-SESSIONS (ROW-IDX, 1) TO WS-SORT-KEY-1
007490     ELSE IF WS-MET-NAME (1) = 'ad_spend        '
007500         MOVE WS-CELL-AD-SPEND (ROW-IDX, 1) TO WS-SORT-KEY-1
007510     ELSE IF WS-MET-NAME (1) = 'ad_sales        '
007520         MOVE WS-CELL-AD-SALES (ROW-IDX, 1) TO WS-SORT-KEY-1
007530     END-IF END-IF END-IF END-IF.
007540 1730-EXIT.
007550     EXIT.
007560*
007570 1740-GET-SORT-KEY-2.
007580     MOVE ZERO TO WS-SORT-KEY-2.
007590     IF WS-MET-NAME (1) = 'total_sales     '
007600         MOVE WS-CELL-TOTAL-SALES (ROW-JDX, 1) TO WS-SORT-KEY-2
007610     ELSE IF WS-MET-NAME (1) = 'sessions        '
007620         MOVE WS-CELL-SESSIONS (ROW-JDX, 1) TO WS-SORT-KEY-2
007630     ELSE IF WS-MET-NAME (1) = 'ad_spend        '
007640         MOVE WS-CELL-AD-SPEND (ROW-JDX, 1) TO WS-SORT-KEY-2
007650     ELSE IF WS-MET-NAME (1) = 'ad_sales        '
007660         MOVE WS-CELL-AD-SALES (ROW-JDX, 1) TO WS-SORT-KEY-2
007670     END-IF END-IF END-IF END-IF.
007680 1740-EXIT.
007690     EXIT.
007700*
007710*****************************************************************
007720* STEP 8 -- CSV HEADER LINE.                                    *
007730*****************************************************************
007740 2000-WRITE-HEADER-LINE.
007750     MOVE SPACES TO WS-CSV-BUILD-AREA.
007760     MOVE 1 TO WS-CSV-PTR.
007770     IF PC-LEVEL-ACCOUNT
007780         STRING 'seller_id,seller_name' DELIMITED BY SIZE
007790             INTO WS-CSV-BUILD-AREA POINTER WS-CSV-PTR
007800     ELSE
007810     IF PC-LEVEL-PARENT
007820         STRING 'seller_id,seller_name,normalized_name'
007830             DELIMITED BY SIZE
007840             INTO WS-CSV-BUILD-AREA POINTER WS-CSV-PTR
007850     ELSE
007860         STRING
007870            'seller_id,seller_name,normalized_name,child_asin,'
007880            'variant_name' DELIMITED BY SIZE
007890             INTO WS-CSV-BUILD-AREA POINTER WS-CSV-PTR
007900     END-IF END-IF.
007910     PERFORM 2015-APPEND-ONE-HEADER-GROUP THRU 2015-EXIT
007920            VARYING COL-IDX FROM 1 BY 1 UNTIL COL-IDX > WS-COL-MAX.
007930     MOVE WS-CSV-BUILD-AREA TO ASM-PIVOT-CSV-RECORD.
007940     WRITE ASM-PIVOT-CSV-RECORD.
007950 2000-EXIT.
007960     EXIT.
007970 2010-APPEND-ONE-HEADER-CELL.
007980     STRING ',' DELIMITED BY SIZE
007990              WS-COL-LABEL (COL-IDX) DELIMITED BY SPACE
008000              '_' DELIMITED BY SIZE
008010              WS-MET-NAME (MET-IDX) DELIMITED BY SPACE
008020            INTO WS-CSV-BUILD-AREA POINTER WS-CSV-PTR.
008030 2010-EXIT.
008040     EXIT.
008050 2015-APPEND-ONE-HEADER-GROUP.
008060     PERFORM 2010-APPEND-ONE-HEADER-CELL THRU 2010-EXIT
008070            VARYING MET-IDX FROM 1 BY 1 UNTIL MET-IDX > WS-MET-MAX.
008080 2015-EXIT.
008090     EXIT.
008100 *
008110*
008120*****************************************************************
008130* STEP 4/8 -- DATA ROWS, ZERO WHEN THE ENTITY HAS NO CELL FOR A *
008140* GIVEN PERIOD.                                                 *
008150*****************************************************************
008160 2100-WRITE-DATA-ROWS.
008170     PERFORM 2110-WRITE-ONE-DATA-ROW THRU 2110-EXIT
008180            VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROW-MAX.
008190 2100-EXIT.
008200     EXIT.
008210*
008220 2110-WRITE-ONE-DATA-ROW.
008230     MOVE SPACES TO WS-CSV-BUILD-AREA.
008240     MOVE 1 TO WS-CSV-PTR.
008250     MOVE WS-ROW-SELLER-ID (ROW-IDX) TO WS-CSV-FIELD.
008260     STRING WS-CSV-FIELD DELIMITED BY SPACE
008270            ',' DELIMITED BY SIZE
008280            WS-ROW-SELLER-NAME (ROW-IDX) DELIMITED BY SPACE
008290         INTO WS-CSV-BUILD-AREA POINTER WS-CSV-PTR.
008300     IF NOT PC-LEVEL-ACCOUNT
008310         STRING ',' DELIMITED BY SIZE
008320                WS-ROW-NORM-NAME (ROW-IDX) DELIMITED BY SPACE
008330             INTO WS-CSV-BUILD-AREA POINTER WS-CSV-PTR
008340     END-IF.
008350     IF PC-LEVEL-CHILD
008360         STRING ',' DELIMITED BY SIZE
008370                WS-ROW-CHILD-ASIN (ROW-IDX) DELIMITED BY SPACE
008380                ',' DELIMITED BY SIZE
008390                WS-ROW-VARIANT-NAME (ROW-IDX) DELIMITED BY SPACE
008400             INTO WS-CSV-BUILD-AREA POINTER WS-CSV-PTR
008410     END-IF.
008420     PERFORM 2115-APPEND-ONE-DATA-ROW-GROUP THRU 2115-EXIT
008430            VARYING COL-IDX FROM 1 BY 1 UNTIL COL-IDX > WS-COL-MAX.
008440     MOVE WS-CSV-BUILD-AREA TO ASM-PIVOT-CSV-RECORD.
008450     WRITE ASM-PIVOT-CSV-RECORD.
008460     ADD 1 TO WS-TOTAL-ROWS-WRITTEN.
008470 2110-EXIT.
008480     EXIT.
008490 2115-APPEND-ONE-DATA-ROW-GROUP.
008500     PERFORM 2120-APPEND-ONE-CELL THRU 2120-EXIT
008510            VARYING MET-IDX FROM 1 BY 1 UNTIL MET-IDX > WS-MET-MAX.
008520 2115-EXIT.
008530     EXIT.
008540 *
008550*
008560*    THE METRIC-NAME-TO-CELL-FIELD MAPPING IS A PLAIN IF LADDER
008570*    -- THIS SHOP HAS NO TABLE-OF-POINTERS IDIOM FOR THIS KIND
008580*    OF INDIRECTION, SO EACH METRIC IS SPELLED OUT.
008590 2120-APPEND-ONE-CELL.
008600     MOVE SPACES TO WS-CSV-FIELD.
008610     IF WS-MET-NAME (MET-IDX) = 'total_sales     '
008620         MOVE WS-CELL-TOTAL-SALES (ROW-IDX, COL-IDX) TO
008630             WS-CSV-FIELD
008640     ELSE IF WS-MET-NAME (MET-IDX) = 'sessions        '
008650         MOVE WS-CELL-SESSIONS (ROW-IDX, COL-IDX) TO WS-CSV-FIELD
008660     ELSE IF WS-MET-NAME (MET-IDX) = 'units           '
008670         MOVE WS-CELL-UNITS (ROW-IDX, COL-IDX) TO WS-CSV-FIELD
008680     ELSE IF WS-MET-NAME (MET-IDX) = 'page_views      '
008690         MOVE WS-CELL-PAGE-VIEWS (ROW-IDX, COL-IDX) TO
008700             WS-CSV-FIELD
008710     ELSE IF WS-MET-NAME (MET-IDX) = 'ad_spend        '
008720         MOVE WS-CELL-AD-SPEND (ROW-IDX, COL-IDX) TO WS-CSV-FIELD
008730     ELSE IF WS-MET-NAME (MET-IDX) = 'ad_sales        '
008740         MOVE WS-CELL-AD-SALES (ROW-IDX, COL-IDX) TO WS-CSV-FIELD
008750     ELSE IF WS-MET-NAME (MET-IDX) = 'impressions     '
008760         MOVE WS-CELL-IMPRESSIONS (ROW-IDX, COL-IDX) TO
008770             WS-CSV-FIELD
008780     ELSE IF WS-MET-NAME (MET-IDX) = 'clicks          '
008790         MOVE WS-CELL-CLICKS (ROW-IDX, COL-IDX) TO WS-CSV-FIELD
008800     ELSE IF WS-MET-NAME (MET-IDX) = 'organic_sales   '
008810         MOVE WS-CELL-ORGANIC-SALES (ROW-IDX, COL-IDX) TO
008820             WS-CSV-FIELD
008830     ELSE IF WS-MET-NAME (MET-IDX) = 'cvr_pct         '
008840         MOVE WS-CELL-CVR-PCT (ROW-IDX, COL-IDX) TO WS-CSV-FIELD
008850     ELSE IF WS-MET-NAME (MET-IDX) = 'ctr_pct         '
008860         MOVE WS-CELL-CTR-PCT (ROW-IDX, COL-IDX) TO WS-CSV-FIELD
008870     ELSE IF WS-MET-NAME (MET-IDX) = 'roas            '
008880         MOVE WS-CELL-ROAS (ROW-IDX, COL-IDX) TO WS-CSV-FIELD
008890     ELSE IF WS-MET-NAME (MET-IDX) = 'acos_pct        '
008900         MOVE WS-CELL-ACOS-PCT (ROW-IDX, COL-IDX) TO WS-CSV-FIELD
008910     ELSE IF WS-MET-NAME (MET-IDX) = 'tacos_pct       '
008920         MOVE WS-CELL-TACOS-PCT (ROW-IDX, COL-IDX) TO WS-CSV-FIELD
008930     ELSE IF WS-MET-NAME (MET-IDX) = 'organic_pct     '
008940         MOVE WS-CELL-ORGANIC-PCT (ROW-IDX, COL-IDX) TO
008950             WS-CSV-FIELD
008960     ELSE IF WS-MET-NAME (MET-IDX) = 'ad_orders       '
008970         MOVE WS-CELL-AD-ORDERS (ROW-IDX, COL-IDX) TO WS-CSV-FIELD
008980     ELSE IF WS-MET-NAME (MET-IDX) = 'ad_sales_pct    '
008990         MOVE WS-CELL-AD-SALES-PCT (ROW-IDX, COL-IDX) TO
009000             WS-CSV-FIELD
009010     END-IF END-IF END-IF END-IF END-IF END-IF END-IF END-IF
009020     END-IF END-IF END-IF END-IF END-IF END-IF END-IF END-IF
009030     END-IF.
009040     STRING ',' DELIMITED BY SIZE
009050            WS-CSV-FIELD DELIMITED BY SPACE
009060         INTO WS-CSV-BUILD-AREA POINTER WS-CSV-PTR.
009070 2120-EXIT.
009080     EXIT.
009090*
009100*****************************************************************
009110* STEP 7 -- TOTAL ROW.  ADDITIVE METRICS ARE COLUMN SUMS; RATIO *
009120* METRICS ARE RECOMPUTED FROM THE SUMMED BASES, SAME FORMULAS   *
009130* AND ROUNDING AS ASM-MET100 2500-DERIVE-RATIOS.                *
009140*****************************************************************
009150 2300-WRITE-TOTAL-ROW.
009160     PERFORM 2305-SUM-AND-RECOMPUTE-COLUMN THRU 2305-EXIT
009170            VARYING COL-IDX FROM 1 BY 1 UNTIL COL-IDX > WS-COL-MAX.
009180     PERFORM 2330-WRITE-TOTAL-LINE THRU 2330-EXIT.
009190 2300-EXIT.
009200     EXIT.
009210 2305-SUM-AND-RECOMPUTE-COLUMN.
009220     PERFORM 2310-SUM-ONE-COLUMN THRU 2310-EXIT.
009230     PERFORM 2320-RECOMPUTE-COLUMN-RATIOS THRU 2320-EXIT.
009240 2305-EXIT.
009250     EXIT.
009260 *
009270*
009280 2310-SUM-ONE-COLUMN.
009290     MOVE ZERO TO WS-TOTAL-VALUES (COL-IDX).
009300     PERFORM 2315-ADD-ONE-ROW-TO-TOTAL THRU 2315-EXIT
009310            VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROW-MAX.
009320 2310-EXIT.
009330     EXIT.
009340 2315-ADD-ONE-ROW-TO-TOTAL.
009350     ADD WS-CELL-TOTAL-SALES (ROW-IDX, COL-IDX)
009360                      TO WS-TOT-TOTAL-SALES (COL-IDX).
009370     ADD WS-CELL-SESSIONS (ROW-IDX, COL-IDX)
009380                      TO WS-TOT-SESSIONS (COL-IDX).
009390     ADD WS-CELL-UNITS (ROW-IDX, COL-IDX)
009400                      TO WS-TOT-UNITS (COL-IDX).
009410     ADD WS-CELL-PAGE-VIEWS (ROW-IDX, COL-IDX)
009420                      TO WS-TOT-PAGE-VIEWS (COL-IDX).
009430     ADD WS-CELL-AD-SPEND (ROW-IDX, COL-IDX)
009440                      TO WS-TOT-AD-SPEND (COL-IDX).
009450     ADD WS-CELL-AD-SALES (ROW-IDX, COL-IDX)
009460                      TO WS-TOT-AD-SALES (COL-IDX).
009470     ADD WS-CELL-IMPRESSIONS (ROW-IDX, COL-IDX)
009480                      TO WS-TOT-IMPRESSIONS (COL-IDX).
009490     ADD WS-CELL-CLICKS (ROW-IDX, COL-IDX)
009500                      TO WS-TOT-CLICKS (COL-IDX).
009510     ADD WS-CELL-AD-ORDERS (ROW-IDX, COL-IDX)
009520                      TO WS-TOT-AD-ORDERS (COL-IDX).
009530     ADD WS-CELL-ORGANIC-SALES (ROW-IDX, COL-IDX)
009540                      TO WS-TOT-ORGANIC-SALES (COL-IDX).
009550 2315-EXIT.
009560     EXIT.
009570 *
009580*
009590 2320-RECOMPUTE-COLUMN-RATIOS.
009600     MOVE ZERO TO WS-TOT-CVR-PCT (COL-IDX) WS-TOT-CTR-PCT
009610         (COL-IDX)
009620                  WS-TOT-ROAS (COL-IDX) WS-TOT-ACOS-PCT (COL-IDX)
009630                  WS-TOT-TACOS-PCT (COL-IDX)
009640                  WS-TOT-ORGANIC-PCT (COL-IDX).
009650     IF WS-TOT-SESSIONS (COL-IDX) > ZERO
009660         COMPUTE WS-TOT-CVR-PCT (COL-IDX) ROUNDED =
009670             WS-TOT-UNITS (COL-IDX) / WS-TOT-SESSIONS (COL-IDX) *
009680                 100
009690     END-IF.
009700     IF WS-TOT-IMPRESSIONS (COL-IDX) > ZERO
009710         COMPUTE WS-TOT-CTR-PCT (COL-IDX) ROUNDED =
009720             WS-TOT-CLICKS (COL-IDX) / WS-TOT-IMPRESSIONS
009730                 (COL-IDX)
009740                 * 100
009750     END-IF.
009760     IF WS-TOT-AD-SPEND (COL-IDX) > ZERO
009770         COMPUTE WS-TOT-ROAS (COL-IDX) ROUNDED =
009780             WS-TOT-AD-SALES (COL-IDX) / WS-TOT-AD-SPEND (COL-IDX)
009790     END-IF.
009800     IF WS-TOT-AD-SALES (COL-IDX) > ZERO
009810         COMPUTE WS-TOT-ACOS-PCT (COL-IDX) ROUNDED =
009820             WS-TOT-AD-SPEND (COL-IDX) / WS-TOT-AD-SALES (COL-IDX)
009830                 * 100
009840     END-IF.
009850     IF WS-TOT-TOTAL-SALES (COL-IDX) > ZERO
009860         COMPUTE WS-TOT-TACOS-PCT (COL-IDX) ROUNDED =
009870             WS-TOT-AD-SPEND (COL-IDX) / WS-TOT-TOTAL-SALES
009880                 (COL-IDX)
009890                 * 100
009900         COMPUTE WS-TOT-ORGANIC-PCT (COL-IDX) ROUNDED =
009910             WS-TOT-ORGANIC-SALES (COL-IDX) /
009920                 WS-TOT-TOTAL-SALES (COL-IDX) * 100
009930         COMPUTE WS-TOT-AD-SALES-PCT (COL-IDX) ROUNDED =
009940             WS-TOT-AD-SALES (COL-IDX) / WS-TOT-TOTAL-SALES
009950                 (COL-IDX)
009960                 * 100
009970     ELSE
009980         MOVE ZERO TO WS-TOT-AD-SALES-PCT (COL-IDX)
009990     END-IF.
010000 2320-EXIT.
010010     EXIT.
010020*
010030 2330-WRITE-TOTAL-LINE.
010040     MOVE SPACES TO WS-CSV-BUILD-AREA.
010050     MOVE 1 TO WS-CSV-PTR.
010060     IF PC-LEVEL-ACCOUNT
010070         STRING 'TOTAL,' DELIMITED BY SIZE
010080             INTO WS-CSV-BUILD-AREA POINTER WS-CSV-PTR
010090     ELSE
010100     IF PC-LEVEL-PARENT
010110         STRING 'TOTAL,,' DELIMITED BY SIZE
010120             INTO WS-CSV-BUILD-AREA POINTER WS-CSV-PTR
010130     ELSE
010140         STRING 'TOTAL,,,,' DELIMITED BY SIZE
010150             INTO WS-CSV-BUILD-AREA POINTER WS-CSV-PTR
010160     END-IF END-IF.
010170     PERFORM 2335-APPEND-ONE-TOTAL-GROUP THRU 2335-EXIT
010180            VARYING COL-IDX FROM 1 BY 1 UNTIL COL-IDX > WS-COL-MAX.
010190     MOVE WS-CSV-BUILD-AREA TO ASM-PIVOT-CSV-RECORD.
010200     WRITE ASM-PIVOT-CSV-RECORD.
010210 2330-EXIT.
010220     EXIT.
010230 2335-APPEND-ONE-TOTAL-GROUP.
010240     PERFORM 2340-APPEND-ONE-TOTAL-CELL THRU 2340-EXIT
010250            VARYING MET-IDX FROM 1 BY 1 UNTIL MET-IDX > WS-MET-MAX.
010260 2335-EXIT.
010270     EXIT.
010280 *
010290*
010300 2340-APPEND-ONE-TOTAL-CELL.
010310     MOVE SPACES TO WS-CSV-FIELD.
010320     IF WS-MET-NAME (MET-IDX) = 'total_sales     '
010330         MOVE WS-TOT-TOTAL-SALES (COL-IDX) TO WS-CSV-FIELD
010340     ELSE IF WS-MET-NAME (MET-IDX) = 'sessions        '
010350         MOVE WS-TOT-SESSIONS (COL-IDX) TO WS-CSV-FIELD
010360     ELSE IF WS-MET-NAME (MET-IDX) = 'units           '
010370         MOVE WS-TOT-UNITS (COL-IDX) TO WS-CSV-FIELD
010380     ELSE IF WS-MET-NAME (MET-IDX) = 'page_views      '
010390         MOVE WS-TOT-PAGE-VIEWS (COL-IDX) TO WS-CSV-FIELD
010400     ELSE IF WS-MET-NAME (MET-IDX) = 'ad_spend        '
010410         MOVE WS-TOT-AD-SPEND (COL-IDX) TO WS-CSV-FIELD
010420     ELSE IF WS-MET-NAME (MET-IDX) = 'ad_sales        '
010430         MOVE WS-TOT-AD-SALES (COL-IDX) TO WS-CSV-FIELD
010440     ELSE IF WS-MET-NAME (MET-IDX) = 'impressions     '
010450         MOVE WS-TOT-IMPRESSIONS (COL-IDX) TO WS-CSV-FIELD
010460     ELSE IF WS-MET-NAME (MET-IDX) = 'clicks          '
010470         MOVE WS-TOT-CLICKS (COL-IDX) TO WS-CSV-FIELD
010480     ELSE IF WS-MET-NAME (MET-IDX) = 'organic_sales   '
010490         MOVE WS-TOT-ORGANIC-SALES (COL-IDX) TO WS-CSV-FIELD
010500     ELSE IF WS-MET-NAME (MET-IDX) = 'cvr_pct         '
010510         MOVE WS-TOT-CVR-PCT (COL-IDX) TO WS-CSV-FIELD
010520     ELSE IF WS-MET-NAME (MET-IDX) = 'ctr_pct         '
010530         MOVE WS-TOT-CTR-PCT (COL-IDX) TO WS-CSV-FIELD
010540     ELSE IF WS-MET-NAME (MET-IDX) = 'roas            '
010550         MOVE WS-TOT-ROAS (COL-IDX) TO WS-CSV-FIELD
010560     ELSE IF WS-MET-NAME (MET-IDX) = 'acos_pct        '
010570         MOVE WS-TOT-ACOS-PCT (COL-IDX) TO WS-CSV-FIELD
010580     ELSE IF WS-MET-NAME (MET-IDX) = 'tacos_pct       '
010590         MOVE WS-TOT-TACOS-PCT (COL-IDX) TO WS-CSV-FIELD
010600     ELSE IF WS-MET-NAME (MET-IDX) = 'organic_pct     '
010610         MOVE WS-TOT-ORGANIC-PCT (COL-IDX) TO WS-CSV-FIELD
010620     ELSE IF WS-MET-NAME (MET-IDX) = 'ad_orders       '
010630         MOVE WS-TOT-AD-ORDERS (COL-IDX) TO WS-CSV-FIELD
010640     ELSE IF WS-MET-NAME (MET-IDX) = 'ad_sales_pct    '
010650         MOVE WS-TOT-AD-SALES-PCT (COL-IDX) TO WS-CSV-FIELD
010660     END-IF END-IF END-IF END-IF END-IF END-IF END-IF END-IF
010670     END-IF END-IF END-IF END-IF END-IF END-IF END-IF END-IF
010680     END-IF.
010690     STRING ',' DELIMITED BY SIZE
010700            WS-CSV-FIELD DELIMITED BY SPACE
010710         INTO WS-CSV-BUILD-AREA POINTER WS-CSV-PTR.
010720 2340-EXIT.
010730     EXIT.
010740*
010750 9000-TERMINATE.
010760     CLOSE ASM-PARM-FILE
010770           ASM-METRICS-INPUT-FILE
010780           ASM-PIVOT-CSV-FILE.
010790 9000-EXIT.
010800     EXIT.
