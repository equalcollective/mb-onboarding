000010IDENTIFICATION DIVISION.
000020PROGRAM-ID.     ASM-METOT4.
000030AUTHOR.         T. OKONKWO.
000040INSTALLATION.   MERIDIAN DATA SERVICES.
000050DATE-WRITTEN.   09/11/1990.
000060DATE-COMPILED.  09/11/1990.
000070SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090* ASM-METOT4  --  SELLER METRICS OUTPUT LAYOUT                  *
000100*                                                                *
000110* ONE RECORD PER ENTITY (ACCOUNT, PARENT OR CHILD) PER PERIOD   *
000120* PRODUCED BY ASM-MET100.  ASM-PIV300 READS THIS FILE BACK AS   *
000130* ITS ONLY INPUT WHEN BUILDING THE PIVOT REPORT.                *
000140*****************************************************************
000150* CHANGE LOG                                                    *
000160* DATE        BY   TICKET     DESCRIPTION                      *
000170* ----------  ---  ---------  -------------------------------- *
000180* 09/11/1990  TO   ASM-0005   ORIGINAL LAYOUT                  *
000190* 03/02/1991  TO   ASM-0021   ADDED AD-ORDERS                   *
000200* 07/19/1993  TLK  ASM-0046   ADDED TACOS-PCT AND AD-SALES-PCT  *
000210* 10/30/1995  TLK  ASM-0068   ADDED DATE-BROKEN-DOWN OVERLAY    *
000220* 09/30/1998  PMO  ASM-0096   Y2K -- PERIOD-START ALREADY CC/YY *
000230* 02/11/1999  PMO  ASM-0097   Y2K SIGN-OFF, NO CHANGES NEEDED  *
000240* 05/03/2002  JFW  ASM-0113   ADDED RATIO-AUDIT OVERLAY AREA    *
000250* 11/14/2003  JFW  ASM-0119   ADDED LEVEL-KEY OVERLAY AREA      *
000260* 04/18/2005  JFW  ASM-0129   COMMENT CLEANUP, NO LAYOUT CHANGE*
000270* 07/16/2007  RDH  ASM-0130   ADDED PRIOR-PERIOD AND YOY        *
000280*                              COMPARISON FIELDS FOR ALL SIX     *
000290*                              METRICS -- ASM-MET100 2700/2800   *
000300*                              WERE COMPUTING THEM BUT HAD NO    *
000310*                              OUTPUT FIELD TO CARRY THEM        *
000320*****************************************************************
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390     SELECT ASM-METRICS-OUTPUT-FILE ASSIGN TO METOUT
000400         ORGANIZATION IS LINE SEQUENTIAL
000410         FILE STATUS IS WS-METOUT-STATUS.
000420 DATA DIVISION.
000430 FILE SECTION.
000440 FD  ASM-METRICS-OUTPUT-FILE
000450     LABEL RECORDS ARE STANDARD
000460     RECORD CONTAINS 588 CHARACTERS
000470     DATA RECORD IS ASM-METRICS-OUTPUT-RECORD.
000480 01  ASM-METRICS-OUTPUT-RECORD.
000490     05  MO-SELLER-ID                  PIC 9(09).
000500     05  MO-DETAIL-AREA.
000510         10  MO-SELLER-NAME            PIC X(30).
000520         10  MO-NORMALIZED-NAME        PIC X(30).
000530         10  MO-CHILD-ASIN             PIC X(10).
000540         10  MO-VARIANT-NAME           PIC X(30).
000550         10  MO-PERIOD-START           PIC 9(08).
000560         10  MO-TOTAL-SALES            PIC S9(09)V99.
000570         10  MO-SESSIONS               PIC 9(09).
000580         10  MO-UNITS                  PIC 9(09).
000590         10  MO-PAGE-VIEWS             PIC 9(09).
000600         10  MO-AD-SPEND               PIC S9(09)V99.
000610         10  MO-AD-SALES               PIC S9(09)V99.
000620         10  MO-IMPRESSIONS            PIC 9(09).
000630         10  MO-CLICKS                 PIC 9(09).
000640         10  MO-AD-ORDERS              PIC 9(09).
000650         10  MO-ORGANIC-SALES          PIC S9(09)V99.
000660         10  MO-CVR-PCT                PIC S9(03)V99.
000670         10  MO-CTR-PCT                PIC S9(03)V99.
000680         10  MO-ROAS                   PIC S9(05)V99.
000690         10  MO-ACOS-PCT               PIC S9(05)V9.
000700         10  MO-TACOS-PCT              PIC S9(05)V9.
000710         10  MO-ORGANIC-PCT            PIC S9(03)V9.
000720         10  MO-AD-SALES-PCT           PIC S9(03)V9.
000730*       PRIOR-PERIOD (WOW/MOM) COMPARISON FIGURES -- ASM-0130.
000740*       BLANK WHEN UPSI-0 IS OFF OR THE LEVEL IS CUSTOM (NO
000750*       COMPARISON STEP RUN FOR A CUSTOM-LEVEL GROUP).
000760         10  MO-PP-PREV-TOTAL-SALES    PIC S9(09)V99.
000770         10  MO-PP-CHG-TOTAL-SALES     PIC S9(09)V99.
000780         10  MO-PP-CHG-PCT-TOTAL-SALES PIC S9(05)V9.
000790         10  MO-PP-PREV-SESSIONS       PIC S9(09).
000800         10  MO-PP-CHG-SESSIONS        PIC S9(09).
000810         10  MO-PP-CHG-PCT-SESSIONS    PIC S9(05)V9.
000820         10  MO-PP-PREV-UNITS          PIC S9(09).
000830         10  MO-PP-CHG-UNITS           PIC S9(09).
000840         10  MO-PP-CHG-PCT-UNITS       PIC S9(05)V9.
000850         10  MO-PP-PREV-AD-SPEND       PIC S9(09)V99.
000860         10  MO-PP-CHG-AD-SPEND        PIC S9(09)V99.
000870         10  MO-PP-CHG-PCT-AD-SPEND    PIC S9(05)V9.
000880         10  MO-PP-PREV-AD-SALES       PIC S9(09)V99.
000890         10  MO-PP-CHG-AD-SALES        PIC S9(09)V99.
000900         10  MO-PP-CHG-PCT-AD-SALES    PIC S9(05)V9.
000910         10  MO-PP-PREV-ORGANIC-SALES  PIC S9(09)V99.
000920         10  MO-PP-CHG-ORGANIC-SALES   PIC S9(09)V99.
000930         10  MO-PP-CHG-PCT-ORGANIC-SALES PIC S9(05)V9.
000940*       YEAR-OVER-YEAR COMPARISON FIGURES -- ASM-0130.  MONTHLY
000950*       ONLY, BLANK WHEN UPSI-1 IS OFF.  MO-YOY-PRIOR-PERIOD IS
000960*       THE SAME MONTH ONE YEAR BACK THIS ROW WAS MATCHED TO.
000970         10  MO-YOY-PRIOR-PERIOD       PIC 9(08).
000980         10  MO-YOY-PREV-TOTAL-SALES   PIC S9(09)V99.
000990         10  MO-YOY-CHG-TOTAL-SALES    PIC S9(09)V99.
001000         10  MO-YOY-CHG-PCT-TOTAL-SALES PIC S9(05)V9.
001010         10  MO-YOY-PREV-SESSIONS      PIC S9(09).
001020         10  MO-YOY-CHG-SESSIONS       PIC S9(09).
001030         10  MO-YOY-CHG-PCT-SESSIONS   PIC S9(05)V9.
001040         10  MO-YOY-PREV-UNITS         PIC S9(09).
001050         10  MO-YOY-CHG-UNITS          PIC S9(09).
001060         10  MO-YOY-CHG-PCT-UNITS      PIC S9(05)V9.
001070         10  MO-YOY-PREV-AD-SPEND      PIC S9(09)V99.
001080         10  MO-YOY-CHG-AD-SPEND       PIC S9(09)V99.
001090         10  MO-YOY-CHG-PCT-AD-SPEND   PIC S9(05)V9.
001100         10  MO-YOY-PREV-AD-SALES      PIC S9(09)V99.
001110         10  MO-YOY-CHG-AD-SALES       PIC S9(09)V99.
001120         10  MO-YOY-CHG-PCT-AD-SALES   PIC S9(05)V9.
001130         10  MO-YOY-PREV-ORGANIC-SALES PIC S9(09)V99.
001140         10  MO-YOY-CHG-ORGANIC-SALES  PIC S9(09)V99.
001150         10  MO-YOY-CHG-PCT-ORGANIC-SALES PIC S9(05)V9.
001160         10  FILLER                    PIC X(08).
001170     05  MO-LEVEL-KEY-AREA REDEFINES MO-DETAIL-AREA.
001180         10  MO-LK-NORMALIZED-NAME     PIC X(30).
001190         10  MO-LK-CHILD-ASIN          PIC X(10).
001200         10  MO-LK-PERIOD-START        PIC 9(08).
001210         10  FILLER                    PIC X(531).
001220     05  MO-DATE-BROKEN-DOWN-AREA REDEFINES MO-DETAIL-AREA.
001230         10  FILLER                    PIC X(70).
001240         10  MO-DB-PERIOD-YYYY         PIC 9(04).
001250         10  MO-DB-PERIOD-MM           PIC 9(02).
001260         10  MO-DB-PERIOD-DD           PIC 9(02).
001270         10  FILLER                    PIC X(501).
001280     05  MO-RATIO-AUDIT-AREA REDEFINES MO-DETAIL-AREA.
001290         10  FILLER                    PIC X(193).
001300         10  MO-RA-CVR-PCT             PIC S9(03)V99.
001310         10  MO-RA-ROAS                PIC S9(05)V99.
001320         10  MO-RA-ACOS-PCT            PIC S9(05)V9.
001330         10  FILLER                    PIC X(368).
001340 WORKING-STORAGE SECTION.
001350 01  WS-METOUT-STATUS                  PIC X(02)   VALUE SPACES.
001360 01  WS-METOUT-COUNTERS.
001370     05  WS-MO-RECORDS-WRITTEN         PIC 9(07)   COMP VALUE ZERO.
001380*****************************************************************
001390* THIS MEMBER CARRIES LAYOUT ONLY.  SEE ASM-MET100 2600-WRITE-  *
001400* METRICS-RECORD FOR THE LOGIC THAT BUILDS AND WRITES THIS      *
001410* RECORD, AND ASM-PIV300 1100-LOAD-METRICS FOR THE READ SIDE.   *
001420*****************************************************************
001430 PROCEDURE DIVISION.
001440 0000-METOT4-MAINLINE.
001450     OPEN OUTPUT ASM-METRICS-OUTPUT-FILE.
001460     CLOSE ASM-METRICS-OUTPUT-FILE.
001470     STOP RUN.
