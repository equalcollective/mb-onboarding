000010IDENTIFICATION DIVISION.
000020PROGRAM-ID.     ASM-ASNMP1.
000030AUTHOR.         R. HALVERSEN.
000040INSTALLATION.   MERIDIAN DATA SERVICES.
000050DATE-WRITTEN.   05/14/1989.
000060DATE-COMPILED.  05/14/1989.
000070SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090* ASM-ASNMP1  --  ASIN HIERARCHY MAP EXTRACT LAYOUT             *
000100*                                                                *
000110* CARRIES THE CHILD-ASIN TO PARENT-PRODUCT MAPPING PULLED OFF   *
000120* SELLER CENTRAL NIGHTLY.  ONE RECORD PER CHILD ASIN.  THIS     *
000130* MEMBER IS MAINTAINED AS THE MASTER LAYOUT FOR THE ASNMAP      *
000140* EXTRACT AND IS RETYPED INTO ASM-MET100 AND ASM-PRC200 SINCE   *
000150* THIS SHOP DOES NOT KEEP A SHARED COPYLIB.                     *
000160*****************************************************************
000170* CHANGE LOG                                                    *
000180* DATE        BY   TICKET     DESCRIPTION                      *
000190* ----------  ---  ---------  -------------------------------- *
000200* 05/14/1989  RH   ASM-0001   ORIGINAL LAYOUT FOR ASIN FEED    *
000210* 11/02/1990  RH   ASM-0014   ADDED ADJUSTED-VARIANT-NAME      *
000220* 03/19/1992  TLK  ASM-0037   WIDENED TITLE TO 60 BYTES        *
000230* 08/07/1994  TLK  ASM-0058   ADDED KEY-COMPARE OVERLAY AREA   *
000240* 01/22/1996  PMO  ASM-0071   ADDED MARKETPLACE AUDIT OVERLAY  *
000250* 09/30/1998  PMO  ASM-0090   Y2K -- NO 2-DIGIT YEARS IN LAYOUT*
000260* 02/11/1999  PMO  ASM-0091   Y2K SIGN-OFF, NO CHANGES NEEDED  *
000270* 06/06/2001  JFW  ASM-0104   ADDED VARIANT AUDIT OVERLAY AREA *
000280* 04/18/2005  JFW  ASM-0126   COMMENT CLEANUP, NO LAYOUT CHANGE*
000290*****************************************************************
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SPECIAL-NAMES.
000330     C01 IS TOP-OF-FORM.
000340 INPUT-OUTPUT SECTION.
000350 FILE-CONTROL.
000360     SELECT ASM-ASIN-MAP-FILE ASSIGN TO ASNMAP
000370         ORGANIZATION IS LINE SEQUENTIAL
000380         FILE STATUS IS WS-ASNMAP-STATUS.
000390 DATA DIVISION.
000400 FILE SECTION.
000410 FD  ASM-ASIN-MAP-FILE
000420     LABEL RECORDS ARE STANDARD
000430     RECORD CONTAINS 190 CHARACTERS
000440     DATA RECORD IS ASM-ASIN-MAP-RECORD.
000450 01  ASM-ASIN-MAP-RECORD.
000460     05  AM-SELLER-ID                  PIC 9(09).
000470     05  AM-DETAIL-AREA.
000480         10  AM-SELLER-NAME            PIC X(30).
000490         10  AM-SELLER-MARKETPLACE     PIC X(10).
000500         10  AM-CHILD-ASIN             PIC X(10).
000510         10  AM-ADJ-PARENT-ASIN        PIC X(10).
000520         10  AM-ADJ-NORMALIZED-NAME    PIC X(30).
000530         10  AM-ADJ-VARIANT-NAME       PIC X(30).
000540         10  AM-LISTING-TITLE          PIC X(60).
000550     05  AM-KEY-COMPARE-AREA REDEFINES AM-DETAIL-AREA.
000560         10  AM-KC-SELLER-NAME         PIC X(30).
000570         10  AM-KC-CHILD-ASIN          PIC X(10).
000580         10  AM-KC-PARENT-ASIN         PIC X(10).
000590         10  AM-KC-NORMALIZED-NAME     PIC X(30).
000600         10  FILLER                    PIC X(100).
000610     05  AM-VARIANT-AUDIT-AREA REDEFINES AM-DETAIL-AREA.
000620         10  FILLER                    PIC X(80).
000630         10  AM-VA-VARIANT-NAME        PIC X(30).
000640         10  AM-VA-LISTING-TITLE       PIC X(60).
000650     05  AM-MARKET-AUDIT-AREA REDEFINES AM-DETAIL-AREA.
000660         10  AM-MA-SELLER-NAME         PIC X(30).
000670         10  AM-MA-MARKETPLACE         PIC X(10).
000680         10  FILLER                    PIC X(130).
000690     05  FILLER                        PIC X(01).
000700 WORKING-STORAGE SECTION.
000710 01  WS-ASNMAP-STATUS                  PIC X(02)   VALUE SPACES.
000720 01  WS-ASNMAP-COUNTERS.
000730     05  WS-AM-RECORDS-READ            PIC 9(07)   COMP VALUE ZERO.
000740     05  WS-AM-RECORDS-SKIPPED         PIC 9(07)   COMP VALUE ZERO.
000750*****************************************************************
000760* THIS MEMBER CARRIES LAYOUT ONLY.  SEE ASM-MET100 1100-LOAD-   *
000770* ASIN-MAP AND ASM-PRC200 1420-ENRICH-BUSINESS-RECORD FOR THE   *
000780* LOGIC THAT ACTUALLY READS THIS FILE AND ENRICHES THE RECORD.  *
000790*****************************************************************
000800 PROCEDURE DIVISION.
000810 0000-ASNMP1-MAINLINE.
000820     OPEN INPUT ASM-ASIN-MAP-FILE.
000830     CLOSE ASM-ASIN-MAP-FILE.
000840     STOP RUN.
