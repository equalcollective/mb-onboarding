000010IDENTIFICATION DIVISION.
000020PROGRAM-ID.     ASM-GAPOT5.
000030AUTHOR.         T. OKONKWO.
000040INSTALLATION.   MERIDIAN DATA SERVICES.
000050DATE-WRITTEN.   09/18/1990.
000060DATE-COMPILED.  09/18/1990.
000070SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090* ASM-GAPOT5  --  SELLER DATA-GAP OUTPUT LAYOUT                 *
000100*                                                                *
000110* ONE RECORD PER MISSING EXPECTED PERIOD PER SELLER, PRODUCED   *
000120* BY ASM-PRC200 GAP DETECTION.  USED BY THE DATA-QUALITY TEAM   *
000130* TO CHASE DOWN MISSING SELLER CENTRAL EXTRACTS.                *
000140*****************************************************************
000150* CHANGE LOG                                                    *
000160* DATE        BY   TICKET     DESCRIPTION                      *
000170* ----------  ---  ---------  -------------------------------- *
000180* 09/18/1990  TO   ASM-0006   ORIGINAL LAYOUT                  *
000190* 07/19/1993  TLK  ASM-0047   ADDED HAS-BUSINESS/HAS-ADS FLAGS  *
000200* 09/30/1998  PMO  ASM-0098   Y2K -- PERIOD DATES ALREADY CC/YY *
000210* 02/11/1999  PMO  ASM-0099   Y2K SIGN-OFF, NO CHANGES NEEDED  *
000220* 11/14/2003  JFW  ASM-0120   ADDED GAP-TYPE AUDIT OVERLAY AREA *
000230* 04/18/2005  JFW  ASM-0130   COMMENT CLEANUP, NO LAYOUT CHANGE*
000240*****************************************************************
000250 ENVIRONMENT DIVISION.
000260 CONFIGURATION SECTION.
000270 SPECIAL-NAMES.
000280     C01 IS TOP-OF-FORM.
000290 INPUT-OUTPUT SECTION.
000300 FILE-CONTROL.
000310     SELECT ASM-GAP-OUTPUT-FILE ASSIGN TO GAPOUT
000320         ORGANIZATION IS LINE SEQUENTIAL
000330         FILE STATUS IS WS-GAPOUT-STATUS.
000340 DATA DIVISION.
000350 FILE SECTION.
000360 FD  ASM-GAP-OUTPUT-FILE
000370     LABEL RECORDS ARE STANDARD
000380     RECORD CONTAINS 090 CHARACTERS
000390     DATA RECORD IS ASM-GAP-OUTPUT-RECORD.
000400 01  ASM-GAP-OUTPUT-RECORD.
000410     05  GO-SELLER-ID                  PIC 9(09).
000420     05  GO-DETAIL-AREA.
000430         10  GO-SELLER-NAME            PIC X(30).
000440         10  GO-PERIOD-START           PIC 9(08).
000450         10  GO-PERIOD-END             PIC 9(08).
000460         10  GO-GRANULARITY            PIC X(07).
000470         10  GO-GAP-TYPE               PIC X(16).
000480             88  GO-GAP-MISSING-BOTH       VALUE 'missing_both    '.
000490             88  GO-GAP-MISSING-BUSINESS   VALUE 'missing_business'.
000500             88  GO-GAP-MISSING-ADS        VALUE 'missing_ads     '.
000510         10  GO-HAS-BUSINESS-DATA      PIC X(01).
000520             88  GO-HAS-BUSINESS-YES       VALUE 'Y'.
000530             88  GO-HAS-BUSINESS-NO        VALUE 'N'.
000540         10  GO-HAS-ADS-DATA           PIC X(01).
000550             88  GO-HAS-ADS-YES            VALUE 'Y'.
000560             88  GO-HAS-ADS-NO             VALUE 'N'.
000570         10  FILLER                    PIC X(10).
000580     05  GO-GAP-TYPE-AUDIT-AREA REDEFINES GO-DETAIL-AREA.
000590         10  FILLER                    PIC X(46).
000600         10  GO-GA-GAP-TYPE            PIC X(16).
000610         10  FILLER                    PIC X(19).
000620     05  GO-PERIOD-COMPARE-AREA REDEFINES GO-DETAIL-AREA.
000630         10  FILLER                    PIC X(30).
000640         10  GO-PC-PERIOD-START        PIC 9(08).
000650         10  GO-PC-PERIOD-END          PIC 9(08).
000660         10  FILLER                    PIC X(35).
000670     05  GO-KEY-COMPARE-AREA REDEFINES GO-DETAIL-AREA.
000680         10  GO-KC-PERIOD-START        PIC 9(08).
000690         10  GO-KC-GRANULARITY         PIC X(07).
000700         10  FILLER                    PIC X(66).
000710 WORKING-STORAGE SECTION.
000720 01  WS-GAPOUT-STATUS                  PIC X(02)   VALUE SPACES.
000730 01  WS-GAPOUT-COUNTERS.
000740     05  WS-GO-RECORDS-WRITTEN         PIC 9(07)   COMP VALUE ZERO.
000750*****************************************************************
000760* THIS MEMBER CARRIES LAYOUT ONLY.  SEE ASM-PRC200 2000-DETECT- *
000770* GAPS FOR THE LOGIC THAT BUILDS AND WRITES THIS RECORD.        *
000780*****************************************************************
000790 PROCEDURE DIVISION.
000800 0000-GAPOT5-MAINLINE.
000810     OPEN OUTPUT ASM-GAP-OUTPUT-FILE.
000820     CLOSE ASM-GAP-OUTPUT-FILE.
000830     STOP RUN.
