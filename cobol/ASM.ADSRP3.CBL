000010IDENTIFICATION DIVISION.
000020PROGRAM-ID.     ASM-ADSRP3.
000030AUTHOR.         R. HALVERSEN.
000040INSTALLATION.   MERIDIAN DATA SERVICES.
000050DATE-WRITTEN.   06/04/1989.
000060DATE-COMPILED.  06/04/1989.
000070SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090* ASM-ADSRP3  --  SELLER ADVERTISING REPORT EXTRACT LAYOUT      *
000100*                                                                *
000110* ONE RECORD PER CHILD ASIN PER CALENDAR DAY.  ASM-MET100 ROLLS *
000120* THESE DAILY ROWS UP TO THE REQUESTED PERIOD BEFORE MERGING    *
000130* AGAINST ASM-BUSRP2.                                           *
000140*****************************************************************
000150* CHANGE LOG                                                    *
000160* DATE        BY   TICKET     DESCRIPTION                      *
000170* ----------  ---  ---------  -------------------------------- *
000180* 06/04/1989  RH   ASM-0003   ORIGINAL LAYOUT                  *
000190* 02/08/1991  RH   ASM-0020   ADDED SEVEN-DAY-TOTAL-UNITS       *
000200* 10/30/1995  TLK  ASM-0067   ADDED DATE-BROKEN-DOWN OVERLAY    *
000210* 09/30/1998  PMO  ASM-0094   Y2K -- RECORD-DATE ALREADY CC/YY, *
000220*                              NO CHANGE NEEDED                 *
000230* 02/11/1999  PMO  ASM-0095   Y2K SIGN-OFF, NO CHANGES NEEDED  *
000240* 05/03/2002  JFW  ASM-0112   ADDED SPEND-AUDIT OVERLAY AREA    *
000250* 04/18/2005  JFW  ASM-0128   COMMENT CLEANUP, NO LAYOUT CHANGE*
000260*****************************************************************
000270 ENVIRONMENT DIVISION.
000280 CONFIGURATION SECTION.
000290 SPECIAL-NAMES.
000300     C01 IS TOP-OF-FORM.
000310 INPUT-OUTPUT SECTION.
000320 FILE-CONTROL.
000330     SELECT ASM-ADS-REPORT-FILE ASSIGN TO ADSRPT
000340         ORGANIZATION IS LINE SEQUENTIAL
000350         FILE STATUS IS WS-ADSRPT-STATUS.
000360 DATA DIVISION.
000370 FILE SECTION.
000380 FD  ASM-ADS-REPORT-FILE
000390     LABEL RECORDS ARE STANDARD
000400     RECORD CONTAINS 120 CHARACTERS
000410     DATA RECORD IS ASM-ADS-REPORT-RECORD.
000420 01  ASM-ADS-REPORT-RECORD.
000430     05  AR-SELLER-ID                  PIC 9(09).
000440     05  AR-DETAIL-AREA.
000450         10  AR-SELLER-NAME            PIC X(30).
000460         10  AR-CHILD-ASIN             PIC X(10).
000470         10  AR-RECORD-DATE            PIC 9(08).
000480         10  AR-IMPRESSIONS            PIC 9(09).
000490         10  AR-CLICKS                 PIC 9(09).
000500         10  AR-SPEND                  PIC S9(09)V99.
000510         10  AR-SEVEN-DAY-TOTAL-SALES  PIC S9(09)V99.
000520         10  AR-SEVEN-DAY-TOTAL-ORDERS PIC 9(09).
000530         10  AR-SEVEN-DAY-TOTAL-UNITS  PIC 9(09).
000540         10  FILLER                    PIC X(05).
000550     05  AR-DATE-BROKEN-DOWN-AREA REDEFINES AR-DETAIL-AREA.
000560         10  FILLER                    PIC X(40).
000570         10  AR-DB-RECORD-YYYY         PIC 9(04).
000580         10  AR-DB-RECORD-MM           PIC 9(02).
000590         10  AR-DB-RECORD-DD           PIC 9(02).
000600         10  FILLER                    PIC X(63).
000610     05  AR-SPEND-AUDIT-AREA REDEFINES AR-DETAIL-AREA.
000620         10  FILLER                    PIC X(66).
000630         10  AR-SA-SPEND-EDIT          PIC S9(09)V99.
000640         10  AR-SA-SALES-EDIT          PIC S9(09)V99.
000650         10  FILLER                    PIC X(23).
000660     05  AR-KEY-COMPARE-AREA REDEFINES AR-DETAIL-AREA.
000670         10  AR-KC-CHILD-ASIN          PIC X(10).
000680         10  AR-KC-RECORD-DATE         PIC 9(08).
000690         10  FILLER                    PIC X(93).
000700 WORKING-STORAGE SECTION.
000710 01  WS-ADSRPT-STATUS                  PIC X(02)   VALUE SPACES.
000720 01  WS-ADSRPT-COUNTERS.
000730     05  WS-AR-RECORDS-READ            PIC 9(07)   COMP VALUE ZERO.
000740     05  WS-AR-RECORDS-INVALID         PIC 9(07)   COMP VALUE ZERO.
000750*****************************************************************
000760* THIS MEMBER CARRIES LAYOUT ONLY.  SEE ASM-MET100 1400-LOAD-   *
000770* BUSINESS-AND-ADS AND 1500-ROLL-ADS-TO-PERIOD FOR THE LOGIC    *
000780* THAT READS THIS FILE AND ASSIGNS EACH DAY TO A PERIOD START.  *
000790*****************************************************************
000800 PROCEDURE DIVISION.
000810 0000-ADSRP3-MAINLINE.
000820     OPEN INPUT ASM-ADS-REPORT-FILE.
000830     CLOSE ASM-ADS-REPORT-FILE.
000840     STOP RUN.
