000010IDENTIFICATION DIVISION.
000020PROGRAM-ID.     ASM-BUSRP2.
000030AUTHOR.         R. HALVERSEN.
000040INSTALLATION.   MERIDIAN DATA SERVICES.
000050DATE-WRITTEN.   05/21/1989.
000060DATE-COMPILED.  05/21/1989.
000070SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090* ASM-BUSRP2  --  SELLER BUSINESS REPORT EXTRACT LAYOUT         *
000100*                                                                *
000110* ONE RECORD PER CHILD ASIN PER REPORTING PERIOD.  PERIOD-GRAN  *
000120* FLAGS WHETHER THE ROW IS A WEEKLY OR MONTHLY ROLLUP.  FEEDS   *
000130* ASM-MET100 (METRICS ENGINE) AND ASM-PRC200 (GAP/COVERAGE).    *
000140*****************************************************************
000150* CHANGE LOG                                                    *
000160* DATE        BY   TICKET     DESCRIPTION                      *
000170* ----------  ---  ---------  -------------------------------- *
000180* 05/21/1989  RH   ASM-0002   ORIGINAL LAYOUT                  *
000190* 02/08/1991  RH   ASM-0019   ADDED BUY-BOX-PERCENTAGE          *
000200* 07/14/1993  TLK  ASM-0044   ADDED UNITS-REFUNDED              *
000210* 10/30/1995  TLK  ASM-0066   ADDED DATE-BROKEN-DOWN OVERLAY    *
000220* 09/30/1998  PMO  ASM-0092   Y2K -- PERIOD-START-DATE ALREADY  *
000230*                              CARRIES A 4-DIGIT CC/YY, NO CHG  *
000240* 02/11/1999  PMO  ASM-0093   Y2K SIGN-OFF, NO CHANGES NEEDED  *
000250* 05/03/2002  JFW  ASM-0111   ADDED MONEY-AUDIT OVERLAY AREA    *
000260* 04/18/2005  JFW  ASM-0127   COMMENT CLEANUP, NO LAYOUT CHANGE*
000270*****************************************************************
000280 ENVIRONMENT DIVISION.
000290 CONFIGURATION SECTION.
000300 SPECIAL-NAMES.
000310     C01 IS TOP-OF-FORM.
000320 INPUT-OUTPUT SECTION.
000330 FILE-CONTROL.
000340     SELECT ASM-BUSINESS-REPORT-FILE ASSIGN TO BUSRPT
000350         ORGANIZATION IS LINE SEQUENTIAL
000360         FILE STATUS IS WS-BUSRPT-STATUS.
000370 DATA DIVISION.
000380 FILE SECTION.
000390 FD  ASM-BUSINESS-REPORT-FILE
000400     LABEL RECORDS ARE STANDARD
000410     RECORD CONTAINS 130 CHARACTERS
000420     DATA RECORD IS ASM-BUSINESS-REPORT-RECORD.
000430 01  ASM-BUSINESS-REPORT-RECORD.
000440     05  BR-SELLER-ID                  PIC 9(09).
000450     05  BR-DETAIL-AREA.
000460         10  BR-SELLER-NAME            PIC X(30).
000470         10  BR-CHILD-ASIN             PIC X(10).
000480         10  BR-PERIOD-GRANULARITY     PIC X(07).
000490             88  BR-GRAN-WEEKLY            VALUE 'WEEKLY '.
000500             88  BR-GRAN-MONTHLY           VALUE 'MONTHLY'.
000510         10  BR-PERIOD-START-DATE      PIC 9(08).
000520         10  BR-ORDERED-PRODUCT-SALES  PIC S9(09)V99.
000530         10  BR-SESSIONS-TOTAL         PIC 9(09).
000540         10  BR-UNITS-ORDERED-TOTAL    PIC 9(09).
000550         10  BR-PAGE-VIEWS-TOTAL       PIC 9(09).
000560         10  BR-UNITS-REFUNDED         PIC 9(09).
000570         10  BR-BUY-BOX-PERCENTAGE     PIC 9(03)V99.
000580         10  FILLER                    PIC X(14).
000590     05  BR-DATE-BROKEN-DOWN-AREA REDEFINES BR-DETAIL-AREA.
000600         10  FILLER                    PIC X(47).
000610         10  BR-DB-PERIOD-YYYY         PIC 9(04).
000620         10  BR-DB-PERIOD-MM           PIC 9(02).
000630         10  BR-DB-PERIOD-DD           PIC 9(02).
000640         10  FILLER                    PIC X(66).
000650     05  BR-MONEY-AUDIT-AREA REDEFINES BR-DETAIL-AREA.
000660         10  FILLER                    PIC X(55).
000670         10  BR-MA-SALES-EDIT          PIC S9(09)V99.
000680         10  FILLER                    PIC X(55).
000690     05  BR-KEY-COMPARE-AREA REDEFINES BR-DETAIL-AREA.
000700         10  BR-KC-CHILD-ASIN          PIC X(10).
000710         10  BR-KC-PERIOD-START-DATE   PIC 9(08).
000720         10  BR-KC-GRANULARITY         PIC X(07).
000730         10  FILLER                    PIC X(96).
000740 WORKING-STORAGE SECTION.
000750 01  WS-BUSRPT-STATUS                  PIC X(02)   VALUE SPACES.
000760 01  WS-BUSRPT-COUNTERS.
000770     05  WS-BR-RECORDS-READ            PIC 9(07)   COMP VALUE ZERO.
000780     05  WS-BR-RECORDS-INVALID         PIC 9(07)   COMP VALUE ZERO.
000790*****************************************************************
000800* THIS MEMBER CARRIES LAYOUT ONLY.  SEE ASM-MET100 1400-LOAD-   *
000810* BUSINESS-AND-ADS FOR THE LOGIC THAT READS THIS FILE AND       *
000820* COERCES NON-NUMERIC FIELDS TO ZERO.                           *
000830*****************************************************************
000840 PROCEDURE DIVISION.
000850 0000-BUSRP2-MAINLINE.
000860     OPEN INPUT ASM-BUSINESS-REPORT-FILE.
000870     CLOSE ASM-BUSINESS-REPORT-FILE.
000880     STOP RUN.
