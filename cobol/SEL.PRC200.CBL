000010IDENTIFICATION DIVISION.
000020PROGRAM-ID.     ASM-PRC200.
000030AUTHOR.         T. OKONKWO.
000040INSTALLATION.   MERIDIAN DATA SERVICES.
000050DATE-WRITTEN.   11/06/1990.
000060DATE-COMPILED.  11/06/1990.
000070SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090* ASM-PRC200  --  SELLER DATA PROCESSOR                         *
000100*                                                                *
000110* NIGHTLY BATCH THAT ENRICHES BUSINESS REPORT ROWS WITH THE     *
000120* ASIN-MAP HIERARCHY (FIRST MAPPING RECORD PER CHILD WINS),     *
000130* THEN WALKS EACH SELLER'S BUSINESS AND ADS PERIODS LOOKING FOR *
000140* EXPECTED PERIODS WITH NO DATA ON ONE OR BOTH SIDES, AND        *
000150* WRITES A PER-SELLER COVERAGE SUMMARY FOR THE DATA-QUALITY     *
000160* TEAM.  RUNS ONCE NIGHTLY, NO PARAMETER CARD REQUIRED.          *
000170*****************************************************************
000180* CHANGE LOG                                                     *
000190* DATE        BY   TICKET     DESCRIPTION                       *
000200* ----------  ---  ---------  --------------------------------- *
000210* 11/06/1990  TO   ASM-0009   ORIGINAL PROGRAM -- WEEKLY GAPS    *
000220*                              AND COVERAGE ONLY                 *
000230* 05/02/1991  TO   ASM-0024   ADDED MONTHLY GAP ENUMERATION      *
000240* 03/14/1994  TLK  ASM-0054   ADDED FALLBACK-TO-OWN-ASIN RULE     *
000250*                              FOR UNMAPPED CHILDREN              *
000260* 08/21/1996  PMO  ASM-0077   ADDED WEEKLY/MONTHLY SPLIT COUNTS  *
000270*                              ON THE COVERAGE RECORD             *
000280* 09/30/1998  PMO  ASM-0104   Y2K -- ALL WORK DATES CARRY A 4-   *
000290*                              DIGIT CC/YY, VERIFIED NO 2-DIGIT  *
000300*                              YEAR COMPARES REMAIN IN THIS PGM  *
000310* 02/11/1999  PMO  ASM-0105   Y2K SIGN-OFF                       *
000320* 05/03/2002  JFW  ASM-0115   SORTED COVERAGE OUTPUT BY SELLER   *
000330*                              NAME PER DATA-QUALITY TEAM REQUEST*
000340* 11/14/2003  JFW  ASM-0123   FIRST-MAPPING-RECORD-WINS RULE     *
000350*                              MADE EXPLICIT, PRIOR CODE RELIED  *
000360*                              ON LOAD ORDER BY ACCIDENT          *
000370* 04/18/2005  JFW  ASM-0133   COMMENT CLEANUP, NO LOGIC CHANGE   *
000380* 01/09/2006  JFW  ASM-0141   RAISED SELLER/GAP TABLE LIMITS     *
000390*                              FOR SELLER GROWTH                 *
000400* 06/14/2007  RDH  ASM-0157   REPLACED EVERY IN-LINE PERFORM     *
000410*                              VARYING/UNTIL WITH OUT-OF-LINE    *
000420*                              PERFORM...THRU...EXIT -- SHOP     *
000430*                              STANDARD IS NO IN-LINE LOOP BODY  *
000440* 07/09/2007  RDH  ASM-0160   2212-TALLY-BIZ-ROW COUNTED EVERY   *
000450*                              MATCHING ROW -- A SELLER WITH MORE*
000460*                              THAN ONE CHILD ASIN ON THE SAME   *
000470*                              PERIOD INFLATED BIZ-PERIOD-COUNT/ *
000480*                              WEEKLY/MONTHLY -- ADDED 2218/2219 *
000490*                              TO DEDUP BY PERIOD LIKE 2215 DOES *
000500*                              FOR ADS DAYS                      *
000510*****************************************************************
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     UPSI-0 ON STATUS IS WS-RUN-MONTHLY-GAPS
000570            OFF STATUS IS WS-NO-MONTHLY-GAPS.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT ASM-ASIN-MAP-FILE ASSIGN TO ASNMAP
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS IS WS-ASNMAP-STATUS.
000630     SELECT ASM-BUSINESS-REPORT-FILE ASSIGN TO BUSRPT
000640         ORGANIZATION IS LINE SEQUENTIAL
000650         FILE STATUS IS WS-BUSRPT-STATUS.
000660     SELECT ASM-ADS-REPORT-FILE ASSIGN TO ADSRPT
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS WS-ADSRPT-STATUS.
000690     SELECT ASM-GAP-OUTPUT-FILE ASSIGN TO GAPOUT
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         FILE STATUS IS WS-GAPOUT-STATUS.
000720     SELECT ASM-COVERAGE-OUTPUT-FILE ASSIGN TO COVOUT
000730         ORGANIZATION IS LINE SEQUENTIAL
000740         FILE STATUS IS WS-COVOUT-STATUS.
000750 DATA DIVISION.
000760 FILE SECTION.
000770 FD  ASM-ASIN-MAP-FILE
000780     LABEL RECORDS ARE STANDARD
000790     RECORD CONTAINS 190 CHARACTERS
000800     DATA RECORD IS ASM-ASIN-MAP-RECORD.
000810 01  ASM-ASIN-MAP-RECORD.
000820     05  AM-SELLER-ID              PIC 9(09).
000830     05  AM-DETAIL-AREA.
000840         10  AM-SELLER-NAME            PIC X(30).
000850         10  AM-SELLER-MARKETPLACE     PIC X(10).
000860         10  AM-CHILD-ASIN             PIC X(10).
000870         10  AM-ADJ-PARENT-ASIN        PIC X(10).
000880         10  AM-ADJ-NORMALIZED-NAME    PIC X(30).
000890         10  AM-ADJ-VARIANT-NAME       PIC X(30).
000900         10  AM-LISTING-TITLE          PIC X(60).
000910         10  FILLER                    PIC X(01).
000920 FD  ASM-BUSINESS-REPORT-FILE
000930     LABEL RECORDS ARE STANDARD
000940     RECORD CONTAINS 130 CHARACTERS
000950     DATA RECORD IS ASM-BUSINESS-REPORT-RECORD.
000960 01  ASM-BUSINESS-REPORT-RECORD.
000970     05  BR-SELLER-ID              PIC 9(09).
000980     05  BR-DETAIL-AREA.
000990         10  BR-SELLER-NAME            PIC X(30).
001000         10  BR-CHILD-ASIN             PIC X(10).
001010         10  BR-PERIOD-GRANULARITY     PIC X(07).
001020             88  BR-GRAN-WEEKLY            VALUE 'WEEKLY '.
001030             88  BR-GRAN-MONTHLY           VALUE 'MONTHLY'.
001040         10  BR-PERIOD-START-DATE      PIC 9(08).
001050         10  BR-ORDERED-PRODUCT-SALES  PIC S9(09)V99.
001060         10  BR-SESSIONS-TOTAL         PIC 9(09).
001070         10  BR-UNITS-ORDERED-TOTAL    PIC 9(09).
001080         10  BR-PAGE-VIEWS-TOTAL       PIC 9(09).
001090         10  BR-UNITS-REFUNDED         PIC 9(09).
001100         10  BR-BUY-BOX-PERCENTAGE     PIC 9(03)V99.
001110         10  FILLER                    PIC X(14).
001120 FD  ASM-ADS-REPORT-FILE
001130     LABEL RECORDS ARE STANDARD
001140     RECORD CONTAINS 120 CHARACTERS
001150     DATA RECORD IS ASM-ADS-REPORT-RECORD.
001160 01  ASM-ADS-REPORT-RECORD.
001170     05  AR-SELLER-ID              PIC 9(09).
001180     05  AR-DETAIL-AREA.
001190         10  AR-SELLER-NAME            PIC X(30).
001200         10  AR-CHILD-ASIN             PIC X(10).
001210         10  AR-RECORD-DATE            PIC 9(08).
001220         10  AR-IMPRESSIONS            PIC 9(09).
001230         10  AR-CLICKS                 PIC 9(09).
001240         10  AR-SPEND                  PIC S9(09)V99.
001250         10  AR-SEVEN-DAY-TOTAL-SALES  PIC S9(09)V99.
001260         10  AR-SEVEN-DAY-TOTAL-ORDERS PIC 9(09).
001270         10  AR-SEVEN-DAY-TOTAL-UNITS  PIC 9(09).
001280         10  FILLER                    PIC X(05).
001290 FD  ASM-GAP-OUTPUT-FILE
001300     LABEL RECORDS ARE STANDARD
001310     RECORD CONTAINS 090 CHARACTERS
001320     DATA RECORD IS ASM-GAP-OUTPUT-RECORD.
001330 01  ASM-GAP-OUTPUT-RECORD.
001340     05  GO-SELLER-ID                  PIC 9(09).
001350     05  GO-DETAIL-AREA.
001360         10  GO-SELLER-NAME            PIC X(30).
001370         10  GO-PERIOD-START           PIC 9(08).
001380         10  GO-PERIOD-END             PIC 9(08).
001390         10  GO-GRANULARITY            PIC X(07).
001400         10  GO-GAP-TYPE               PIC X(16).
001410             88  GO-GAP-MISSING-BOTH
001420                 VALUE 'missing_both    '.
001430             88  GO-GAP-MISSING-BUSINESS
001440                 VALUE 'missing_business'.
001450             88  GO-GAP-MISSING-ADS
001460                 VALUE 'missing_ads     '.
001470         10  GO-HAS-BUSINESS-DATA      PIC X(01).
001480             88  GO-HAS-BUSINESS-YES       VALUE 'Y'.
001490             88  GO-HAS-BUSINESS-NO        VALUE 'N'.
001500         10  GO-HAS-ADS-DATA           PIC X(01).
001510             88  GO-HAS-ADS-YES            VALUE 'Y'.
001520             88  GO-HAS-ADS-NO             VALUE 'N'.
001530         10  FILLER                    PIC X(10).
001540 FD  ASM-COVERAGE-OUTPUT-FILE
001550     LABEL RECORDS ARE STANDARD
001560     RECORD CONTAINS 100 CHARACTERS
001570     DATA RECORD IS ASM-COVERAGE-OUTPUT-RECORD.
001580 01  ASM-COVERAGE-OUTPUT-RECORD.
001590     05  CO-SELLER-ID                  PIC 9(09).
001600     05  CO-DETAIL-AREA.
001610         10  CO-SELLER-NAME            PIC X(30).
001620         10  CO-BIZ-MIN-DATE           PIC 9(08).
001630         10  CO-BIZ-MAX-DATE           PIC 9(08).
001640         10  CO-BIZ-PERIOD-COUNT       PIC 9(05).
001650         10  CO-BIZ-WEEKLY-PERIODS     PIC 9(05).
001660         10  CO-BIZ-MONTHLY-PERIODS    PIC 9(05).
001670         10  CO-ADS-MIN-DATE           PIC 9(08).
001680         10  CO-ADS-MAX-DATE           PIC 9(08).
001690         10  CO-ADS-DAY-COUNT          PIC 9(05).
001700         10  FILLER                    PIC X(09).
001710 WORKING-STORAGE SECTION.
001720 01  WS-FILE-STATUSES.
001730     05  WS-ASNMAP-STATUS          PIC X(02)   VALUE SPACES.
001740     05  WS-BUSRPT-STATUS          PIC X(02)   VALUE SPACES.
001750     05  WS-ADSRPT-STATUS          PIC X(02)   VALUE SPACES.
001760     05  WS-GAPOUT-STATUS          PIC X(02)   VALUE SPACES.
001770     05  WS-COVOUT-STATUS          PIC X(02)   VALUE SPACES.
001780 01  WS-SWITCHES.
001790     05  WS-MORE-MAP-RECS          PIC X(03)   VALUE 'YES'.
001800     05  WS-MORE-BUS-RECS          PIC X(03)   VALUE 'YES'.
001810     05  WS-MORE-ADS-RECS          PIC X(03)   VALUE 'YES'.
001820 01  WS-WORK-COUNTERS              COMP.
001830     05  WS-AM-IDX                 PIC 9(07)   VALUE ZERO.
001840     05  WS-AM-MAX                 PIC 9(07)   VALUE ZERO.
001850     05  WS-BR-IDX                 PIC 9(07)   VALUE ZERO.
001860     05  WS-BR-MAX                 PIC 9(07)   VALUE ZERO.
001870     05  WS-AR-IDX                 PIC 9(07)   VALUE ZERO.
001880     05  WS-AR-MAX                 PIC 9(07)   VALUE ZERO.
001890     05  WS-SEL-IDX                PIC 9(07)   VALUE ZERO.
001900     05  WS-SEL-MAX                PIC 9(07)   VALUE ZERO.
001910     05  WS-SRCH-IDX               PIC 9(07)   VALUE ZERO.
001920     05  WS-FOUND-IDX              PIC 9(07)   VALUE ZERO.
001930     05  WS-PER-IDX                PIC 9(07)   VALUE ZERO.
001940*****************************************************************
001950* ASIN MAP TABLE -- LOADED WHOLE.  FIRST RECORD PER CHILD WINS; *
001960* LATER DUPLICATE CHILD ENTRIES ARE IGNORED ON LOAD.            *
001970*****************************************************************
001980 01  WS-ASIN-MAP-TABLE.
001990     05  WS-AM-ENTRY OCCURS 1 TO 20000 TIMES
002000                     DEPENDING ON WS-AM-MAX
002010                     INDEXED BY AM-IDX.
002020         10  WS-AM-CHILD-ASIN      PIC X(10).
002030         10  WS-AM-PARENT-ASIN     PIC X(10).
002040         10  WS-AM-NORM-NAME       PIC X(30).
002050         10  WS-AM-VARIANT-NAME    PIC X(30).
002060         10  WS-AM-TITLE           PIC X(60).
002070*****************************************************************
002080* ENRICHED BUSINESS ROWS -- ONE PER INPUT RECORD, AFTER THE     *
002090* ASIN-MAP JOIN.  KEPT IN SELLER-ID ORDER AS READ, THEN USED    *
002100* BOTH FOR GAP DETECTION AND COVERAGE.                          *
002110*****************************************************************
002120 01  WS-BUSINESS-TABLE.
002130     05  WS-BR-ENTRY OCCURS 1 TO 30000 TIMES
002140                     DEPENDING ON WS-BR-MAX
002150                     INDEXED BY BR-IDX BR-JDX.
002160         10  WS-BR-SELLER-ID       PIC 9(09).
002170         10  WS-BR-SELLER-NAME     PIC X(30).
002180         10  WS-BR-CHILD-ASIN      PIC X(10).
002190         10  WS-BR-PARENT-ASIN     PIC X(10).
002200         10  WS-BR-NORM-NAME       PIC X(30).
002210         10  WS-BR-VARIANT-NAME    PIC X(30).
002220         10  WS-BR-GRANULARITY     PIC X(07).
002230         10  WS-BR-PERIOD-START    PIC 9(08).
002240 01  WS-ADS-TABLE.
002250     05  WS-AR-ENTRY OCCURS 1 TO 30000 TIMES
002260                     DEPENDING ON WS-AR-MAX
002270                     INDEXED BY AR-IDX AR-JDX.
002280         10  WS-AR-SELLER-ID       PIC 9(09).
002290         10  WS-AR-SELLER-NAME     PIC X(30).
002300         10  WS-AR-CHILD-ASIN      PIC X(10).
002310         10  WS-AR-RECORD-DATE     PIC 9(08).
002320*****************************************************************
002330* DISTINCT SELLER LIST -- DRIVES BOTH GAP DETECTION AND         *
002340* COVERAGE, ONE PASS EACH, SELLERS SORTED BY NAME BEFORE USE.   *
002350*****************************************************************
002360 01  WS-SELLER-TABLE.
002370     05  WS-SEL-ENTRY OCCURS 1 TO 05000 TIMES
002380                     DEPENDING ON WS-SEL-MAX
002390                     INDEXED BY SEL-IDX SEL-JDX.
002400         10  WS-SEL-SELLER-ID      PIC 9(09).
002410         10  WS-SEL-SELLER-NAME    PIC X(30).
002420 01  WS-SEL-ENTRY-HOLD.
002430     05  WS-SEH-SELLER-ID          PIC 9(09).
002440     05  WS-SEH-SELLER-NAME        PIC X(30).
002450*****************************************************************
002460* WORKING DATE SCRATCH, SHARED BETWEEN GAP AND COVERAGE STEPS.  *
002470* REDEFINED INTO CC/YY/MM/DD FOR WEEK/MONTH MATH (SECTION 8000, *
002480* THE SUBSET OF THE TIME-UTILITY PARAGRAPHS THIS PROGRAM NEEDS).*
002490*****************************************************************
002500 01  WS-WORK-DATE                  PIC 9(08)   VALUE ZERO.
002510 01  WS-WORK-DATE-BROKEN REDEFINES WS-WORK-DATE.
002520     05  WS-WD-CCYY                PIC 9(04).
002530     05  WS-WD-MM                  PIC 9(02).
002540     05  WS-WD-DD                  PIC 9(02).
002550 01  WS-RESULT-DATE                PIC 9(08)   VALUE ZERO.
002560 01  WS-RESULT-DATE-BROKEN REDEFINES WS-RESULT-DATE.
002570     05  WS-RD-CCYY                PIC 9(04).
002580     05  WS-RD-MM                  PIC 9(02).
002590     05  WS-RD-DD                  PIC 9(02).
002600 01  WS-DAYS-IN-MONTH-TABLE.
002610     05  FILLER  PIC 9(02)  VALUE 31.
002620     05  FILLER  PIC 9(02)  VALUE 28.
002630     05  FILLER  PIC 9(02)  VALUE 31.
002640     05  FILLER  PIC 9(02)  VALUE 30.
002650     05  FILLER  PIC 9(02)  VALUE 31.
002660     05  FILLER  PIC 9(02)  VALUE 30.
002670     05  FILLER  PIC 9(02)  VALUE 31.
002680     05  FILLER  PIC 9(02)  VALUE 31.
002690     05  FILLER  PIC 9(02)  VALUE 30.
002700     05  FILLER  PIC 9(02)  VALUE 31.
002710     05  FILLER  PIC 9(02)  VALUE 30.
002720     05  FILLER  PIC 9(02)  VALUE 31.
002730 01  WS-DAYS-IN-MONTH-REDEF REDEFINES WS-DAYS-IN-MONTH-TABLE.
002740     05  WS-DIM OCCURS 12 TIMES    PIC 9(02).
002750 01  WS-RATIO-WORK.
002760     05  WS-RW-NUMERATOR           PIC S9(11)V99 COMP-3.
002770     05  WS-RW-DENOMINATOR         PIC S9(11)V99 COMP-3.
002780     05  WS-RW-RESULT              PIC S9(07)V99 COMP-3.
002790*****************************************************************
002800* GAP-DETECTION AND COVERAGE WORK FIELDS FOR THE CURRENT SELLER.*
002810*****************************************************************
002820 01  WS-CURRENT-SELLER-WORK.
002830     05  WS-CS-SELLER-ID           PIC 9(09)   VALUE ZERO.
002840     05  WS-CS-SELLER-NAME         PIC X(30)   VALUE SPACES.
002850     05  WS-CS-BIZ-MIN-DATE        PIC 9(08)   VALUE ZERO.
002860     05  WS-CS-BIZ-MAX-DATE        PIC 9(08)   VALUE ZERO.
002870     05  WS-CS-ADS-MIN-DATE        PIC 9(08)   VALUE ZERO.
002880     05  WS-CS-ADS-MAX-DATE        PIC 9(08)   VALUE ZERO.
002890     05  WS-CS-SPAN-MIN-DATE       PIC 9(08)   VALUE ZERO.
002900     05  WS-CS-SPAN-MAX-DATE       PIC 9(08)   VALUE ZERO.
002910     05  WS-CS-CURRENT-PERIOD      PIC 9(08)   VALUE ZERO.
002920 01  WS-COUNT-WORK                 COMP.
002930     05  WS-CW-BIZ-COUNT           PIC 9(05)   VALUE ZERO.
002940     05  WS-CW-BIZ-WEEKLY          PIC 9(05)   VALUE ZERO.
002950     05  WS-CW-BIZ-MONTHLY         PIC 9(05)   VALUE ZERO.
002960     05  WS-CW-ADS-COUNT           PIC 9(05)   VALUE ZERO.
002970 01  WS-MISC-FLAGS.
002980     05  WS-MATCH-FOUND-SW         PIC X(01)   VALUE 'N'.
002990         88  WS-MATCH-FOUND            VALUE 'Y'.
003000     05  WS-LEAP-YEAR-SW           PIC X(01)   VALUE 'N'.
003010         88  WS-IS-LEAP-YEAR           VALUE 'Y'.
003020     05  WS-HAS-BIZ-SW             PIC X(01)   VALUE 'N'.
003030         88  WS-HAS-BIZ                VALUE 'Y'.
003040     05  WS-HAS-ADS-SW             PIC X(01)   VALUE 'N'.
003050         88  WS-HAS-ADS                 VALUE 'Y'.
003060     05  WS-GRAN-THIS-PASS         PIC X(07)   VALUE 'WEEKLY '.
003070         88  WS-PASS-IS-WEEKLY         VALUE 'WEEKLY '.
003080         88  WS-PASS-IS-MONTHLY        VALUE 'MONTHLY'.
003090     05  WS-DUP-DATE-SW            PIC X(01)   VALUE 'N'.
003100         88  WS-DUP-DATE                VALUE 'Y'.
003110     05  WS-DUP-PERIOD-SW          PIC X(01)   VALUE 'N'.
003120         88  WS-DUP-PERIOD              VALUE 'Y'.
003130 01  WS-HEADLINE-COUNTERS          COMP.
003140     05  WS-TOTAL-GAPS-WRITTEN     PIC 9(07)   VALUE ZERO.
003150     05  WS-TOTAL-SELLERS          PIC 9(05)   VALUE ZERO.
003160*****************************************************************
003170* PROCEDURE DIVISION                                             *
003180*****************************************************************
003190 PROCEDURE DIVISION.
003200 0000-PRC200-MAINLINE.
003210     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
003220     PERFORM 1100-LOAD-ASIN-MAP THRU 1100-EXIT.
003230     PERFORM 1400-LOAD-AND-ENRICH-BUSINESS THRU 1400-EXIT.
003240     PERFORM 1600-LOAD-ADS THRU 1600-EXIT.
003250     PERFORM 1700-BUILD-SELLER-LIST THRU 1700-EXIT.
003260     PERFORM 1800-SORT-SELLERS-BY-NAME THRU 1800-EXIT.
003270     PERFORM 2000-DETECT-GAPS THRU 2000-EXIT.
003280     PERFORM 2200-BUILD-COVERAGE-SUMMARY THRU 2200-EXIT.
003290     PERFORM 9000-TERMINATE THRU 9000-EXIT.
003300     STOP RUN.
003310*
003320 1000-INITIALIZE.
003330     OPEN INPUT  ASM-BUSINESS-REPORT-FILE.
003340     OPEN INPUT  ASM-ADS-REPORT-FILE.
003350     OPEN OUTPUT ASM-GAP-OUTPUT-FILE.
003360     OPEN OUTPUT ASM-COVERAGE-OUTPUT-FILE.
003370 1000-EXIT.
003380     EXIT.
003390*
003400*****************************************************************
003410* STEP -- LOAD ASIN MAP.  A CHILD ASIN SEEN A SECOND TIME IS     *
003420* IGNORED -- THE FIRST RECORD FOR THAT CHILD WINS (ASM-0123).   *
003430*****************************************************************
003440 1100-LOAD-ASIN-MAP.
003450     OPEN INPUT ASM-ASIN-MAP-FILE.
003460     PERFORM 1110-READ-ASIN-MAP.
003470     PERFORM 1120-ADD-MAP-ENTRY
003480         UNTIL WS-MORE-MAP-RECS = 'NO '.
003490     CLOSE ASM-ASIN-MAP-FILE.
003500 1100-EXIT.
003510     EXIT.
003520*
003530 1110-READ-ASIN-MAP.
003540     READ ASM-ASIN-MAP-FILE
003550         AT END MOVE 'NO ' TO WS-MORE-MAP-RECS
003560     END-READ.
003570 1110-EXIT.
003580     EXIT.
003590*
003600 1120-ADD-MAP-ENTRY.
003610     IF AM-CHILD-ASIN = SPACES
003620         GO TO 1120-READ-NEXT
003630     END-IF.
003640     MOVE 'N' TO WS-MATCH-FOUND-SW.
003650     PERFORM 1125-CHECK-MAP-DUP THRU 1125-EXIT
003660         VARYING AM-IDX FROM 1 BY 1 UNTIL AM-IDX > WS-AM-MAX.
003670     IF WS-MATCH-FOUND
003680         GO TO 1120-READ-NEXT
003690     END-IF.
003700     ADD 1 TO WS-AM-MAX.
003710     SET AM-IDX TO WS-AM-MAX.
003720     MOVE AM-CHILD-ASIN          TO WS-AM-CHILD-ASIN (AM-IDX).
003730     MOVE AM-ADJ-PARENT-ASIN     TO WS-AM-PARENT-ASIN (AM-IDX).
003740     MOVE AM-ADJ-NORMALIZED-NAME TO WS-AM-NORM-NAME (AM-IDX).
003750     MOVE AM-ADJ-VARIANT-NAME    TO WS-AM-VARIANT-NAME (AM-IDX).
003760     MOVE AM-LISTING-TITLE       TO WS-AM-TITLE (AM-IDX).
003770 1120-READ-NEXT.
003780     PERFORM 1110-READ-ASIN-MAP.
003790 1120-EXIT.
003800     EXIT.
003810*
003820 1125-CHECK-MAP-DUP.
003830     IF WS-AM-CHILD-ASIN (AM-IDX) = AM-CHILD-ASIN
003840         MOVE 'Y' TO WS-MATCH-FOUND-SW
003850     END-IF.
003860 1125-EXIT.
003870     EXIT.
003880*
003890*****************************************************************
003900* STEP -- LOAD BUSINESS RECORDS AND ENRICH EACH WITH THE MAP.   *
003910* A CHILD WITH NO MAPPING ENTRY FALLS BACK TO ITS OWN ASIN AS   *
003920* BOTH PARENT AND NORMALIZED NAME (ASM-0054).                  *
003930*****************************************************************
003940 1400-LOAD-AND-ENRICH-BUSINESS.
003950     PERFORM 1410-READ-BUSINESS.
003960     PERFORM 1420-ENRICH-BUSINESS-RECORD
003970         UNTIL WS-MORE-BUS-RECS = 'NO '.
003980 1400-EXIT.
003990     EXIT.
004000*
004010 1410-READ-BUSINESS.
004020     READ ASM-BUSINESS-REPORT-FILE
004030         AT END MOVE 'NO ' TO WS-MORE-BUS-RECS
004040     END-READ.
004050 1410-EXIT.
004060     EXIT.
004070*
004080 1420-ENRICH-BUSINESS-RECORD.
004090     ADD 1 TO WS-BR-MAX.
004100     SET BR-IDX TO WS-BR-MAX.
004110     MOVE BR-SELLER-ID         TO WS-BR-SELLER-ID (BR-IDX).
004120     MOVE BR-SELLER-NAME       TO WS-BR-SELLER-NAME (BR-IDX).
004130     MOVE BR-CHILD-ASIN        TO WS-BR-CHILD-ASIN (BR-IDX).
004140     MOVE BR-PERIOD-GRANULARITY TO WS-BR-GRANULARITY (BR-IDX).
004150     MOVE BR-PERIOD-START-DATE TO WS-BR-PERIOD-START (BR-IDX).
004160     MOVE BR-CHILD-ASIN        TO WS-BR-PARENT-ASIN (BR-IDX).
004170     MOVE BR-CHILD-ASIN        TO WS-BR-NORM-NAME (BR-IDX).
004180     MOVE SPACES               TO WS-BR-VARIANT-NAME (BR-IDX).
004190     PERFORM 1425-CHECK-MAP-ENTRY THRU 1425-EXIT
004200         VARYING AM-IDX FROM 1 BY 1 UNTIL AM-IDX > WS-AM-MAX.
004210     PERFORM 1410-READ-BUSINESS.
004220 1420-EXIT.
004230     EXIT.
004240*
004250 1425-CHECK-MAP-ENTRY.
004260     IF WS-AM-CHILD-ASIN (AM-IDX) = BR-CHILD-ASIN
004270         MOVE WS-AM-PARENT-ASIN (AM-IDX)
004280                               TO WS-BR-PARENT-ASIN (BR-IDX)
004290         MOVE WS-AM-NORM-NAME (AM-IDX)
004300                               TO WS-BR-NORM-NAME (BR-IDX)
004310         MOVE WS-AM-VARIANT-NAME (AM-IDX)
004320                               TO WS-BR-VARIANT-NAME (BR-IDX)
004330     END-IF.
004340 1425-EXIT.
004350     EXIT.
004360*
004370 1600-LOAD-ADS.
004380     PERFORM 1610-READ-ADS.
004390     PERFORM 1620-ADD-ADS-ENTRY
004400         UNTIL WS-MORE-ADS-RECS = 'NO '.
004410 1600-EXIT.
004420     EXIT.
004430*
004440 1610-READ-ADS.
004450     READ ASM-ADS-REPORT-FILE
004460         AT END MOVE 'NO ' TO WS-MORE-ADS-RECS
004470     END-READ.
004480 1610-EXIT.
004490     EXIT.
004500*
004510 1620-ADD-ADS-ENTRY.
004520     ADD 1 TO WS-AR-MAX.
004530     SET AR-IDX TO WS-AR-MAX.
004540     MOVE AR-SELLER-ID   TO WS-AR-SELLER-ID (AR-IDX).
004550     MOVE AR-SELLER-NAME TO WS-AR-SELLER-NAME (AR-IDX).
004560     MOVE AR-CHILD-ASIN  TO WS-AR-CHILD-ASIN (AR-IDX).
004570     MOVE AR-RECORD-DATE TO WS-AR-RECORD-DATE (AR-IDX).
004580     PERFORM 1610-READ-ADS.
004590 1620-EXIT.
004600     EXIT.
004610*
004620*****************************************************************
004630* STEP -- BUILD THE DISTINCT SELLER LIST FROM BOTH TABLES.      *
004640*****************************************************************
004650 1700-BUILD-SELLER-LIST.
004660     PERFORM 1710-ADD-SELLER-IF-NEW THRU 1710-EXIT
004670         VARYING BR-IDX FROM 1 BY 1 UNTIL BR-IDX > WS-BR-MAX.
004680 1700-EXIT.
004690     EXIT.
004700*
004710 1710-ADD-SELLER-IF-NEW.
004720     MOVE 'N' TO WS-MATCH-FOUND-SW.
004730     PERFORM 1715-CHECK-SELLER-DUP THRU 1715-EXIT
004740         VARYING SEL-IDX FROM 1 BY 1 UNTIL SEL-IDX > WS-SEL-MAX.
004750     IF NOT WS-MATCH-FOUND
004760         ADD 1 TO WS-SEL-MAX
004770         SET SEL-IDX TO WS-SEL-MAX
004780         MOVE WS-BR-SELLER-ID (BR-IDX)   TO WS-SEL-SELLER-ID
004790             (SEL-IDX)
004800         MOVE WS-BR-SELLER-NAME (BR-IDX) TO WS-SEL-SELLER-NAME
004810             (SEL-IDX)
004820     END-IF.
004830 1710-EXIT.
004840     EXIT.
004850*
004860 1715-CHECK-SELLER-DUP.
004870     IF WS-SEL-SELLER-ID (SEL-IDX) = WS-BR-SELLER-ID (BR-IDX)
004880         MOVE 'Y' TO WS-MATCH-FOUND-SW
004890     END-IF.
004900 1715-EXIT.
004910     EXIT.
004920*
004930*****************************************************************
004940* STEP -- SORT THE SELLER LIST BY NAME, SMALL TABLE, PLAIN      *
004950* EXCHANGE SORT (NO SORT VERB NEEDED FOR A TABLE THIS SIZE).    *
004960*****************************************************************
004970 1800-SORT-SELLERS-BY-NAME.
004980     PERFORM 1810-BUBBLE-ONE-PASS THRU 1810-EXIT
004990         VARYING SEL-IDX FROM 1 BY 1 UNTIL SEL-IDX >= WS-SEL-MAX.
005000 1800-EXIT.
005010     EXIT.
005020*
005030 1810-BUBBLE-ONE-PASS.
005040     PERFORM 1815-COMPARE-AND-SWAP THRU 1815-EXIT
005050         VARYING WS-SRCH-IDX FROM 1 BY 1 UNTIL WS-SRCH-IDX >=
005060             WS-SEL-MAX.
005070 1810-EXIT.
005080     EXIT.
005090*
005100 1815-COMPARE-AND-SWAP.
005110     SET SEL-IDX TO WS-SRCH-IDX.
005120     SET SEL-JDX TO WS-SRCH-IDX.
005130     SET SEL-JDX UP BY 1.
005140     IF WS-SEL-SELLER-NAME (SEL-IDX) > WS-SEL-SELLER-NAME
005150         (SEL-JDX)
005160         PERFORM 1820-SWAP-SELLER-ENTRIES THRU 1820-EXIT
005170     END-IF.
005180 1815-EXIT.
005190     EXIT.
005200*
005210 1820-SWAP-SELLER-ENTRIES.
005220     MOVE WS-SEL-ENTRY (SEL-IDX) TO WS-SEL-ENTRY-HOLD.
005230     MOVE WS-SEL-ENTRY (SEL-JDX) TO WS-SEL-ENTRY (SEL-IDX).
005240     MOVE WS-SEL-ENTRY-HOLD      TO WS-SEL-ENTRY (SEL-JDX).
005250 1820-EXIT.
005260     EXIT.
005270*
005280*****************************************************************
005290* STEP -- GAP DETECTION, ONE SELLER AT A TIME, ONE GRANULARITY  *
005300* PASS AT A TIME (WEEKLY ALWAYS, MONTHLY WHEN UPSI-0 IS ON).    *
005310*****************************************************************
005320 2000-DETECT-GAPS.
005330     PERFORM 2005-PROCESS-ONE-SELLER THRU 2005-EXIT
005340         VARYING SEL-IDX FROM 1 BY 1 UNTIL SEL-IDX > WS-SEL-MAX.
005350 2000-EXIT.
005360     EXIT.
005370*
005380 2005-PROCESS-ONE-SELLER.
005390     MOVE WS-SEL-SELLER-ID (SEL-IDX)   TO WS-CS-SELLER-ID.
005400     MOVE WS-SEL-SELLER-NAME (SEL-IDX) TO WS-CS-SELLER-NAME.
005410     MOVE 'WEEKLY ' TO WS-GRAN-THIS-PASS.
005420     PERFORM 2010-DETECT-GAPS-ONE-PASS THRU 2010-EXIT.
005430     IF WS-RUN-MONTHLY-GAPS
005440         MOVE 'MONTHLY' TO WS-GRAN-THIS-PASS
005450         PERFORM 2010-DETECT-GAPS-ONE-PASS THRU 2010-EXIT
005460     END-IF.
005470     ADD 1 TO WS-TOTAL-SELLERS.
005480 2005-EXIT.
005490     EXIT.
005500*
005510 2010-DETECT-GAPS-ONE-PASS.
005520     PERFORM 2020-FIND-SPAN-FOR-SELLER THRU 2020-EXIT.
005530     IF WS-CS-SPAN-MIN-DATE = ZERO
005540         GO TO 2010-EXIT
005550     END-IF.
005560     MOVE WS-CS-SPAN-MIN-DATE TO WS-WORK-DATE.
005570     PERFORM 2030-ENUMERATE-ONE-PERIOD THRU 2030-EXIT
005580         UNTIL WS-WORK-DATE > WS-CS-SPAN-MAX-DATE.
005590 2010-EXIT.
005600     EXIT.
005610*
005620*    SPAN IS THE UNION OF THIS SELLER'S BUSINESS AND ADS DATES
005630*    AT THE CURRENT GRANULARITY, ROLLED TO PERIOD START.
005640 2020-FIND-SPAN-FOR-SELLER.
005650     MOVE ZERO TO WS-CS-SPAN-MIN-DATE WS-CS-SPAN-MAX-DATE.
005660     PERFORM 2025-CHECK-BIZ-SPAN THRU 2025-EXIT
005670         VARYING BR-IDX FROM 1 BY 1 UNTIL BR-IDX > WS-BR-MAX.
005680     PERFORM 2027-CHECK-ADS-SPAN THRU 2027-EXIT
005690         VARYING AR-IDX FROM 1 BY 1 UNTIL AR-IDX > WS-AR-MAX.
005700 2020-EXIT.
005710     EXIT.
005720*
005730 2025-CHECK-BIZ-SPAN.
005740     IF WS-BR-SELLER-ID (BR-IDX) = WS-CS-SELLER-ID
005750        AND WS-BR-GRANULARITY (BR-IDX) = WS-GRAN-THIS-PASS
005760         IF WS-CS-SPAN-MIN-DATE = ZERO
005770            OR WS-BR-PERIOD-START (BR-IDX) <
005780                WS-CS-SPAN-MIN-DATE
005790             MOVE WS-BR-PERIOD-START (BR-IDX) TO
005800                 WS-CS-SPAN-MIN-DATE
005810         END-IF
005820         IF WS-BR-PERIOD-START (BR-IDX) > WS-CS-SPAN-MAX-DATE
005830             MOVE WS-BR-PERIOD-START (BR-IDX) TO
005840                 WS-CS-SPAN-MAX-DATE
005850         END-IF
005860     END-IF.
005870 2025-EXIT.
005880     EXIT.
005890*
005900 2027-CHECK-ADS-SPAN.
005910     IF WS-AR-SELLER-ID (AR-IDX) = WS-CS-SELLER-ID
005920         MOVE WS-AR-RECORD-DATE (AR-IDX) TO WS-WORK-DATE
005930         IF WS-PASS-IS-MONTHLY
005940             PERFORM 8100-MONTH-START THRU 8100-EXIT
005950         ELSE
005960             PERFORM 8000-WEEK-START THRU 8000-EXIT
005970         END-IF
005980         IF WS-CS-SPAN-MIN-DATE = ZERO
005990            OR WS-RESULT-DATE < WS-CS-SPAN-MIN-DATE
006000             MOVE WS-RESULT-DATE TO WS-CS-SPAN-MIN-DATE
006010         END-IF
006020         IF WS-RESULT-DATE > WS-CS-SPAN-MAX-DATE
006030             MOVE WS-RESULT-DATE TO WS-CS-SPAN-MAX-DATE
006040         END-IF
006050     END-IF.
006060 2027-EXIT.
006070     EXIT.
006080*
006090*    ONE EXPECTED PERIOD.  CHECK BOTH SIDES, EMIT A GAP RECORD
006100*    WHEN EITHER (OR BOTH) ARE MISSING, THEN STEP TO THE NEXT
006110*    EXPECTED PERIOD AND FALL THROUGH -- THE PERFORM ... UNTIL
006120*    IN 2010 RE-TESTS THE WORK DATE ON RETURN.
006130 2030-ENUMERATE-ONE-PERIOD.
006140     MOVE 'N' TO WS-HAS-BIZ-SW.
006150     MOVE 'N' TO WS-HAS-ADS-SW.
006160     MOVE WS-WORK-DATE TO WS-CS-CURRENT-PERIOD.
006170     PERFORM 2035-CHECK-BIZ-PRESENT THRU 2035-EXIT
006180         VARYING BR-IDX FROM 1 BY 1 UNTIL BR-IDX > WS-BR-MAX.
006190     PERFORM 2037-CHECK-ADS-PRESENT THRU 2037-EXIT
006200         VARYING AR-IDX FROM 1 BY 1 UNTIL AR-IDX > WS-AR-MAX.
006210     MOVE WS-CS-CURRENT-PERIOD TO WS-WORK-DATE.
006220     IF NOT WS-HAS-BIZ OR NOT WS-HAS-ADS
006230         PERFORM 2040-WRITE-GAP-RECORD THRU 2040-EXIT
006240     END-IF.
006250     IF WS-PASS-IS-MONTHLY
006260         PERFORM 8100-MONTH-START THRU 8100-EXIT
006270         MOVE WS-RD-CCYY TO WS-WD-CCYY
006280         MOVE WS-RD-MM   TO WS-WD-MM
006290         ADD 1 TO WS-WD-MM
006300         IF WS-WD-MM > 12
006310             MOVE 1 TO WS-WD-MM
006320             ADD 1 TO WS-WD-CCYY
006330         END-IF
006340         MOVE 01 TO WS-WD-DD
006350     ELSE
006360         ADD 7 TO WS-WORK-DATE
006370     END-IF.
006380 2030-EXIT.
006390     EXIT.
006400*
006410 2035-CHECK-BIZ-PRESENT.
006420     IF WS-BR-SELLER-ID (BR-IDX) = WS-CS-SELLER-ID
006430        AND WS-BR-GRANULARITY (BR-IDX) = WS-GRAN-THIS-PASS
006440        AND WS-BR-PERIOD-START (BR-IDX) = WS-CS-CURRENT-PERIOD
006450         MOVE 'Y' TO WS-HAS-BIZ-SW
006460     END-IF.
006470 2035-EXIT.
006480     EXIT.
006490*
006500 2037-CHECK-ADS-PRESENT.
006510     IF WS-AR-SELLER-ID (AR-IDX) = WS-CS-SELLER-ID
006520         MOVE WS-AR-RECORD-DATE (AR-IDX) TO WS-RESULT-DATE
006530         IF WS-PASS-IS-MONTHLY
006540             MOVE 01 TO WS-RD-DD
006550         ELSE
006560             MOVE WS-AR-RECORD-DATE (AR-IDX) TO WS-WORK-DATE
006570             PERFORM 8000-WEEK-START THRU 8000-EXIT
006580         END-IF
006590         IF WS-RESULT-DATE = WS-CS-CURRENT-PERIOD
006600             MOVE 'Y' TO WS-HAS-ADS-SW
006610         END-IF
006620     END-IF.
006630 2037-EXIT.
006640     EXIT.
006650*
006660 2040-WRITE-GAP-RECORD.
006670     MOVE WS-CS-SELLER-ID   TO GO-SELLER-ID.
006680     MOVE WS-CS-SELLER-NAME TO GO-SELLER-NAME.
006690     MOVE WS-WORK-DATE      TO GO-PERIOD-START.
006700     MOVE WS-GRAN-THIS-PASS TO GO-GRANULARITY.
006710     IF WS-PASS-IS-MONTHLY
006720         PERFORM 8400-CHECK-LEAP-YEAR THRU 8400-EXIT
006730         MOVE WS-WD-CCYY TO WS-RD-CCYY
006740         MOVE WS-WD-MM   TO WS-RD-MM
006750         MOVE WS-DIM (WS-WD-MM) TO WS-RD-DD
006760         MOVE WS-RESULT-DATE TO GO-PERIOD-END
006770     ELSE
006780         COMPUTE GO-PERIOD-END = WS-WORK-DATE + 6
006790     END-IF.
006800     IF NOT WS-HAS-BIZ AND NOT WS-HAS-ADS
006810         MOVE 'missing_both    ' TO GO-GAP-TYPE
006820     ELSE
006830         IF NOT WS-HAS-BIZ
006840             MOVE 'missing_business' TO GO-GAP-TYPE
006850         ELSE
006860             MOVE 'missing_ads     ' TO GO-GAP-TYPE
006870         END-IF
006880     END-IF.
006890     IF WS-HAS-BIZ
006900         MOVE 'Y' TO GO-HAS-BUSINESS-DATA
006910     ELSE
006920         MOVE 'N' TO GO-HAS-BUSINESS-DATA
006930     END-IF.
006940     IF WS-HAS-ADS
006950         MOVE 'Y' TO GO-HAS-ADS-DATA
006960     ELSE
006970         MOVE 'N' TO GO-HAS-ADS-DATA
006980     END-IF.
006990     WRITE ASM-GAP-OUTPUT-RECORD.
007000     ADD 1 TO WS-TOTAL-GAPS-WRITTEN.
007010 2040-EXIT.
007020     EXIT.
007030*
007040*****************************************************************
007050* STEP -- COVERAGE SUMMARY, ONE RECORD PER SELLER, ALREADY IN   *
007060* SELLER-NAME ORDER FROM 1800.                                  *
007070*****************************************************************
007080 2200-BUILD-COVERAGE-SUMMARY.
007090     PERFORM 2205-SUMMARIZE-AND-WRITE THRU 2205-EXIT
007100         VARYING SEL-IDX FROM 1 BY 1 UNTIL SEL-IDX > WS-SEL-MAX.
007110 2200-EXIT.
007120     EXIT.
007130*
007140 2205-SUMMARIZE-AND-WRITE.
007150     MOVE WS-SEL-SELLER-ID (SEL-IDX)   TO WS-CS-SELLER-ID.
007160     MOVE WS-SEL-SELLER-NAME (SEL-IDX) TO WS-CS-SELLER-NAME.
007170     PERFORM 2210-SUMMARIZE-ONE-SELLER THRU 2210-EXIT.
007180     PERFORM 2220-WRITE-COVERAGE-RECORD THRU 2220-EXIT.
007190 2205-EXIT.
007200     EXIT.
007210*
007220 2210-SUMMARIZE-ONE-SELLER.
007230     MOVE ZERO TO WS-CS-BIZ-MIN-DATE WS-CS-BIZ-MAX-DATE
007240                  WS-CS-ADS-MIN-DATE WS-CS-ADS-MAX-DATE
007250                  WS-CW-BIZ-COUNT WS-CW-BIZ-WEEKLY
007260                  WS-CW-BIZ-MONTHLY WS-CW-ADS-COUNT.
007270     PERFORM 2212-TALLY-BIZ-ROW THRU 2212-EXIT
007280         VARYING BR-IDX FROM 1 BY 1 UNTIL BR-IDX > WS-BR-MAX.
007290     PERFORM 2214-TALLY-ADS-ROW THRU 2214-EXIT
007300         VARYING AR-IDX FROM 1 BY 1 UNTIL AR-IDX > WS-AR-MAX.
007310 2210-EXIT.
007320     EXIT.
007330*
007340 2212-TALLY-BIZ-ROW.
007350     IF WS-BR-SELLER-ID (BR-IDX) = WS-CS-SELLER-ID
007360         PERFORM 2218-CHECK-DUP-BIZ-PERIOD THRU 2218-EXIT
007370         IF NOT WS-DUP-PERIOD
007380             ADD 1 TO WS-CW-BIZ-COUNT
007390             IF WS-BR-GRANULARITY (BR-IDX) = 'WEEKLY '
007400                 ADD 1 TO WS-CW-BIZ-WEEKLY
007410             ELSE
007420                 ADD 1 TO WS-CW-BIZ-MONTHLY
007430             END-IF
007440         END-IF
007450         IF WS-CS-BIZ-MIN-DATE = ZERO
007460            OR WS-BR-PERIOD-START (BR-IDX) <
007470                WS-CS-BIZ-MIN-DATE
007480             MOVE WS-BR-PERIOD-START (BR-IDX) TO
007490                 WS-CS-BIZ-MIN-DATE
007500         END-IF
007510         IF WS-BR-PERIOD-START (BR-IDX) > WS-CS-BIZ-MAX-DATE
007520             MOVE WS-BR-PERIOD-START (BR-IDX) TO
007530                 WS-CS-BIZ-MAX-DATE
007540         END-IF
007550     END-IF.
007560 2212-EXIT.
007570     EXIT.
007580*
007590 2214-TALLY-ADS-ROW.
007600     IF WS-AR-SELLER-ID (AR-IDX) = WS-CS-SELLER-ID
007610         PERFORM 2215-CHECK-DUP-ADS-DATE THRU 2215-EXIT
007620         IF NOT WS-DUP-DATE
007630             ADD 1 TO WS-CW-ADS-COUNT
007640         END-IF
007650         IF WS-CS-ADS-MIN-DATE = ZERO
007660            OR WS-AR-RECORD-DATE (AR-IDX) < WS-CS-ADS-MIN-DATE
007670             MOVE WS-AR-RECORD-DATE (AR-IDX) TO
007680                 WS-CS-ADS-MIN-DATE
007690         END-IF
007700         IF WS-AR-RECORD-DATE (AR-IDX) > WS-CS-ADS-MAX-DATE
007710             MOVE WS-AR-RECORD-DATE (AR-IDX) TO
007720                 WS-CS-ADS-MAX-DATE
007730         END-IF
007740     END-IF.
007750 2214-EXIT.
007760     EXIT.
007770*
007780*    A SELLER CAN HAVE MORE THAN ONE CHILD ASIN REPORTING ON THE
007790*    SAME CALENDAR DAY -- ADS-DAY-COUNT IS DISTINCT DAYS, NOT
007800*    RAW ROWS, SO EARLIER ROWS FOR THIS SELLER ARE RESCANNED.
007810 2215-CHECK-DUP-ADS-DATE.
007820     MOVE 'N' TO WS-DUP-DATE-SW.
007830     PERFORM 2217-CHECK-ONE-DUP-CANDIDATE THRU 2217-EXIT
007840         VARYING AR-JDX FROM 1 BY 1 UNTIL AR-JDX >= AR-IDX.
007850 2215-EXIT.
007860     EXIT.
007870*
007880 2217-CHECK-ONE-DUP-CANDIDATE.
007890     IF WS-AR-SELLER-ID (AR-JDX) = WS-CS-SELLER-ID
007900        AND WS-AR-RECORD-DATE (AR-JDX) = WS-AR-RECORD-DATE
007910            (AR-IDX)
007920         MOVE 'Y' TO WS-DUP-DATE-SW
007930     END-IF.
007940 2217-EXIT.
007950     EXIT.
007960*
007970*    A SELLER CAN HAVE MORE THAN ONE CHILD ASIN REPORTING ON THE
007980*    SAME PERIOD -- BIZ-PERIOD-COUNT AND ITS WEEKLY/MONTHLY SPLIT
007990*    ARE DISTINCT PERIODS, NOT RAW ROWS, SO EARLIER ROWS FOR THIS
008000*    SELLER ARE RESCANNED, SAME AS 2215 DOES FOR ADS DAYS.
008010 2218-CHECK-DUP-BIZ-PERIOD.
008020     MOVE 'N' TO WS-DUP-PERIOD-SW.
008030     PERFORM 2219-CHECK-ONE-DUP-BIZ-CAND THRU 2219-EXIT
008040         VARYING BR-JDX FROM 1 BY 1 UNTIL BR-JDX >= BR-IDX.
008050 2218-EXIT.
008060     EXIT.
008070*
008080 2219-CHECK-ONE-DUP-BIZ-CAND.
008090     IF WS-BR-SELLER-ID (BR-JDX) = WS-CS-SELLER-ID
008100        AND WS-BR-PERIOD-START (BR-JDX) = WS-BR-PERIOD-START
008110            (BR-IDX)
008120        AND WS-BR-GRANULARITY (BR-JDX) = WS-BR-GRANULARITY
008130            (BR-IDX)
008140         MOVE 'Y' TO WS-DUP-PERIOD-SW
008150     END-IF.
008160 2219-EXIT.
008170     EXIT.
008180*
008190 2220-WRITE-COVERAGE-RECORD.
008200     MOVE WS-CS-SELLER-ID    TO CO-SELLER-ID.
008210     MOVE WS-CS-SELLER-NAME  TO CO-SELLER-NAME.
008220     MOVE WS-CS-BIZ-MIN-DATE TO CO-BIZ-MIN-DATE.
008230     MOVE WS-CS-BIZ-MAX-DATE TO CO-BIZ-MAX-DATE.
008240     MOVE WS-CW-BIZ-COUNT    TO CO-BIZ-PERIOD-COUNT.
008250     MOVE WS-CW-BIZ-WEEKLY   TO CO-BIZ-WEEKLY-PERIODS.
008260     MOVE WS-CW-BIZ-MONTHLY  TO CO-BIZ-MONTHLY-PERIODS.
008270     MOVE WS-CS-ADS-MIN-DATE TO CO-ADS-MIN-DATE.
008280     MOVE WS-CS-ADS-MAX-DATE TO CO-ADS-MAX-DATE.
008290     MOVE WS-CW-ADS-COUNT    TO CO-ADS-DAY-COUNT.
008300     WRITE ASM-COVERAGE-OUTPUT-RECORD.
008310 2220-EXIT.
008320     EXIT.
008330*
008340*****************************************************************
008350* SECTION 8000 -- CALENDAR UTILITY PARAGRAPHS, THE WEEK-START   *
008360* SUBSET THIS PROGRAM NEEDS FOR GAP-PERIOD ENUMERATION.  SEE    *
008370* ASM-MET100 FOR THE FULL SET -- NO SHARED COPY LIBRARY AT      *
008380* THIS SHOP.                                                    *
008390*****************************************************************
008400 8000-WEEK-START.
008410     MOVE WS-WORK-DATE TO WS-RESULT-DATE.
008420     PERFORM 8200-DAY-OF-WEEK THRU 8200-EXIT.
008430     SUBTRACT WS-RW-RESULT FROM WS-RESULT-DATE
008440         GIVING WS-RESULT-DATE.
008450 8000-EXIT.
008460     EXIT.
008470*
008480 8100-MONTH-START.
008490     MOVE WS-WD-CCYY TO WS-RD-CCYY.
008500     MOVE WS-WD-MM   TO WS-RD-MM.
008510     MOVE 01         TO WS-RD-DD.
008520 8100-EXIT.
008530     EXIT.
008540*
008550 8200-DAY-OF-WEEK.
008560*    PLACES 0 (SUNDAY) THRU 6 (SATURDAY) IN WS-RW-RESULT USING
008570*    ZELLER'S CONGRUENCE RESTATED WITH COMP-3 WORK FIELDS.
008580     MOVE ZERO TO WS-RW-NUMERATOR WS-RW-RESULT.
008590     COMPUTE WS-RW-NUMERATOR =
008600         WS-WD-CCYY * 365 + WS-WD-CCYY / 4
008610             - WS-WD-CCYY / 100 + WS-WD-CCYY / 400
008620             + WS-WD-MM * 31 + WS-WD-DD.
008630     DIVIDE WS-RW-NUMERATOR BY 7
008640         GIVING WS-RW-DENOMINATOR
008650         REMAINDER WS-RW-RESULT.
008660 8200-EXIT.
008670     EXIT.
008680*
008690 8400-CHECK-LEAP-YEAR.
008700     MOVE 'N' TO WS-LEAP-YEAR-SW.
008710     DIVIDE WS-WD-CCYY BY 4
008720         GIVING WS-RW-DENOMINATOR
008730         REMAINDER WS-RW-RESULT.
008740     IF WS-RW-RESULT = ZERO
008750         DIVIDE WS-WD-CCYY BY 100
008760             GIVING WS-RW-DENOMINATOR
008770             REMAINDER WS-RW-RESULT
008780         IF WS-RW-RESULT NOT = ZERO
008790             MOVE 'Y' TO WS-LEAP-YEAR-SW
008800         ELSE
008810             DIVIDE WS-WD-CCYY BY 400
008820                 GIVING WS-RW-DENOMINATOR
008830                 REMAINDER WS-RW-RESULT
008840             IF WS-RW-RESULT = ZERO
008850                 MOVE 'Y' TO WS-LEAP-YEAR-SW
008860             END-IF
008870         END-IF
008880     END-IF.
008890     IF WS-IS-LEAP-YEAR
008900         MOVE 29 TO WS-DIM (2)
008910     ELSE
008920         MOVE 28 TO WS-DIM (2)
008930     END-IF.
008940 8400-EXIT.
008950     EXIT.
008960*
008970 9000-TERMINATE.
008980     CLOSE ASM-BUSINESS-REPORT-FILE
008990           ASM-ADS-REPORT-FILE
009000           ASM-GAP-OUTPUT-FILE
009010           ASM-COVERAGE-OUTPUT-FILE.
009020 9000-EXIT.
009030     EXIT.
