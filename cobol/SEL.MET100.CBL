000010IDENTIFICATION DIVISION.
000020PROGRAM-ID.     ASM-MET100.
000030AUTHOR.         T. OKONKWO.
000040INSTALLATION.   MERIDIAN DATA SERVICES.
000050DATE-WRITTEN.   10/02/1990.
000060DATE-COMPILED.  10/02/1990.
000070SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090* ASM-MET100  --  SELLER METRICS ENGINE                         *
000100*                                                                *
000110* NIGHTLY BATCH THAT TURNS THE ASIN-MAP, BUSINESS-REPORT AND    *
000120* ADS-REPORT EXTRACTS INTO PER-PERIOD METRIC ROWS AT ACCOUNT,    *
000130* PARENT-PRODUCT, CHILD-ASIN OR CUSTOM LEVEL, WITH DERIVED       *
000140* RATIO METRICS AND OPTIONAL WOW/MOM, YOY AND CUMULATIVE         *
000150* COMPARISON FIGURES.  RUN PARAMETERS (SELLER FILTER, LEVEL,     *
000160* GRANULARITY, DATE WINDOW, ASIN SELECTION, COMPARISON SWITCHES) *
000170* ARRIVE ON THE PARAMETER CARD FILE, ONE CARD PER RUN.           *
000180*****************************************************************
000190* CHANGE LOG                                                     *
000200* DATE        BY   TICKET     DESCRIPTION                       *
000210* ----------  ---  ---------  --------------------------------- *
000220* 10/02/1990  TO   ASM-0008   ORIGINAL PROGRAM -- ACCOUNT LEVEL  *
000230*                              ONLY, WEEKLY GRANULARITY ONLY     *
000240* 04/11/1991  TO   ASM-0023   ADDED PARENT AND CHILD LEVELS      *
000250* 02/27/1992  TO   ASM-0031   ADDED MONTHLY GRANULARITY          *
000260* 07/19/1993  TLK  ASM-0049   ADDED WOW/MOM COMPARISON STEP      *
000270* 03/14/1994  TLK  ASM-0053   ADDED CUSTOM LEVEL (PERIOD ONLY)   *
000280* 10/30/1995  TLK  ASM-0069   ADDED YOY COMPARISON STEP          *
000290* 06/02/1996  PMO  ASM-0075   ADDED CUMULATIVE SUMMARY STEP      *
000300* 01/22/1997  PMO  ASM-0081   ADDED NAMED-PARENT/CHILD ASIN       *
000310*                              SELECTION ON THE PARAMETER CARD   *
000320* 09/30/1998  PMO  ASM-0102   Y2K -- ALL WORK DATES CARRY A 4-   *
000330*                              DIGIT CC/YY, VERIFIED NO 2-DIGIT  *
000340*                              YEAR COMPARES REMAIN IN THIS PGM  *
000350* 02/11/1999  PMO  ASM-0103   Y2K SIGN-OFF                       *
000360* 05/03/2002  JFW  ASM-0114   FIXED ROAS DIVIDE-BY-ZERO WHEN AD- *
000370*                              SPEND IS ZERO BUT AD-SALES IS NOT *
000380* 11/14/2003  JFW  ASM-0122   ADDED ORGANIC-PCT AND AD-SALES-PCT *
000390* 08/09/2004  JFW  ASM-0124   CORRECTED MOM PRIOR-PERIOD LOOKUP  *
000400*                              TO ORDER BY PERIOD-START PER      *
000410*                              ENTITY BEFORE PAIRING              *
000420* 04/18/2005  JFW  ASM-0132   COMMENT CLEANUP, NO LOGIC CHANGE   *
000430* 01/09/2006  JFW  ASM-0140   RAISED MAP/BUSINESS/ADS TABLE      *
000440*                              LIMITS FOR SELLER GROWTH          *
000450* 03/22/2007  RDH  ASM-0148   CUMULATIVE STEP WAS NEVER FINISHED *
000460*                              -- 2910 NOW ACTUALLY ROLLS UP     *
000470*                              THE MERGE ROWS BY ENTITY          *
000480* 03/22/2007  RDH  ASM-0149   LEVEL-KEY COMPARE IN 2130 WAS      *
000490*                              TESTING A TABLE ENTRY AGAINST     *
000500*                              ITSELF -- ADDED WS-LK- WORK AREA  *
000510* 04/05/2007  RDH  ASM-0150   PRIOR-PERIOD SEARCH IN 2710 WAS    *
000520*                              COMPARING A PERIOD DATE AGAINST   *
000530*                              PREV-SALES -- NOW TRACKS BEST     *
000540*                              PERIOD-START IN ITS OWN FIELD     *
000550* 06/14/2007  RDH  ASM-0156   REPLACED EVERY IN-LINE PERFORM     *
000560*                              VARYING/UNTIL WITH OUT-OF-LINE    *
000570*                              PERFORM...THRU...EXIT -- SHOP     *
000580*                              STANDARD IS NO IN-LINE LOOP BODY  *
000590* 07/02/2007  RDH  ASM-0159   2145 MATCHED ADS TO MERGE ROWS BY  *
000600*                              PERIOD/CHILD/NAME ONLY -- ADDED   *
000610*                              THE SELLER-ID TEST 2135 ALREADY   *
000620*                              HAD, OR A MULTI-SELLER RUN DOUBLE-*
000630*                              COUNTED ADS ACROSS SELLERS        *
000640* 07/16/2007  RDH  ASM-0162   2700/2800 COMPUTED PRIOR-PERIOD    *
000650*                              AND YOY FIGURES FOR TOTAL-SALES   *
000660*                              ONLY AND 2610 NEVER MOVED THEM TO *
000670*                              OUTPUT AT ALL -- NOW ALL SIX SPEC *
000680*                              METRICS GET BOTH COMPARISONS AND  *
000690*                              ARE WRITTEN (SEE ASM-METOT4       *
000700*                              ASM-0130 FOR THE LAYOUT CHANGE)   *
000710* 07/18/2007  RDH  ASM-0163   ADDED PC-FILTER-MODE LIST OPTION -- *
000720*                              A RUN CAN NOW NAME AN EXPLICIT     *
000730*                              LIST OF WEEK-START/MONTH-START     *
000740*                              DATES ON CONTINUATION CARDS        *
000750*                              INSTEAD OF A START/END RANGE       *
000760*****************************************************************
000770 ENVIRONMENT DIVISION.
000780 CONFIGURATION SECTION.
000790 SPECIAL-NAMES.
000800     C01 IS TOP-OF-FORM
000810     UPSI-0 ON STATUS IS WS-RUN-COMPARISONS
000820            OFF STATUS IS WS-NO-COMPARISONS
000830     UPSI-1 ON STATUS IS WS-RUN-YOY
000840            OFF STATUS IS WS-NO-YOY
000850     UPSI-2 ON STATUS IS WS-RUN-CUMULATIVE
000860            OFF STATUS IS WS-NO-CUMULATIVE.
000870 INPUT-OUTPUT SECTION.
000880 FILE-CONTROL.
000890     SELECT ASM-PARM-FILE ASSIGN TO PARMCRD
000900         ORGANIZATION IS LINE SEQUENTIAL
000910         FILE STATUS IS WS-PARM-STATUS.
000920     SELECT ASM-ASIN-MAP-FILE ASSIGN TO ASNMAP
000930         ORGANIZATION IS LINE SEQUENTIAL
000940         FILE STATUS IS WS-ASNMAP-STATUS.
000950     SELECT ASM-BUSINESS-REPORT-FILE ASSIGN TO BUSRPT
000960         ORGANIZATION IS LINE SEQUENTIAL
000970         FILE STATUS IS WS-BUSRPT-STATUS.
000980     SELECT ASM-ADS-REPORT-FILE ASSIGN TO ADSRPT
000990         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS IS WS-ADSRPT-STATUS.
001010     SELECT ASM-METRICS-OUTPUT-FILE ASSIGN TO METOUT
001020         ORGANIZATION IS LINE SEQUENTIAL
001030         FILE STATUS IS WS-METOUT-STATUS.
001040 DATA DIVISION.
001050 FILE SECTION.
001060 FD  ASM-PARM-FILE
001070     LABEL RECORDS ARE OMITTED
001080     RECORD CONTAINS 080 CHARACTERS
001090     DATA RECORD IS ASM-PARM-RECORD.
001100 01  ASM-PARM-RECORD.
001110     05  PC-SELLER-ID              PIC 9(09).
001120     05  PC-LEVEL-CODE             PIC X(01).
001130         88  PC-LEVEL-ACCOUNT          VALUE 'A'.
001140         88  PC-LEVEL-PARENT           VALUE 'P'.
001150         88  PC-LEVEL-CHILD            VALUE 'C'.
001160         88  PC-LEVEL-CUSTOM           VALUE 'X'.
001170     05  PC-GRANULARITY            PIC X(07).
001180         88  PC-GRAN-WEEKLY            VALUE 'WEEKLY '.
001190         88  PC-GRAN-MONTHLY           VALUE 'MONTHLY'.
001200     05  PC-START-DATE             PIC 9(08).
001210     05  PC-END-DATE               PIC 9(08).
001220     05  PC-PARENT-NAME            PIC X(30).
001230     05  PC-CHILD-ASIN             PIC X(10).
001240*    ASM-0163 -- 'R' IS THE ORIGINAL START/END RANGE.  'L' SAYS
001250*    ONE OR MORE ASM-PARM-DATE-CARD CONTINUATION CARDS FOLLOW
001260*    THIS CARD, EACH NAMING ONE WEEK-START OR MONTH-START DATE
001270*    TO FILTER ON; PC-START-DATE/PC-END-DATE ARE IGNORED IN
001280*    LIST MODE.  A BLANK CARD DEFAULTS TO RANGE MODE (ASM-0140
001290*    PARM CARDS PREDATE THIS FIELD AND LAND HERE AS SPACES).
001300     05  PC-FILTER-MODE            PIC X(01).
001310         88  PC-FILTER-RANGE           VALUE 'R' SPACE.
001320         88  PC-FILTER-LIST            VALUE 'L'.
001330     05  FILLER                    PIC X(06).
001340*    CONTINUATION CARD READ IN LIST MODE -- SEE 1995/1996.  ONE
001350*    DATE PER CARD; A CARD WITH PD-CARD-TYPE = 'E' ENDS THE LIST.
001360 01  ASM-PARM-DATE-CARD REDEFINES ASM-PARM-RECORD.
001370     05  PD-CARD-TYPE              PIC X(01).
001380         88  PD-CARD-IS-DATE           VALUE 'D'.
001390         88  PD-CARD-IS-END            VALUE 'E'.
001400     05  PD-FILTER-DATE            PIC 9(08).
001410     05  FILLER                    PIC X(71).
001420 FD  ASM-ASIN-MAP-FILE
001430     LABEL RECORDS ARE STANDARD
001440     RECORD CONTAINS 190 CHARACTERS
001450     DATA RECORD IS ASM-ASIN-MAP-RECORD.
001460 01  ASM-ASIN-MAP-RECORD.
001470     05  AM-SELLER-ID              PIC 9(09).
001480     05  AM-DETAIL-AREA.
001490         10  AM-SELLER-NAME            PIC X(30).
001500         10  AM-SELLER-MARKETPLACE     PIC X(10).
001510         10  AM-CHILD-ASIN             PIC X(10).
001520         10  AM-ADJ-PARENT-ASIN        PIC X(10).
001530         10  AM-ADJ-NORMALIZED-NAME    PIC X(30).
001540         10  AM-ADJ-VARIANT-NAME       PIC X(30).
001550         10  AM-LISTING-TITLE          PIC X(60).
001560         10  FILLER                    PIC X(01).
001570 FD  ASM-BUSINESS-REPORT-FILE
001580     LABEL RECORDS ARE STANDARD
001590     RECORD CONTAINS 130 CHARACTERS
001600     DATA RECORD IS ASM-BUSINESS-REPORT-RECORD.
001610 01  ASM-BUSINESS-REPORT-RECORD.
001620     05  BR-SELLER-ID              PIC 9(09).
001630     05  BR-DETAIL-AREA.
001640         10  BR-SELLER-NAME            PIC X(30).
001650         10  BR-CHILD-ASIN             PIC X(10).
001660         10  BR-PERIOD-GRANULARITY     PIC X(07).
001670             88  BR-GRAN-WEEKLY            VALUE 'WEEKLY '.
001680             88  BR-GRAN-MONTHLY           VALUE 'MONTHLY'.
001690         10  BR-PERIOD-START-DATE      PIC 9(08).
001700         10  BR-ORDERED-PRODUCT-SALES  PIC S9(09)V99.
001710         10  BR-SESSIONS-TOTAL         PIC 9(09).
001720         10  BR-UNITS-ORDERED-TOTAL    PIC 9(09).
001730         10  BR-PAGE-VIEWS-TOTAL       PIC 9(09).
001740         10  BR-UNITS-REFUNDED         PIC 9(09).
001750         10  BR-BUY-BOX-PERCENTAGE     PIC 9(03)V99.
001760         10  FILLER                    PIC X(14).
001770 FD  ASM-ADS-REPORT-FILE
001780     LABEL RECORDS ARE STANDARD
001790     RECORD CONTAINS 120 CHARACTERS
001800     DATA RECORD IS ASM-ADS-REPORT-RECORD.
001810 01  ASM-ADS-REPORT-RECORD.
001820     05  AR-SELLER-ID              PIC 9(09).
001830     05  AR-DETAIL-AREA.
001840         10  AR-SELLER-NAME            PIC X(30).
001850         10  AR-CHILD-ASIN             PIC X(10).
001860         10  AR-RECORD-DATE            PIC 9(08).
001870         10  AR-IMPRESSIONS            PIC 9(09).
001880         10  AR-CLICKS                 PIC 9(09).
001890         10  AR-SPEND                  PIC S9(09)V99.
001900         10  AR-SEVEN-DAY-TOTAL-SALES  PIC S9(09)V99.
001910         10  AR-SEVEN-DAY-TOTAL-ORDERS PIC 9(09).
001920         10  AR-SEVEN-DAY-TOTAL-UNITS  PIC 9(09).
001930         10  FILLER                    PIC X(05).
001940 FD  ASM-METRICS-OUTPUT-FILE
001950     LABEL RECORDS ARE STANDARD
001960     RECORD CONTAINS 588 CHARACTERS
001970     DATA RECORD IS ASM-METRICS-OUTPUT-RECORD.
001980 01  ASM-METRICS-OUTPUT-RECORD.
001990     05  MO-SELLER-ID              PIC 9(09).
002000     05  MO-DETAIL-AREA.
002010         10  MO-SELLER-NAME            PIC X(30).
002020         10  MO-NORMALIZED-NAME        PIC X(30).
002030         10  MO-CHILD-ASIN             PIC X(10).
002040         10  MO-VARIANT-NAME           PIC X(30).
002050         10  MO-PERIOD-START           PIC 9(08).
002060         10  MO-TOTAL-SALES            PIC S9(09)V99.
002070         10  MO-SESSIONS               PIC 9(09).
002080         10  MO-UNITS                  PIC 9(09).
002090         10  MO-PAGE-VIEWS             PIC 9(09).
002100         10  MO-AD-SPEND               PIC S9(09)V99.
002110         10  MO-AD-SALES               PIC S9(09)V99.
002120         10  MO-IMPRESSIONS            PIC 9(09).
002130         10  MO-CLICKS                 PIC 9(09).
002140         10  MO-AD-ORDERS              PIC 9(09).
002150         10  MO-ORGANIC-SALES          PIC S9(09)V99.
002160         10  MO-CVR-PCT                PIC S9(03)V99.
002170         10  MO-CTR-PCT                PIC S9(03)V99.
002180         10  MO-ROAS                   PIC S9(05)V99.
002190         10  MO-ACOS-PCT               PIC S9(05)V9.
002200         10  MO-TACOS-PCT              PIC S9(05)V9.
002210         10  MO-ORGANIC-PCT            PIC S9(03)V9.
002220         10  MO-AD-SALES-PCT           PIC S9(03)V9.
002230         10  MO-PP-PREV-TOTAL-SALES    PIC S9(09)V99.
002240         10  MO-PP-CHG-TOTAL-SALES     PIC S9(09)V99.
002250         10  MO-PP-CHG-PCT-TOTAL-SALES PIC S9(05)V9.
002260         10  MO-PP-PREV-SESSIONS       PIC S9(09).
002270         10  MO-PP-CHG-SESSIONS        PIC S9(09).
002280         10  MO-PP-CHG-PCT-SESSIONS    PIC S9(05)V9.
002290         10  MO-PP-PREV-UNITS          PIC S9(09).
002300         10  MO-PP-CHG-UNITS           PIC S9(09).
002310         10  MO-PP-CHG-PCT-UNITS       PIC S9(05)V9.
002320         10  MO-PP-PREV-AD-SPEND       PIC S9(09)V99.
002330         10  MO-PP-CHG-AD-SPEND        PIC S9(09)V99.
002340         10  MO-PP-CHG-PCT-AD-SPEND    PIC S9(05)V9.
002350         10  MO-PP-PREV-AD-SALES       PIC S9(09)V99.
002360         10  MO-PP-CHG-AD-SALES        PIC S9(09)V99.
002370         10  MO-PP-CHG-PCT-AD-SALES    PIC S9(05)V9.
002380         10  MO-PP-PREV-ORGANIC-SALES  PIC S9(09)V99.
002390         10  MO-PP-CHG-ORGANIC-SALES   PIC S9(09)V99.
002400         10  MO-PP-CHG-PCT-ORGANIC-SALES PIC S9(05)V9.
002410         10  MO-YOY-PRIOR-PERIOD       PIC 9(08).
002420         10  MO-YOY-PREV-TOTAL-SALES   PIC S9(09)V99.
002430         10  MO-YOY-CHG-TOTAL-SALES    PIC S9(09)V99.
002440         10  MO-YOY-CHG-PCT-TOTAL-SALES PIC S9(05)V9.
002450         10  MO-YOY-PREV-SESSIONS      PIC S9(09).
002460         10  MO-YOY-CHG-SESSIONS       PIC S9(09).
002470         10  MO-YOY-CHG-PCT-SESSIONS   PIC S9(05)V9.
002480         10  MO-YOY-PREV-UNITS         PIC S9(09).
002490         10  MO-YOY-CHG-UNITS          PIC S9(09).
002500         10  MO-YOY-CHG-PCT-UNITS      PIC S9(05)V9.
002510         10  MO-YOY-PREV-AD-SPEND      PIC S9(09)V99.
002520         10  MO-YOY-CHG-AD-SPEND       PIC S9(09)V99.
002530         10  MO-YOY-CHG-PCT-AD-SPEND   PIC S9(05)V9.
002540         10  MO-YOY-PREV-AD-SALES      PIC S9(09)V99.
002550         10  MO-YOY-CHG-AD-SALES       PIC S9(09)V99.
002560         10  MO-YOY-CHG-PCT-AD-SALES   PIC S9(05)V9.
002570         10  MO-YOY-PREV-ORGANIC-SALES PIC S9(09)V99.
002580         10  MO-YOY-CHG-ORGANIC-SALES  PIC S9(09)V99.
002590         10  MO-YOY-CHG-PCT-ORGANIC-SALES PIC S9(05)V9.
002600         10  FILLER                    PIC X(08).
002610 WORKING-STORAGE SECTION.
002620 01  WS-FILE-STATUSES.
002630     05  WS-PARM-STATUS            PIC X(02)   VALUE SPACES.
002640     05  WS-ASNMAP-STATUS          PIC X(02)   VALUE SPACES.
002650     05  WS-BUSRPT-STATUS          PIC X(02)   VALUE SPACES.
002660     05  WS-ADSRPT-STATUS          PIC X(02)   VALUE SPACES.
002670     05  WS-METOUT-STATUS          PIC X(02)   VALUE SPACES.
002680 01  WS-SWITCHES.
002690     05  WS-MORE-PARM-CARDS        PIC X(03)   VALUE 'YES'.
002700     05  WS-MORE-MAP-RECS          PIC X(03)   VALUE 'YES'.
002710     05  WS-MORE-BUS-RECS          PIC X(03)   VALUE 'YES'.
002720     05  WS-MORE-ADS-RECS          PIC X(03)   VALUE 'YES'.
002730*    UPSI-n CONDITION NAMES ARE DEFINED IN SPECIAL-NAMES ABOVE.
002740*    WHEN THE UPSI BYTE IS NOT SET AT THIS SHOP, DEFAULT ALL
002750*    THREE COMPARISON STEPS ON FOR A NORMAL NIGHTLY RUN.
002760 01  WS-RUN-CONTROL.
002770     05  WS-CURRENT-LEVEL          PIC X(01)   VALUE 'A'.
002780     05  WS-CURRENT-GRAN           PIC X(07)   VALUE 'WEEKLY '.
002790 01  WS-WORK-COUNTERS              COMP.
002800     05  WS-AM-IDX                 PIC 9(07)   VALUE ZERO.
002810     05  WS-AM-MAX                 PIC 9(07)   VALUE ZERO.
002820     05  WS-BR-IDX                 PIC 9(07)   VALUE ZERO.
002830     05  WS-BR-MAX                 PIC 9(07)   VALUE ZERO.
002840     05  WS-AR-IDX                 PIC 9(07)   VALUE ZERO.
002850     05  WS-AR-MAX                 PIC 9(07)   VALUE ZERO.
002860     05  WS-APD-IDX                PIC 9(07)   VALUE ZERO.
002870     05  WS-APD-MAX                PIC 9(07)   VALUE ZERO.
002880     05  WS-DL-MAX                 PIC 9(07)   VALUE ZERO.
002890     05  WS-MG-IDX                 PIC 9(07)   VALUE ZERO.
002900     05  WS-MG-MAX                 PIC 9(07)   VALUE ZERO.
002910     05  WS-SRCH-IDX               PIC 9(07)   VALUE ZERO.
002920     05  WS-FOUND-IDX              PIC 9(07)   VALUE ZERO.
002930*****************************************************************
002940* ASIN MAP TABLE -- CHILD-TO-PARENT HIERARCHY, LOADED WHOLE.    *
002950*****************************************************************
002960 01  WS-ASIN-MAP-TABLE.
002970     05  WS-AM-ENTRY OCCURS 1 TO 20000 TIMES
002980                     DEPENDING ON WS-AM-MAX
002990                     INDEXED BY AM-IDX.
003000         10  WS-AM-CHILD-ASIN      PIC X(10).
003010         10  WS-AM-PARENT-ASIN     PIC X(10).
003020         10  WS-AM-NORM-NAME       PIC X(30).
003030         10  WS-AM-VARIANT-NAME    PIC X(30).
003040*****************************************************************
003050* BUSINESS RECORD WORK TABLE -- FILTERED ROWS READY TO ROLL UP. *
003060*****************************************************************
003070 01  WS-BUSINESS-TABLE.
003080     05  WS-BR-ENTRY OCCURS 1 TO 30000 TIMES
003090                     DEPENDING ON WS-BR-MAX
003100                     INDEXED BY BR-IDX.
003110         10  WS-BR-SELLER-ID       PIC 9(09).
003120         10  WS-BR-CHILD-ASIN      PIC X(10).
003130         10  WS-BR-PERIOD-START    PIC 9(08).
003140         10  WS-BR-SALES           PIC S9(09)V99.
003150         10  WS-BR-SESSIONS        PIC 9(09).
003160         10  WS-BR-UNITS           PIC 9(09).
003170         10  WS-BR-PAGE-VIEWS      PIC 9(09).
003180*****************************************************************
003190* DAILY ADS WORK TABLE, AND THE PERIOD-ROLLED VERSION OF IT.    *
003200*****************************************************************
003210 01  WS-ADS-DAILY-TABLE.
003220     05  WS-AR-ENTRY OCCURS 1 TO 30000 TIMES
003230                     DEPENDING ON WS-AR-MAX
003240                     INDEXED BY AR-IDX.
003250         10  WS-AR-SELLER-ID       PIC 9(09).
003260         10  WS-AR-CHILD-ASIN      PIC X(10).
003270         10  WS-AR-RECORD-DATE     PIC 9(08).
003280         10  WS-AR-IMPRESSIONS     PIC 9(09).
003290         10  WS-AR-CLICKS          PIC 9(09).
003300         10  WS-AR-SPEND           PIC S9(09)V99.
003310         10  WS-AR-AD-SALES        PIC S9(09)V99.
003320         10  WS-AR-AD-ORDERS       PIC 9(09).
003330 01  WS-ADS-PERIOD-TABLE.
003340     05  WS-APD-ENTRY OCCURS 1 TO 30000 TIMES
003350                     DEPENDING ON WS-APD-MAX
003360                     INDEXED BY APD-IDX.
003370         10  WS-APD-SELLER-ID      PIC 9(09).
003380         10  WS-APD-CHILD-ASIN     PIC X(10).
003390         10  WS-APD-PERIOD-START   PIC 9(08).
003400         10  WS-APD-IMPRESSIONS    PIC 9(09).
003410         10  WS-APD-CLICKS         PIC 9(09).
003420         10  WS-APD-SPEND          PIC S9(09)V99.
003430         10  WS-APD-AD-SALES       PIC S9(09)V99.
003440         10  WS-APD-AD-ORDERS      PIC 9(09).
003450*****************************************************************
003460* EXPLICIT FILTER DATE LIST -- ASM-0163.  LOADED BY 1995/1996   *
003470* FROM ASM-PARM-DATE-CARD CONTINUATION CARDS WHEN PC-FILTER-LIST*
003480* IS SET.  HOLDS WEEK-START OR MONTH-START DATES, NOT RAW DATES.*
003490*****************************************************************
003500 01  WS-DATE-LIST-TABLE.
003510     05  WS-DL-ENTRY OCCURS 1 TO 02000 TIMES
003520                     DEPENDING ON WS-DL-MAX
003530                     INDEXED BY DL-IDX.
003540         10  WS-DL-FILTER-DATE     PIC 9(08).
003550*****************************************************************
003560* MERGED / AGGREGATED RESULT TABLE -- ONE ROW PER ENTITY-PERIOD *
003570* AFTER STEP 6.  THIS IS WHAT GETS RATIOS DERIVED, COMPARISONS  *
003580* ATTACHED, AND ULTIMATELY WRITTEN TO ASM-METRICS-OUTPUT-FILE.  *
003590*****************************************************************
003600 01  WS-MERGED-TABLE.
003610     05  WS-MG-ENTRY OCCURS 1 TO 20000 TIMES
003620                     DEPENDING ON WS-MG-MAX
003630                     INDEXED BY MG-IDX.
003640         10  WS-MG-SELLER-ID       PIC 9(09).
003650         10  WS-MG-SELLER-NAME     PIC X(30).
003660         10  WS-MG-NORM-NAME       PIC X(30).
003670         10  WS-MG-CHILD-ASIN      PIC X(10).
003680         10  WS-MG-VARIANT-NAME    PIC X(30).
003690         10  WS-MG-PERIOD-START    PIC 9(08).
003700         10  WS-MG-TOTAL-SALES     PIC S9(09)V99.
003710         10  WS-MG-SESSIONS        PIC 9(09).
003720         10  WS-MG-UNITS           PIC 9(09).
003730         10  WS-MG-PAGE-VIEWS      PIC 9(09).
003740         10  WS-MG-AD-SPEND        PIC S9(09)V99.
003750         10  WS-MG-AD-SALES        PIC S9(09)V99.
003760         10  WS-MG-IMPRESSIONS     PIC 9(09).
003770         10  WS-MG-CLICKS          PIC 9(09).
003780         10  WS-MG-AD-ORDERS       PIC 9(09).
003790         10  WS-MG-ORGANIC-SALES   PIC S9(09)V99.
003800         10  WS-MG-CVR-PCT         PIC S9(03)V99.
003810         10  WS-MG-CTR-PCT         PIC S9(03)V99.
003820         10  WS-MG-ROAS            PIC S9(05)V99.
003830         10  WS-MG-ACOS-PCT        PIC S9(05)V9.
003840         10  WS-MG-TACOS-PCT       PIC S9(05)V9.
003850         10  WS-MG-ORGANIC-PCT     PIC S9(03)V9.
003860         10  WS-MG-AD-SALES-PCT    PIC S9(03)V9.
003870*       PRIOR-PERIOD (WOW/MOM) COMPARISON WORK FIELDS -- ASM-0162.
003880*       BUILT BY 2700, ONE TRIPLET PER SPEC METRIC.
003890         10  WS-MG-PP-PREV-TOTAL-SALES    PIC S9(09)V99.
003900         10  WS-MG-PP-CHG-TOTAL-SALES     PIC S9(09)V99.
003910         10  WS-MG-PP-CHG-PCT-TOTAL-SALES PIC S9(05)V9.
003920         10  WS-MG-PP-PREV-SESSIONS       PIC S9(09).
003930         10  WS-MG-PP-CHG-SESSIONS        PIC S9(09).
003940         10  WS-MG-PP-CHG-PCT-SESSIONS    PIC S9(05)V9.
003950         10  WS-MG-PP-PREV-UNITS          PIC S9(09).
003960         10  WS-MG-PP-CHG-UNITS           PIC S9(09).
003970         10  WS-MG-PP-CHG-PCT-UNITS       PIC S9(05)V9.
003980         10  WS-MG-PP-PREV-AD-SPEND       PIC S9(09)V99.
003990         10  WS-MG-PP-CHG-AD-SPEND        PIC S9(09)V99.
004000         10  WS-MG-PP-CHG-PCT-AD-SPEND    PIC S9(05)V9.
004010         10  WS-MG-PP-PREV-AD-SALES       PIC S9(09)V99.
004020         10  WS-MG-PP-CHG-AD-SALES        PIC S9(09)V99.
004030         10  WS-MG-PP-CHG-PCT-AD-SALES    PIC S9(05)V9.
004040         10  WS-MG-PP-PREV-ORGANIC-SALES  PIC S9(09)V99.
004050         10  WS-MG-PP-CHG-ORGANIC-SALES   PIC S9(09)V99.
004060         10  WS-MG-PP-CHG-PCT-ORGANIC-SALES PIC S9(05)V9.
004070*       YOY COMPARISON WORK FIELDS -- ASM-0162.  KEPT SEPARATE
004080*       FROM THE WOW/MOM TRIPLETS ABOVE SO A RUN WITH BOTH
004090*       UPSI-0 AND UPSI-1 ON DOES NOT HAVE ONE STEP OVERWRITE
004100*       THE OTHER'S FIGURES.
004110         10  WS-MG-YOY-PRIOR-PERIOD       PIC 9(08).
004120         10  WS-MG-YOY-PREV-TOTAL-SALES   PIC S9(09)V99.
004130         10  WS-MG-YOY-CHG-TOTAL-SALES    PIC S9(09)V99.
004140         10  WS-MG-YOY-CHG-PCT-TOTAL-SALES PIC S9(05)V9.
004150         10  WS-MG-YOY-PREV-SESSIONS      PIC S9(09).
004160         10  WS-MG-YOY-CHG-SESSIONS       PIC S9(09).
004170         10  WS-MG-YOY-CHG-PCT-SESSIONS   PIC S9(05)V9.
004180         10  WS-MG-YOY-PREV-UNITS         PIC S9(09).
004190         10  WS-MG-YOY-CHG-UNITS          PIC S9(09).
004200         10  WS-MG-YOY-CHG-PCT-UNITS      PIC S9(05)V9.
004210         10  WS-MG-YOY-PREV-AD-SPEND      PIC S9(09)V99.
004220         10  WS-MG-YOY-CHG-AD-SPEND       PIC S9(09)V99.
004230         10  WS-MG-YOY-CHG-PCT-AD-SPEND   PIC S9(05)V9.
004240         10  WS-MG-YOY-PREV-AD-SALES      PIC S9(09)V99.
004250         10  WS-MG-YOY-CHG-AD-SALES       PIC S9(09)V99.
004260         10  WS-MG-YOY-CHG-PCT-AD-SALES   PIC S9(05)V9.
004270         10  WS-MG-YOY-PREV-ORGANIC-SALES PIC S9(09)V99.
004280         10  WS-MG-YOY-CHG-ORGANIC-SALES  PIC S9(09)V99.
004290         10  WS-MG-YOY-CHG-PCT-ORGANIC-SALES PIC S9(05)V9.
004300*        STEP 10 (CUMULATIVE) AUDIT FIELDS -- NOT PART OF THE
004310*        METRICS OUTPUT LAYOUT.  WS-MG-PERIOD-START DOUBLES AS
004320*        THE RUNNING MAX PERIOD ONCE A ROW HAS BEEN RE-KEYED.
004330         10  WS-MG-MIN-PERIOD      PIC 9(08)     VALUE ZERO.
004340         10  WS-MG-PERIOD-COUNT    PIC 9(05) COMP VALUE ZERO.
004350*****************************************************************
004360* WORKING DATE / RATIO SCRATCH AREAS SHARED ACROSS PARAGRAPHS.  *
004370* THE 9(08) WORK DATE IS REDEFINED INTO CC/YY/MM/DD FOR WEEK    *
004380* AND MONTH ARITHMETIC (TIME-UTILITY PARAGRAPHS, SECTION 8000). *
004390*****************************************************************
004400 01  WS-WORK-DATE                  PIC 9(08)   VALUE ZERO.
004410 01  WS-WORK-DATE-BROKEN REDEFINES WS-WORK-DATE.
004420     05  WS-WD-CCYY                PIC 9(04).
004430     05  WS-WD-MM                  PIC 9(02).
004440     05  WS-WD-DD                  PIC 9(02).
004450 01  WS-RESULT-DATE                PIC 9(08)   VALUE ZERO.
004460 01  WS-RESULT-DATE-BROKEN REDEFINES WS-RESULT-DATE.
004470     05  WS-RD-CCYY                PIC 9(04).
004480     05  WS-RD-MM                  PIC 9(02).
004490     05  WS-RD-DD                  PIC 9(02).
004500 01  WS-DAYS-IN-MONTH-TABLE.
004510     05  FILLER  PIC 9(02)  VALUE 31.
004520     05  FILLER  PIC 9(02)  VALUE 28.
004530     05  FILLER  PIC 9(02)  VALUE 31.
004540     05  FILLER  PIC 9(02)  VALUE 30.
004550     05  FILLER  PIC 9(02)  VALUE 31.
004560     05  FILLER  PIC 9(02)  VALUE 30.
004570     05  FILLER  PIC 9(02)  VALUE 31.
004580     05  FILLER  PIC 9(02)  VALUE 31.
004590     05  FILLER  PIC 9(02)  VALUE 30.
004600     05  FILLER  PIC 9(02)  VALUE 31.
004610     05  FILLER  PIC 9(02)  VALUE 30.
004620     05  FILLER  PIC 9(02)  VALUE 31.
004630 01  WS-DAYS-IN-MONTH-REDEF REDEFINES WS-DAYS-IN-MONTH-TABLE.
004640     05  WS-DIM OCCURS 12 TIMES    PIC 9(02).
004650 01  WS-RATIO-WORK.
004660     05  WS-RW-NUMERATOR           PIC S9(11)V99 COMP-3.
004670     05  WS-RW-DENOMINATOR         PIC S9(11)V99 COMP-3.
004680     05  WS-RW-RESULT              PIC S9(07)V99 COMP-3.
004690 01  WS-LOOKUP-RESULT.
004700     05  WS-RESOLVED-NORM-NAME     PIC X(30)   VALUE SPACES.
004710     05  WS-RESOLVED-VARIANT-NAME  PIC X(30)   VALUE SPACES.
004720*    LEVEL KEY BUILT BY 2120 FOR THE CURRENT BUSINESS ROW --
004730*    COMPARED UNSUBSCRIPTED AGAINST THE MERGE TABLE IN 2130.
004740 01  WS-LEVEL-KEY-WORK.
004750     05  WS-LK-NORM-NAME           PIC X(30)   VALUE SPACES.
004760     05  WS-LK-CHILD-ASIN          PIC X(10)   VALUE SPACES.
004770     05  WS-LK-VARIANT-NAME        PIC X(30)   VALUE SPACES.
004780*    BEST-CANDIDATE PERIOD-START FOUND SO FAR BY 2710 -- COMPARED
004790*    AGAINST OTHER PERIOD-STARTS, NEVER AGAINST A MONEY FIELD.
004800*    SOURCE-ROW HOLDING AREA FOR 2910 -- CAPTURED BEFORE THE
004810*    FIND-OR-ADD SO AN IN-PLACE RE-KEY CANNOT CLOBBER ITS OWN
004820*    SOURCE DATA.
004830 01  WS-PRIOR-PERIOD-WORK.
004840     05  WS-PP-BEST-PERIOD         PIC 9(08)     VALUE ZERO.
004850 01  WS-CUMULATIVE-SOURCE-HOLD.
004860     05  WS-CS-SELLER-ID           PIC 9(09).
004870     05  WS-CS-SELLER-NAME         PIC X(30).
004880     05  WS-CS-NORM-NAME           PIC X(30).
004890     05  WS-CS-CHILD-ASIN          PIC X(10).
004900     05  WS-CS-VARIANT-NAME        PIC X(30).
004910     05  WS-CS-PERIOD-START        PIC 9(08).
004920     05  WS-CS-TOTAL-SALES         PIC S9(09)V99.
004930     05  WS-CS-SESSIONS            PIC 9(09).
004940     05  WS-CS-UNITS               PIC 9(09).
004950     05  WS-CS-PAGE-VIEWS          PIC 9(09).
004960     05  WS-CS-AD-SPEND            PIC S9(09)V99.
004970     05  WS-CS-AD-SALES            PIC S9(09)V99.
004980     05  WS-CS-IMPRESSIONS         PIC 9(09).
004990     05  WS-CS-CLICKS              PIC 9(09).
005000     05  WS-CS-AD-ORDERS           PIC 9(09).
005010 01  WS-MISC-FLAGS.
005020     05  WS-LEAP-YEAR-SW           PIC X(01)   VALUE 'N'.
005030         88  WS-IS-LEAP-YEAR           VALUE 'Y'.
005040     05  WS-MATCH-FOUND-SW         PIC X(01)   VALUE 'N'.
005050         88  WS-MATCH-FOUND            VALUE 'Y'.
005060     05  WS-DATE-IN-LIST-SW        PIC X(01)   VALUE 'N'.
005070         88  WS-DATE-IN-LIST           VALUE 'Y'.
005080 01  WS-DATE-LIST-WORK.
005090     05  WS-CHECK-DATE             PIC 9(08)   VALUE ZERO.
005100 01  WS-HEADLINE-COUNTERS          COMP.
005110     05  WS-TOTAL-PARM-CARDS       PIC 9(05)   VALUE ZERO.
005120     05  WS-TOTAL-METRIC-ROWS      PIC 9(07)   VALUE ZERO.
005130*****************************************************************
005140* PROCEDURE DIVISION                                             *
005150* MAINLINE DRIVES ONE PARM CARD AT A TIME.  EACH CARD IS A FULL  *
005160* ENGINE RUN (LOAD / FILTER / AGGREGATE / DERIVE / COMPARE).     *
005170*****************************************************************
005180 PROCEDURE DIVISION.
005190 0000-MET100-MAINLINE.
005200     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
005210     PERFORM 1100-LOAD-ASIN-MAP THRU 1100-EXIT.
005220     PERFORM 1999-READ-PARM-CARD THRU 1999-EXIT.
005230     PERFORM 2000-PROCESS-ONE-RUN THRU 2000-EXIT
005240         UNTIL WS-MORE-PARM-CARDS = 'NO '.
005250     PERFORM 9000-TERMINATE THRU 9000-EXIT.
005260     STOP RUN.
005270*
005280 1000-INITIALIZE.
005290     OPEN INPUT  ASM-PARM-FILE.
005300     OPEN INPUT  ASM-BUSINESS-REPORT-FILE.
005310     OPEN INPUT  ASM-ADS-REPORT-FILE.
005320     OPEN OUTPUT ASM-METRICS-OUTPUT-FILE.
005330     PERFORM 8400-CHECK-LEAP-YEAR THRU 8400-EXIT.
005340 1000-EXIT.
005350     EXIT.
005360*
005370*****************************************************************
005380* STEP 1 -- LOAD ASIN MAP, BUILD CHILD/PARENT HIERARCHY TABLE.  *
005390* ROWS WITH A BLANK PARENT OR BLANK CHILD ASIN ARE SKIPPED.     *
005400*****************************************************************
005410 1100-LOAD-ASIN-MAP.
005420     OPEN INPUT ASM-ASIN-MAP-FILE.
005430     PERFORM 1110-READ-ASIN-MAP.
005440     PERFORM 1120-ADD-MAP-ENTRY
005450         UNTIL WS-MORE-MAP-RECS = 'NO '.
005460     CLOSE ASM-ASIN-MAP-FILE.
005470 1100-EXIT.
005480     EXIT.
005490*
005500 1110-READ-ASIN-MAP.
005510     READ ASM-ASIN-MAP-FILE
005520         AT END MOVE 'NO ' TO WS-MORE-MAP-RECS
005530     END-READ.
005540 1110-EXIT.
005550     EXIT.
005560*
005570 1120-ADD-MAP-ENTRY.
005580     IF AM-ADJ-PARENT-ASIN = SPACES OR AM-CHILD-ASIN = SPACES
005590         GO TO 1120-READ-NEXT
005600     END-IF.
005610     ADD 1 TO WS-AM-MAX.
005620     SET AM-IDX TO WS-AM-MAX.
005630     MOVE AM-CHILD-ASIN          TO WS-AM-CHILD-ASIN (AM-IDX).
005640     MOVE AM-ADJ-PARENT-ASIN     TO WS-AM-PARENT-ASIN (AM-IDX).
005650     MOVE AM-ADJ-NORMALIZED-NAME TO WS-AM-NORM-NAME (AM-IDX).
005660     MOVE AM-ADJ-VARIANT-NAME    TO WS-AM-VARIANT-NAME (AM-IDX).
005670 1120-READ-NEXT.
005680     PERFORM 1110-READ-ASIN-MAP.
005690 1120-EXIT.
005700     EXIT.
005710*
005720*****************************************************************
005730* PARM CARD READ -- ONE RUN SPECIFICATION PER CARD.             *
005740*****************************************************************
005750*****************************************************************
005760* EXPLICIT DATE LIST LOAD -- ASM-0163.  READS THE CONTINUATION   *
005770* CARDS FOLLOWING A PC-FILTER-LIST CARD, ONE FILTER DATE EACH,   *
005780* UNTIL A PD-CARD-IS-END CARD OR END OF FILE.                   *
005790*****************************************************************
005800 1995-LOAD-DATE-LIST-CARDS.
005810     MOVE ZERO TO WS-DL-MAX.
005820     PERFORM 1996-READ-ONE-DATE-CARD
005830         UNTIL PD-CARD-IS-END OR WS-MORE-PARM-CARDS = 'NO '.
005840 1995-EXIT.
005850     EXIT.
005860*
005870 1996-READ-ONE-DATE-CARD.
005880     READ ASM-PARM-FILE
005890         AT END MOVE 'NO ' TO WS-MORE-PARM-CARDS
005900     END-READ.
005910     IF WS-MORE-PARM-CARDS = 'YES' AND PD-CARD-IS-DATE
005920         ADD 1 TO WS-DL-MAX
005930         SET DL-IDX TO WS-DL-MAX
005940         MOVE PD-FILTER-DATE TO WS-DL-FILTER-DATE (DL-IDX)
005950     END-IF.
005960 1996-EXIT.
005970     EXIT.
005980*
005990 1999-READ-PARM-CARD.
006000     READ ASM-PARM-FILE
006010         AT END MOVE 'NO ' TO WS-MORE-PARM-CARDS
006020     END-READ.
006030     IF WS-MORE-PARM-CARDS = 'YES'
006040         ADD 1 TO WS-TOTAL-PARM-CARDS
006050     END-IF.
006060 1999-EXIT.
006070     EXIT.
006080*
006090*****************************************************************
006100* ONE COMPLETE ENGINE RUN FOR ONE PARM CARD.                    *
006110*****************************************************************
006120 2000-PROCESS-ONE-RUN.
006130     MOVE ZERO TO WS-BR-MAX WS-AR-MAX WS-APD-MAX WS-MG-MAX.
006140     MOVE PC-LEVEL-CODE   TO WS-CURRENT-LEVEL.
006150     MOVE PC-GRANULARITY  TO WS-CURRENT-GRAN.
006160     IF PC-FILTER-LIST
006170         PERFORM 1995-LOAD-DATE-LIST-CARDS THRU 1995-EXIT
006180     END-IF.
006190     PERFORM 1400-LOAD-BUSINESS-AND-ADS THRU 1400-EXIT.
006200     PERFORM 1500-ROLL-ADS-TO-PERIOD THRU 1500-EXIT.
006210     PERFORM 2100-AGGREGATE-AND-MERGE THRU 2100-EXIT.
006220     PERFORM 2500-DERIVE-RATIOS THRU 2500-EXIT.
006230     IF WS-RUN-COMPARISONS AND NOT PC-LEVEL-CUSTOM
006240         PERFORM 2700-COMPARE-PERIODS THRU 2700-EXIT
006250     END-IF.
006260     IF WS-RUN-YOY AND PC-GRAN-MONTHLY
006270         PERFORM 2800-YOY-COMPARE THRU 2800-EXIT
006280     END-IF.
006290     IF WS-RUN-CUMULATIVE
006300         PERFORM 2900-CUMULATIVE-SUMMARY THRU 2900-EXIT
006310     END-IF.
006320     PERFORM 2600-WRITE-METRICS-RECORDS THRU 2600-EXIT.
006330     PERFORM 1999-READ-PARM-CARD THRU 1999-EXIT.
006340 2000-EXIT.
006350     EXIT.
006360*
006370*****************************************************************
006380* STEP 2/3 -- LOAD BUSINESS AND ADS RECORDS, COERCE INVALID     *
006390* NUMERICS TO ZERO, FILTER BY SELLER/TIME/GRANULARITY, AND      *
006400* APPLY ASIN SELECTION (NAMED PARENT EXPANDS TO ITS CHILDREN).  *
006410*****************************************************************
006420 1400-LOAD-BUSINESS-AND-ADS.
006430     CLOSE ASM-BUSINESS-REPORT-FILE ASM-ADS-REPORT-FILE.
006440     OPEN INPUT ASM-BUSINESS-REPORT-FILE ASM-ADS-REPORT-FILE.
006450     MOVE 'YES' TO WS-MORE-BUS-RECS.
006460     MOVE 'YES' TO WS-MORE-ADS-RECS.
006470     PERFORM 1410-READ-BUSINESS.
006480     PERFORM 1420-FILTER-BUSINESS-RECORD
006490         UNTIL WS-MORE-BUS-RECS = 'NO '.
006500     PERFORM 1430-READ-ADS.
006510     PERFORM 1440-FILTER-ADS-RECORD
006520         UNTIL WS-MORE-ADS-RECS = 'NO '.
006530 1400-EXIT.
006540     EXIT.
006550*
006560 1410-READ-BUSINESS.
006570     READ ASM-BUSINESS-REPORT-FILE
006580         AT END MOVE 'NO ' TO WS-MORE-BUS-RECS
006590     END-READ.
006600     IF WS-MORE-BUS-RECS = 'YES'
006610         IF BR-ORDERED-PRODUCT-SALES IS NOT NUMERIC
006620             MOVE ZERO TO BR-ORDERED-PRODUCT-SALES
006630         END-IF
006640         IF BR-SESSIONS-TOTAL IS NOT NUMERIC
006650             MOVE ZERO TO BR-SESSIONS-TOTAL
006660         END-IF
006670         IF BR-UNITS-ORDERED-TOTAL IS NOT NUMERIC
006680             MOVE ZERO TO BR-UNITS-ORDERED-TOTAL
006690         END-IF
006700         IF BR-PAGE-VIEWS-TOTAL IS NOT NUMERIC
006710             MOVE ZERO TO BR-PAGE-VIEWS-TOTAL
006720         END-IF
006730     END-IF.
006740 1410-EXIT.
006750     EXIT.
006760*
006770 1420-FILTER-BUSINESS-RECORD.
006780     IF PC-SELLER-ID NOT = ZERO
006790        AND BR-SELLER-ID NOT = PC-SELLER-ID
006800         GO TO 1420-READ-NEXT
006810     END-IF.
006820     IF PC-FILTER-LIST
006830         MOVE BR-PERIOD-START-DATE TO WS-CHECK-DATE
006840         PERFORM 1425-CHECK-DATE-LIST THRU 1425-EXIT
006850         IF NOT WS-DATE-IN-LIST
006860             GO TO 1420-READ-NEXT
006870         END-IF
006880     ELSE
006890         IF BR-PERIOD-START-DATE < PC-START-DATE
006900            OR BR-PERIOD-START-DATE > PC-END-DATE
006910             GO TO 1420-READ-NEXT
006920         END-IF
006930     END-IF.
006940     IF PC-GRAN-WEEKLY AND BR-PERIOD-GRANULARITY NOT = 'WEEKLY '
006950         GO TO 1420-READ-NEXT
006960     END-IF.
006970     IF PC-GRAN-MONTHLY AND BR-PERIOD-GRANULARITY NOT = 'MONTHLY'
006980         GO TO 1420-READ-NEXT
006990     END-IF.
007000     PERFORM 1450-ASIN-SELECTED THRU 1450-EXIT.
007010     IF NOT WS-MATCH-FOUND
007020         GO TO 1420-READ-NEXT
007030     END-IF.
007040     ADD 1 TO WS-BR-MAX.
007050     SET BR-IDX TO WS-BR-MAX.
007060     MOVE BR-SELLER-ID           TO WS-BR-SELLER-ID (BR-IDX).
007070     MOVE BR-CHILD-ASIN          TO WS-BR-CHILD-ASIN (BR-IDX).
007080     MOVE BR-PERIOD-START-DATE   TO WS-BR-PERIOD-START (BR-IDX).
007090     MOVE BR-ORDERED-PRODUCT-SALES TO WS-BR-SALES (BR-IDX).
007100     MOVE BR-SESSIONS-TOTAL      TO WS-BR-SESSIONS (BR-IDX).
007110     MOVE BR-UNITS-ORDERED-TOTAL TO WS-BR-UNITS (BR-IDX).
007120     MOVE BR-PAGE-VIEWS-TOTAL    TO WS-BR-PAGE-VIEWS (BR-IDX).
007130 1420-READ-NEXT.
007140     PERFORM 1410-READ-BUSINESS.
007150 1420-EXIT.
007160     EXIT.
007170*
007180*    EXPLICIT DATE LIST MEMBERSHIP CHECK -- ASM-0163.  WS-CHECK-DATE
007190*    IS ALREADY A PERIOD-START DATE (WEEK-START OR MONTH-START) ON
007200*    ENTRY; CALLERS ROLL A DAILY DATE UP BEFORE PERFORMING THIS.
007210 1425-CHECK-DATE-LIST.
007220     MOVE 'N' TO WS-DATE-IN-LIST-SW.
007230     PERFORM 1427-CHECK-ONE-LIST-DATE THRU 1427-EXIT
007240         VARYING DL-IDX FROM 1 BY 1 UNTIL DL-IDX > WS-DL-MAX.
007250 1425-EXIT.
007260     EXIT.
007270*
007280 1427-CHECK-ONE-LIST-DATE.
007290     IF WS-CHECK-DATE = WS-DL-FILTER-DATE (DL-IDX)
007300         MOVE 'Y' TO WS-DATE-IN-LIST-SW
007310     END-IF.
007320 1427-EXIT.
007330     EXIT.
007340*
007350*    ASIN SELECTION -- A NAMED PARENT EXPANDS TO ALL ITS
007360*    CHILDREN.  A NAMED PARENT WITH NO KNOWN CHILDREN MATCHES
007370*    NOTHING.  NO SELECTION ON THE CARD MEANS EVERYTHING PASSES.
007380 1450-ASIN-SELECTED.
007390     MOVE 'N' TO WS-MATCH-FOUND-SW.
007400     IF PC-PARENT-NAME = SPACES AND PC-CHILD-ASIN = SPACES
007410         MOVE 'Y' TO WS-MATCH-FOUND-SW
007420         GO TO 1450-EXIT
007430     END-IF.
007440     IF BR-CHILD-ASIN = PC-CHILD-ASIN AND PC-CHILD-ASIN NOT =
007450         SPACES
007460         MOVE 'Y' TO WS-MATCH-FOUND-SW
007470         GO TO 1450-EXIT
007480     END-IF.
007490     IF PC-PARENT-NAME NOT = SPACES
007500         PERFORM 1460-CHECK-PARENT-MATCH THRU 1460-EXIT
007510             VARYING AM-IDX FROM 1 BY 1 UNTIL AM-IDX > WS-AM-MAX
007520     END-IF.
007530 1450-EXIT.
007540     EXIT.
007550*
007560 1460-CHECK-PARENT-MATCH.
007570     IF WS-AM-CHILD-ASIN (AM-IDX) = BR-CHILD-ASIN
007580        AND WS-AM-NORM-NAME (AM-IDX) = PC-PARENT-NAME
007590         MOVE 'Y' TO WS-MATCH-FOUND-SW
007600     END-IF.
007610 1460-EXIT.
007620     EXIT.
007630*
007640 1430-READ-ADS.
007650     READ ASM-ADS-REPORT-FILE
007660         AT END MOVE 'NO ' TO WS-MORE-ADS-RECS
007670     END-READ.
007680     IF WS-MORE-ADS-RECS = 'YES'
007690         IF AR-IMPRESSIONS IS NOT NUMERIC
007700             MOVE ZERO TO AR-IMPRESSIONS
007710         END-IF
007720         IF AR-CLICKS IS NOT NUMERIC
007730             MOVE ZERO TO AR-CLICKS
007740         END-IF
007750         IF AR-SPEND IS NOT NUMERIC
007760             MOVE ZERO TO AR-SPEND
007770         END-IF
007780         IF AR-SEVEN-DAY-TOTAL-SALES IS NOT NUMERIC
007790             MOVE ZERO TO AR-SEVEN-DAY-TOTAL-SALES
007800         END-IF
007810         IF AR-SEVEN-DAY-TOTAL-ORDERS IS NOT NUMERIC
007820             MOVE ZERO TO AR-SEVEN-DAY-TOTAL-ORDERS
007830         END-IF
007840     END-IF.
007850 1430-EXIT.
007860     EXIT.
007870*
007880 1440-FILTER-ADS-RECORD.
007890     IF PC-SELLER-ID NOT = ZERO
007900        AND AR-SELLER-ID NOT = PC-SELLER-ID
007910         GO TO 1440-READ-NEXT
007920     END-IF.
007930     IF PC-FILTER-LIST
007940         MOVE AR-RECORD-DATE TO WS-WORK-DATE
007950         IF PC-GRAN-MONTHLY
007960             PERFORM 8100-MONTH-START THRU 8100-EXIT
007970         ELSE
007980             PERFORM 8000-WEEK-START THRU 8000-EXIT
007990         END-IF
008000         MOVE WS-RESULT-DATE TO WS-CHECK-DATE
008010         PERFORM 1425-CHECK-DATE-LIST THRU 1425-EXIT
008020         IF NOT WS-DATE-IN-LIST
008030             GO TO 1440-READ-NEXT
008040         END-IF
008050     ELSE
008060         IF AR-RECORD-DATE < PC-START-DATE
008070            OR AR-RECORD-DATE > PC-END-DATE
008080             GO TO 1440-READ-NEXT
008090         END-IF
008100     END-IF.
008110     MOVE AR-CHILD-ASIN TO BR-CHILD-ASIN.
008120     PERFORM 1450-ASIN-SELECTED THRU 1450-EXIT.
008130     IF NOT WS-MATCH-FOUND
008140         GO TO 1440-READ-NEXT
008150     END-IF.
008160     ADD 1 TO WS-AR-MAX.
008170     SET AR-IDX TO WS-AR-MAX.
008180     MOVE AR-SELLER-ID          TO WS-AR-SELLER-ID (AR-IDX).
008190     MOVE AR-CHILD-ASIN         TO WS-AR-CHILD-ASIN (AR-IDX).
008200     MOVE AR-RECORD-DATE        TO WS-AR-RECORD-DATE (AR-IDX).
008210     MOVE AR-IMPRESSIONS        TO WS-AR-IMPRESSIONS (AR-IDX).
008220     MOVE AR-CLICKS             TO WS-AR-CLICKS (AR-IDX).
008230     MOVE AR-SPEND              TO WS-AR-SPEND (AR-IDX).
008240     MOVE AR-SEVEN-DAY-TOTAL-SALES TO WS-AR-AD-SALES (AR-IDX).
008250     MOVE AR-SEVEN-DAY-TOTAL-ORDERS TO WS-AR-AD-ORDERS (AR-IDX).
008260 1440-READ-NEXT.
008270     PERFORM 1430-READ-ADS.
008280 1440-EXIT.
008290     EXIT.
008300*
008310*****************************************************************
008320* STEP 5 -- ROLL EACH DAILY ADS ROW UP TO ITS PERIOD START AND  *
008330* SUM BY (SELLER, CHILD ASIN, PERIOD).                          *
008340*****************************************************************
008350 1500-ROLL-ADS-TO-PERIOD.
008360     PERFORM 1505-ROLL-ONE-AD-ROW THRU 1505-EXIT
008370         VARYING AR-IDX FROM 1 BY 1 UNTIL AR-IDX > WS-AR-MAX.
008380 1500-EXIT.
008390     EXIT.
008400*
008410 1505-ROLL-ONE-AD-ROW.
008420     MOVE WS-AR-RECORD-DATE (AR-IDX) TO WS-WORK-DATE.
008430     IF PC-GRAN-MONTHLY
008440         PERFORM 8100-MONTH-START THRU 8100-EXIT
008450     ELSE
008460         PERFORM 8000-WEEK-START THRU 8000-EXIT
008470     END-IF.
008480     PERFORM 1510-FIND-OR-ADD-PERIOD-BUCKET THRU 1510-EXIT.
008490 1505-EXIT.
008500     EXIT.
008510*
008520 1510-FIND-OR-ADD-PERIOD-BUCKET.
008530     MOVE 'N' TO WS-MATCH-FOUND-SW.
008540     PERFORM 1515-MATCH-PERIOD-BUCKET THRU 1515-EXIT
008550         VARYING APD-IDX FROM 1 BY 1 UNTIL APD-IDX > WS-APD-MAX.
008560     IF NOT WS-MATCH-FOUND
008570         ADD 1 TO WS-APD-MAX
008580         MOVE WS-APD-MAX TO WS-FOUND-IDX
008590         SET APD-IDX TO WS-APD-MAX
008600         MOVE WS-AR-SELLER-ID (AR-IDX)  TO WS-APD-SELLER-ID
008610             (APD-IDX)
008620         MOVE WS-AR-CHILD-ASIN (AR-IDX) TO WS-APD-CHILD-ASIN
008630             (APD-IDX)
008640         MOVE WS-RESULT-DATE            TO WS-APD-PERIOD-START
008650             (APD-IDX)
008660         MOVE ZERO TO WS-APD-IMPRESSIONS (APD-IDX)
008670                      WS-APD-CLICKS (APD-IDX)
008680                      WS-APD-SPEND (APD-IDX)
008690                      WS-APD-AD-SALES (APD-IDX)
008700                      WS-APD-AD-ORDERS (APD-IDX)
008710     END-IF.
008720     SET APD-IDX TO WS-FOUND-IDX.
008730     ADD WS-AR-IMPRESSIONS (AR-IDX) TO WS-APD-IMPRESSIONS
008740         (APD-IDX).
008750     ADD WS-AR-CLICKS (AR-IDX)      TO WS-APD-CLICKS (APD-IDX).
008760     ADD WS-AR-SPEND (AR-IDX)       TO WS-APD-SPEND (APD-IDX).
008770     ADD WS-AR-AD-SALES (AR-IDX)    TO WS-APD-AD-SALES (APD-IDX).
008780     ADD WS-AR-AD-ORDERS (AR-IDX)   TO WS-APD-AD-ORDERS (APD-IDX).
008790 1510-EXIT.
008800     EXIT.
008810*
008820 1515-MATCH-PERIOD-BUCKET.
008830     IF WS-APD-SELLER-ID (APD-IDX) = WS-AR-SELLER-ID (AR-IDX)
008840        AND WS-APD-CHILD-ASIN (APD-IDX) =
008850            WS-AR-CHILD-ASIN (AR-IDX)
008860        AND WS-APD-PERIOD-START (APD-IDX) = WS-RESULT-DATE
008870         MOVE 'Y' TO WS-MATCH-FOUND-SW
008880         SET WS-FOUND-IDX TO APD-IDX
008890     END-IF.
008900 1515-EXIT.
008910     EXIT.
008920*
008930*****************************************************************
008940* STEP 6 -- AGGREGATE BUSINESS AND ADS BY THE REQUESTED LEVEL   *
008950* AND LEFT-JOIN ADS ONTO BUSINESS.  LEVEL KEY VARIES BY LEVEL:  *
008960* ACCOUNT = SELLER+PERIOD, PARENT = SELLER+NORM-NAME+PERIOD,    *
008970* CHILD = SELLER+CHILD-ASIN+PERIOD, CUSTOM = PERIOD ONLY.       *
008980*****************************************************************
008990 2100-AGGREGATE-AND-MERGE.
009000     PERFORM 2110-MERGE-ONE-BUSINESS-ROW THRU 2110-EXIT
009010         VARYING BR-IDX FROM 1 BY 1 UNTIL BR-IDX > WS-BR-MAX.
009020 2100-EXIT.
009030     EXIT.
009040*
009050 2110-MERGE-ONE-BUSINESS-ROW.
009060     PERFORM 2120-RESOLVE-LEVEL-KEY THRU 2120-EXIT.
009070     PERFORM 2130-FIND-OR-ADD-MERGE-ROW THRU 2130-EXIT.
009080     ADD WS-BR-SALES (BR-IDX)      TO WS-MG-TOTAL-SALES (MG-IDX).
009090     ADD WS-BR-SESSIONS (BR-IDX)   TO WS-MG-SESSIONS (MG-IDX).
009100     ADD WS-BR-UNITS (BR-IDX)      TO WS-MG-UNITS (MG-IDX).
009110     ADD WS-BR-PAGE-VIEWS (BR-IDX) TO WS-MG-PAGE-VIEWS (MG-IDX).
009120     PERFORM 2140-ADD-MATCHING-ADS THRU 2140-EXIT.
009130 2110-EXIT.
009140     EXIT.
009150*
009160 2120-RESOLVE-LEVEL-KEY.
009170     MOVE SPACES TO WS-LK-NORM-NAME WS-LK-CHILD-ASIN
009180                    WS-LK-VARIANT-NAME.
009190     IF PC-LEVEL-PARENT OR PC-LEVEL-CHILD
009200         PERFORM 2150-LOOKUP-MAP-ENTRY THRU 2150-EXIT
009210     END-IF.
009220     IF PC-LEVEL-PARENT
009230         MOVE WS-RESOLVED-NORM-NAME TO WS-LK-NORM-NAME
009240     END-IF.
009250     IF PC-LEVEL-CHILD
009260         MOVE WS-BR-CHILD-ASIN (BR-IDX) TO WS-LK-CHILD-ASIN
009270         MOVE WS-RESOLVED-NORM-NAME TO WS-LK-NORM-NAME
009280         MOVE WS-RESOLVED-VARIANT-NAME TO WS-LK-VARIANT-NAME
009290     END-IF.
009300 2120-EXIT.
009310     EXIT.
009320*
009330*    CHILDREN WITH NO MAPPING ENTRY KEEP THEIR OWN ASIN AS THE
009340*    NORMALIZED NAME (HIERARCHY RULE).
009350 2150-LOOKUP-MAP-ENTRY.
009360     MOVE WS-BR-CHILD-ASIN (BR-IDX) TO WS-RESOLVED-NORM-NAME.
009370     MOVE SPACES TO WS-RESOLVED-VARIANT-NAME.
009380     PERFORM 2155-CHECK-MAP-ENTRY THRU 2155-EXIT
009390         VARYING AM-IDX FROM 1 BY 1 UNTIL AM-IDX > WS-AM-MAX.
009400 2150-EXIT.
009410     EXIT.
009420*
009430 2155-CHECK-MAP-ENTRY.
009440     IF WS-AM-CHILD-ASIN (AM-IDX) = WS-BR-CHILD-ASIN (BR-IDX)
009450         MOVE WS-AM-NORM-NAME (AM-IDX) TO
009460             WS-RESOLVED-NORM-NAME
009470         MOVE WS-AM-VARIANT-NAME (AM-IDX)
009480                                   TO WS-RESOLVED-VARIANT-NAME
009490     END-IF.
009500 2155-EXIT.
009510     EXIT.
009520*
009530 2130-FIND-OR-ADD-MERGE-ROW.
009540     MOVE 'N' TO WS-MATCH-FOUND-SW.
009550     PERFORM 2135-MATCH-MERGE-ROW THRU 2135-EXIT
009560         VARYING MG-IDX FROM 1 BY 1 UNTIL MG-IDX > WS-MG-MAX.
009570     IF NOT WS-MATCH-FOUND
009580         ADD 1 TO WS-MG-MAX
009590         MOVE WS-MG-MAX TO WS-FOUND-IDX
009600         SET MG-IDX TO WS-MG-MAX
009610         MOVE WS-BR-SELLER-ID (BR-IDX)   TO WS-MG-SELLER-ID
009620             (MG-IDX)
009630         MOVE WS-BR-PERIOD-START (BR-IDX) TO WS-MG-PERIOD-START
009640             (MG-IDX)
009650         MOVE WS-LK-NORM-NAME            TO WS-MG-NORM-NAME
009660             (MG-IDX)
009670         MOVE WS-LK-CHILD-ASIN           TO WS-MG-CHILD-ASIN
009680             (MG-IDX)
009690         MOVE WS-LK-VARIANT-NAME         TO WS-MG-VARIANT-NAME
009700             (MG-IDX)
009710         MOVE ZERO TO WS-MG-TOTAL-SALES (MG-IDX)
009720                      WS-MG-SESSIONS (MG-IDX)
009730                      WS-MG-UNITS (MG-IDX)
009740                      WS-MG-PAGE-VIEWS (MG-IDX)
009750                      WS-MG-AD-SPEND (MG-IDX)
009760                      WS-MG-AD-SALES (MG-IDX)
009770                      WS-MG-IMPRESSIONS (MG-IDX)
009780                      WS-MG-CLICKS (MG-IDX)
009790                      WS-MG-AD-ORDERS (MG-IDX)
009800     END-IF.
009810     SET MG-IDX TO WS-FOUND-IDX.
009820 2130-EXIT.
009830     EXIT.
009840*
009850 2135-MATCH-MERGE-ROW.
009860     IF WS-MG-PERIOD-START (MG-IDX) = WS-BR-PERIOD-START
009870         (BR-IDX)
009880        AND (PC-LEVEL-CUSTOM
009890             OR WS-MG-SELLER-ID (MG-IDX) = WS-BR-SELLER-ID
009900                 (BR-IDX))
009910        AND WS-MG-NORM-NAME (MG-IDX) = WS-LK-NORM-NAME
009920        AND WS-MG-CHILD-ASIN (MG-IDX) = WS-LK-CHILD-ASIN
009930         MOVE 'Y' TO WS-MATCH-FOUND-SW
009940         SET WS-FOUND-IDX TO MG-IDX
009950     END-IF.
009960 2135-EXIT.
009970     EXIT.
009980*
009990*    ADS ROWS WITH NO MATCHING BUSINESS ROW ARE DROPPED -- WE
010000*    ONLY EVER ADD ADS VALUES ONTO A MERGE ROW THAT A BUSINESS
010010*    RECORD ALREADY CREATED (LEFT JOIN FROM BUSINESS).
010020 2140-ADD-MATCHING-ADS.
010030     PERFORM 2145-ADD-IF-MATCHING-PERIOD THRU 2145-EXIT
010040         VARYING APD-IDX FROM 1 BY 1 UNTIL APD-IDX > WS-APD-MAX.
010050 2140-EXIT.
010060     EXIT.
010070*
010080 2145-ADD-IF-MATCHING-PERIOD.
010090     IF WS-APD-PERIOD-START (APD-IDX) = WS-MG-PERIOD-START
010100         (MG-IDX)
010110        AND (PC-LEVEL-CUSTOM
010120             OR WS-APD-SELLER-ID (APD-IDX) = WS-MG-SELLER-ID
010130                 (MG-IDX))
010140        AND (PC-LEVEL-CHILD
010150             AND WS-APD-CHILD-ASIN (APD-IDX) =
010160                 WS-MG-CHILD-ASIN (MG-IDX)
010170             OR PC-LEVEL-PARENT
010180             AND WS-RESOLVED-NORM-NAME = WS-MG-NORM-NAME
010190                 (MG-IDX)
010200             OR (PC-LEVEL-ACCOUNT OR PC-LEVEL-CUSTOM))
010210         ADD WS-APD-IMPRESSIONS (APD-IDX) TO WS-MG-IMPRESSIONS
010220             (MG-IDX)
010230         ADD WS-APD-CLICKS (APD-IDX)      TO WS-MG-CLICKS
010240             (MG-IDX)
010250         ADD WS-APD-SPEND (APD-IDX)       TO WS-MG-AD-SPEND
010260             (MG-IDX)
010270         ADD WS-APD-AD-SALES (APD-IDX)    TO WS-MG-AD-SALES
010280             (MG-IDX)
010290         ADD WS-APD-AD-ORDERS (APD-IDX)   TO WS-MG-AD-ORDERS
010300             (MG-IDX)
010310     END-IF.
010320 2145-EXIT.
010330     EXIT.
010340*
010350*****************************************************************
010360* STEP 7 -- DERIVE THE RATIO METRICS FOR EVERY MERGED ROW.      *
010370* EVERY DIVIDE GUARDS ITS DENOMINATOR (BUSINESS RULE: ZERO OR   *
010380* NEGATIVE DENOMINATOR YIELDS A ZERO RESULT, NOT AN ABEND).     *
010390*****************************************************************
010400 2500-DERIVE-RATIOS.
010410     PERFORM 2505-DERIVE-ONE-ROW THRU 2505-EXIT
010420         VARYING MG-IDX FROM 1 BY 1 UNTIL MG-IDX > WS-MG-MAX.
010430 2500-EXIT.
010440     EXIT.
010450*
010460 2505-DERIVE-ONE-ROW.
010470     COMPUTE WS-MG-ORGANIC-SALES (MG-IDX) =
010480         WS-MG-TOTAL-SALES (MG-IDX) - WS-MG-AD-SALES (MG-IDX).
010490     PERFORM 2510-CVR-PCT THRU 2510-EXIT.
010500     PERFORM 2520-CTR-PCT THRU 2520-EXIT.
010510     PERFORM 2530-ROAS THRU 2530-EXIT.
010520     PERFORM 2540-ACOS-PCT THRU 2540-EXIT.
010530     PERFORM 2550-TACOS-PCT THRU 2550-EXIT.
010540     PERFORM 2560-ORGANIC-PCT THRU 2560-EXIT.
010550     PERFORM 2570-AD-SALES-PCT THRU 2570-EXIT.
010560 2505-EXIT.
010570     EXIT.
010580*
010590 2510-CVR-PCT.
010600     MOVE ZERO TO WS-MG-CVR-PCT (MG-IDX).
010610     IF WS-MG-SESSIONS (MG-IDX) > ZERO
010620         COMPUTE WS-MG-CVR-PCT (MG-IDX) ROUNDED =
010630             WS-MG-UNITS (MG-IDX) / WS-MG-SESSIONS (MG-IDX) * 100
010640     END-IF.
010650 2510-EXIT.
010660     EXIT.
010670*
010680 2520-CTR-PCT.
010690     MOVE ZERO TO WS-MG-CTR-PCT (MG-IDX).
010700     IF WS-MG-IMPRESSIONS (MG-IDX) > ZERO
010710         COMPUTE WS-MG-CTR-PCT (MG-IDX) ROUNDED =
010720             WS-MG-CLICKS (MG-IDX) / WS-MG-IMPRESSIONS (MG-IDX) *
010730                 100
010740     END-IF.
010750 2520-EXIT.
010760     EXIT.
010770*
010780 2530-ROAS.
010790     MOVE ZERO TO WS-MG-ROAS (MG-IDX).
010800     IF WS-MG-AD-SPEND (MG-IDX) > ZERO
010810         COMPUTE WS-MG-ROAS (MG-IDX) ROUNDED =
010820             WS-MG-AD-SALES (MG-IDX) / WS-MG-AD-SPEND (MG-IDX)
010830     END-IF.
010840 2530-EXIT.
010850     EXIT.
010860*
010870 2540-ACOS-PCT.
010880     MOVE ZERO TO WS-MG-ACOS-PCT (MG-IDX).
010890     IF WS-MG-AD-SALES (MG-IDX) > ZERO
010900         COMPUTE WS-MG-ACOS-PCT (MG-IDX) ROUNDED =
010910             WS-MG-AD-SPEND (MG-IDX) / WS-MG-AD-SALES (MG-IDX) *
010920                 100
010930     END-IF.
010940 2540-EXIT.
010950     EXIT.
010960*
010970 2550-TACOS-PCT.
010980     MOVE ZERO TO WS-MG-TACOS-PCT (MG-IDX).
010990     IF WS-MG-TOTAL-SALES (MG-IDX) > ZERO
011000         COMPUTE WS-MG-TACOS-PCT (MG-IDX) ROUNDED =
011010             WS-MG-AD-SPEND (MG-IDX) / WS-MG-TOTAL-SALES (MG-IDX)
011020                 * 100
011030     END-IF.
011040 2550-EXIT.
011050     EXIT.
011060*
011070 2560-ORGANIC-PCT.
011080     MOVE ZERO TO WS-MG-ORGANIC-PCT (MG-IDX).
011090     IF WS-MG-TOTAL-SALES (MG-IDX) > ZERO
011100         COMPUTE WS-MG-ORGANIC-PCT (MG-IDX) ROUNDED =
011110             WS-MG-ORGANIC-SALES (MG-IDX) / WS-MG-TOTAL-SALES
011120                 (MG-IDX)
011130                 * 100
011140     END-IF.
011150 2560-EXIT.
011160     EXIT.
011170*
011180 2570-AD-SALES-PCT.
011190     MOVE ZERO TO WS-MG-AD-SALES-PCT (MG-IDX).
011200     IF WS-MG-TOTAL-SALES (MG-IDX) > ZERO
011210         COMPUTE WS-MG-AD-SALES-PCT (MG-IDX) ROUNDED =
011220             WS-MG-AD-SALES (MG-IDX) / WS-MG-TOTAL-SALES (MG-IDX)
011230                 * 100
011240     END-IF.
011250 2570-EXIT.
011260     EXIT.
011270*
011280*****************************************************************
011290* STEP 8 -- WOW/MOM COMPARISON.  ENTITIES ARE WALKED IN PERIOD  *
011300* ORDER; THE FIRST PERIOD OF EACH ENTITY HAS NO PRIOR VALUE.    *
011310* (THE MERGE TABLE IS SMALL ENOUGH TO RE-SCAN PER ROW RATHER    *
011320* THAN SORT, WHICH IS HOW THIS SHOP HAS ALWAYS DONE IT HERE.)   *
011330*****************************************************************
011340 2700-COMPARE-PERIODS.
011350     PERFORM 2710-FIND-PRIOR-PERIOD-ROW THRU 2710-EXIT
011360         VARYING MG-IDX FROM 1 BY 1 UNTIL MG-IDX > WS-MG-MAX.
011370 2700-EXIT.
011380     EXIT.
011390*
011400*    ASM-0162 -- ALL SIX SPEC METRICS GET A PRIOR-PERIOD FIGURE
011410*    NOW, NOT JUST TOTAL-SALES.  2715 LOCATES THE BEST PRIOR ROW
011420*    FOR THE ENTITY (UNCHANGED); 2720 DOES THE ARITHMETIC.
011430 2710-FIND-PRIOR-PERIOD-ROW.
011440     MOVE ZERO TO WS-MG-PP-PREV-TOTAL-SALES (MG-IDX)
011450                  WS-MG-PP-CHG-TOTAL-SALES (MG-IDX)
011460                  WS-MG-PP-CHG-PCT-TOTAL-SALES (MG-IDX)
011470                  WS-MG-PP-PREV-SESSIONS (MG-IDX)
011480                  WS-MG-PP-CHG-SESSIONS (MG-IDX)
011490                  WS-MG-PP-CHG-PCT-SESSIONS (MG-IDX)
011500                  WS-MG-PP-PREV-UNITS (MG-IDX)
011510                  WS-MG-PP-CHG-UNITS (MG-IDX)
011520                  WS-MG-PP-CHG-PCT-UNITS (MG-IDX)
011530                  WS-MG-PP-PREV-AD-SPEND (MG-IDX)
011540                  WS-MG-PP-CHG-AD-SPEND (MG-IDX)
011550                  WS-MG-PP-CHG-PCT-AD-SPEND (MG-IDX)
011560                  WS-MG-PP-PREV-AD-SALES (MG-IDX)
011570                  WS-MG-PP-CHG-AD-SALES (MG-IDX)
011580                  WS-MG-PP-CHG-PCT-AD-SALES (MG-IDX)
011590                  WS-MG-PP-PREV-ORGANIC-SALES (MG-IDX)
011600                  WS-MG-PP-CHG-ORGANIC-SALES (MG-IDX)
011610                  WS-MG-PP-CHG-PCT-ORGANIC-SALES (MG-IDX).
011620     MOVE ZERO TO WS-PP-BEST-PERIOD.
011630     MOVE 'N' TO WS-MATCH-FOUND-SW.
011640     PERFORM 2715-CHECK-PRIOR-CANDIDATE THRU 2715-EXIT
011650         VARYING WS-SRCH-IDX FROM 1 BY 1 UNTIL WS-SRCH-IDX > WS-MG-MAX.
011660     IF WS-MATCH-FOUND
011670         MOVE WS-MG-TOTAL-SALES (WS-FOUND-IDX)
011680             TO WS-MG-PP-PREV-TOTAL-SALES (MG-IDX)
011690         MOVE WS-MG-SESSIONS (WS-FOUND-IDX)
011700             TO WS-MG-PP-PREV-SESSIONS (MG-IDX)
011710         MOVE WS-MG-UNITS (WS-FOUND-IDX)
011720             TO WS-MG-PP-PREV-UNITS (MG-IDX)
011730         MOVE WS-MG-AD-SPEND (WS-FOUND-IDX)
011740             TO WS-MG-PP-PREV-AD-SPEND (MG-IDX)
011750         MOVE WS-MG-AD-SALES (WS-FOUND-IDX)
011760             TO WS-MG-PP-PREV-AD-SALES (MG-IDX)
011770         MOVE WS-MG-ORGANIC-SALES (WS-FOUND-IDX)
011780             TO WS-MG-PP-PREV-ORGANIC-SALES (MG-IDX)
011790         PERFORM 2720-COMPUTE-PP-CHANGES THRU 2720-EXIT
011800     END-IF.
011810 2710-EXIT.
011820     EXIT.
011830*
011840 2715-CHECK-PRIOR-CANDIDATE.
011850     IF WS-SRCH-IDX NOT = MG-IDX
011860        AND WS-MG-SELLER-ID (WS-SRCH-IDX) = WS-MG-SELLER-ID
011870            (MG-IDX)
011880        AND WS-MG-NORM-NAME (WS-SRCH-IDX) = WS-MG-NORM-NAME
011890            (MG-IDX)
011900        AND WS-MG-CHILD-ASIN (WS-SRCH-IDX) = WS-MG-CHILD-ASIN
011910            (MG-IDX)
011920        AND WS-MG-PERIOD-START (WS-SRCH-IDX) <
011930            WS-MG-PERIOD-START (MG-IDX)
011940         IF NOT WS-MATCH-FOUND
011950            OR WS-MG-PERIOD-START (WS-SRCH-IDX) >
011960               WS-PP-BEST-PERIOD
011970             MOVE 'Y' TO WS-MATCH-FOUND-SW
011980             SET WS-FOUND-IDX TO WS-SRCH-IDX
011990             MOVE WS-MG-PERIOD-START (WS-SRCH-IDX)
012000                 TO WS-PP-BEST-PERIOD
012010         END-IF
012020     END-IF.
012030 2715-EXIT.
012040     EXIT.
012050*
012060 2720-COMPUTE-PP-CHANGES.
012070     COMPUTE WS-MG-PP-CHG-TOTAL-SALES (MG-IDX) =
012080         WS-MG-TOTAL-SALES (MG-IDX) -
012090             WS-MG-PP-PREV-TOTAL-SALES (MG-IDX).
012100     IF WS-MG-PP-PREV-TOTAL-SALES (MG-IDX) > ZERO
012110         COMPUTE WS-MG-PP-CHG-PCT-TOTAL-SALES (MG-IDX) ROUNDED =
012120             WS-MG-PP-CHG-TOTAL-SALES (MG-IDX) /
012130                 WS-MG-PP-PREV-TOTAL-SALES (MG-IDX) * 100
012140     END-IF.
012150     COMPUTE WS-MG-PP-CHG-SESSIONS (MG-IDX) =
012160         WS-MG-SESSIONS (MG-IDX) - WS-MG-PP-PREV-SESSIONS (MG-IDX).
012170     IF WS-MG-PP-PREV-SESSIONS (MG-IDX) > ZERO
012180         COMPUTE WS-MG-PP-CHG-PCT-SESSIONS (MG-IDX) ROUNDED =
012190             WS-MG-PP-CHG-SESSIONS (MG-IDX) /
012200                 WS-MG-PP-PREV-SESSIONS (MG-IDX) * 100
012210     END-IF.
012220     COMPUTE WS-MG-PP-CHG-UNITS (MG-IDX) =
012230         WS-MG-UNITS (MG-IDX) - WS-MG-PP-PREV-UNITS (MG-IDX).
012240     IF WS-MG-PP-PREV-UNITS (MG-IDX) > ZERO
012250         COMPUTE WS-MG-PP-CHG-PCT-UNITS (MG-IDX) ROUNDED =
012260             WS-MG-PP-CHG-UNITS (MG-IDX) /
012270                 WS-MG-PP-PREV-UNITS (MG-IDX) * 100
012280     END-IF.
012290     COMPUTE WS-MG-PP-CHG-AD-SPEND (MG-IDX) =
012300         WS-MG-AD-SPEND (MG-IDX) - WS-MG-PP-PREV-AD-SPEND (MG-IDX).
012310     IF WS-MG-PP-PREV-AD-SPEND (MG-IDX) > ZERO
012320         COMPUTE WS-MG-PP-CHG-PCT-AD-SPEND (MG-IDX) ROUNDED =
012330             WS-MG-PP-CHG-AD-SPEND (MG-IDX) /
012340                 WS-MG-PP-PREV-AD-SPEND (MG-IDX) * 100
012350     END-IF.
012360     COMPUTE WS-MG-PP-CHG-AD-SALES (MG-IDX) =
012370         WS-MG-AD-SALES (MG-IDX) - WS-MG-PP-PREV-AD-SALES (MG-IDX).
012380     IF WS-MG-PP-PREV-AD-SALES (MG-IDX) > ZERO
012390         COMPUTE WS-MG-PP-CHG-PCT-AD-SALES (MG-IDX) ROUNDED =
012400             WS-MG-PP-CHG-AD-SALES (MG-IDX) /
012410                 WS-MG-PP-PREV-AD-SALES (MG-IDX) * 100
012420     END-IF.
012430     COMPUTE WS-MG-PP-CHG-ORGANIC-SALES (MG-IDX) =
012440         WS-MG-ORGANIC-SALES (MG-IDX) -
012450             WS-MG-PP-PREV-ORGANIC-SALES (MG-IDX).
012460     IF WS-MG-PP-PREV-ORGANIC-SALES (MG-IDX) > ZERO
012470         COMPUTE WS-MG-PP-CHG-PCT-ORGANIC-SALES (MG-IDX) ROUNDED =
012480             WS-MG-PP-CHG-ORGANIC-SALES (MG-IDX) /
012490                 WS-MG-PP-PREV-ORGANIC-SALES (MG-IDX) * 100
012500     END-IF.
012510 2720-EXIT.
012520     EXIT.
012530*
012540*****************************************************************
012550* STEP 9 -- YOY COMPARISON (MONTHLY ONLY).  RUNS THE CURRENT    *
012560* MONTH RESULT AGAINST A SECOND PASS ONE YEAR BACK.  THIS SHOP  *
012570* BUILDS THE PRIOR-YEAR PASS BY RE-DRIVING THE SAME AGGREGATION *
012580* WITH THE WORK DATE STEPPED BACK A YEAR BEFORE THE MERGE.      *
012590* ASM-0162 -- ALL SIX SPEC METRICS NOW CARRY A YOY FIGURE, AND  *
012600* THE PRIOR-YEAR PERIOD DATE ITSELF IS CARRIED TO OUTPUT.       *
012610*****************************************************************
012620 2800-YOY-COMPARE.
012630     PERFORM 2805-YOY-ONE-ROW THRU 2805-EXIT
012640         VARYING MG-IDX FROM 1 BY 1 UNTIL MG-IDX > WS-MG-MAX.
012650 2800-EXIT.
012660     EXIT.
012670*
012680 2805-YOY-ONE-ROW.
012690     MOVE WS-MG-PERIOD-START (MG-IDX) TO WS-WORK-DATE.
012700     PERFORM 8300-YOY-DATES THRU 8300-EXIT.
012710     MOVE WS-RESULT-DATE TO WS-MG-YOY-PRIOR-PERIOD (MG-IDX).
012720     MOVE ZERO TO WS-MG-YOY-PREV-TOTAL-SALES (MG-IDX)
012730                  WS-MG-YOY-PREV-SESSIONS (MG-IDX)
012740                  WS-MG-YOY-PREV-UNITS (MG-IDX)
012750                  WS-MG-YOY-PREV-AD-SPEND (MG-IDX)
012760                  WS-MG-YOY-PREV-AD-SALES (MG-IDX)
012770                  WS-MG-YOY-PREV-ORGANIC-SALES (MG-IDX).
012780     PERFORM 2810-FIND-YOY-PRIOR-ROW THRU 2810-EXIT
012790         VARYING WS-SRCH-IDX FROM 1 BY 1 UNTIL WS-SRCH-IDX > WS-MG-MAX.
012800     PERFORM 2815-COMPUTE-YOY-CHANGES THRU 2815-EXIT.
012810 2805-EXIT.
012820     EXIT.
012830*
012840 2810-FIND-YOY-PRIOR-ROW.
012850     IF WS-MG-SELLER-ID (WS-SRCH-IDX) = WS-MG-SELLER-ID
012860         (MG-IDX)
012870        AND WS-MG-NORM-NAME (WS-SRCH-IDX) =
012880            WS-MG-NORM-NAME (MG-IDX)
012890        AND WS-MG-CHILD-ASIN (WS-SRCH-IDX) =
012900            WS-MG-CHILD-ASIN (MG-IDX)
012910        AND WS-MG-PERIOD-START (WS-SRCH-IDX) =
012920            WS-RESULT-DATE
012930         MOVE WS-MG-TOTAL-SALES (WS-SRCH-IDX)
012940             TO WS-MG-YOY-PREV-TOTAL-SALES (MG-IDX)
012950         MOVE WS-MG-SESSIONS (WS-SRCH-IDX)
012960             TO WS-MG-YOY-PREV-SESSIONS (MG-IDX)
012970         MOVE WS-MG-UNITS (WS-SRCH-IDX)
012980             TO WS-MG-YOY-PREV-UNITS (MG-IDX)
012990         MOVE WS-MG-AD-SPEND (WS-SRCH-IDX)
013000             TO WS-MG-YOY-PREV-AD-SPEND (MG-IDX)
013010         MOVE WS-MG-AD-SALES (WS-SRCH-IDX)
013020             TO WS-MG-YOY-PREV-AD-SALES (MG-IDX)
013030         MOVE WS-MG-ORGANIC-SALES (WS-SRCH-IDX)
013040             TO WS-MG-YOY-PREV-ORGANIC-SALES (MG-IDX)
013050     END-IF.
013060 2810-EXIT.
013070     EXIT.
013080*
013090 2815-COMPUTE-YOY-CHANGES.
013100     COMPUTE WS-MG-YOY-CHG-TOTAL-SALES (MG-IDX) =
013110         WS-MG-TOTAL-SALES (MG-IDX) -
013120             WS-MG-YOY-PREV-TOTAL-SALES (MG-IDX).
013130     MOVE ZERO TO WS-MG-YOY-CHG-PCT-TOTAL-SALES (MG-IDX).
013140     IF WS-MG-YOY-PREV-TOTAL-SALES (MG-IDX) > ZERO
013150         COMPUTE WS-MG-YOY-CHG-PCT-TOTAL-SALES (MG-IDX) ROUNDED =
013160             WS-MG-YOY-CHG-TOTAL-SALES (MG-IDX) /
013170                 WS-MG-YOY-PREV-TOTAL-SALES (MG-IDX) * 100
013180     ELSE
013190         IF WS-MG-TOTAL-SALES (MG-IDX) > ZERO
013200             MOVE 100.0 TO WS-MG-YOY-CHG-PCT-TOTAL-SALES (MG-IDX)
013210         END-IF
013220     END-IF.
013230     COMPUTE WS-MG-YOY-CHG-SESSIONS (MG-IDX) =
013240         WS-MG-SESSIONS (MG-IDX) -
013250             WS-MG-YOY-PREV-SESSIONS (MG-IDX).
013260     MOVE ZERO TO WS-MG-YOY-CHG-PCT-SESSIONS (MG-IDX).
013270     IF WS-MG-YOY-PREV-SESSIONS (MG-IDX) > ZERO
013280         COMPUTE WS-MG-YOY-CHG-PCT-SESSIONS (MG-IDX) ROUNDED =
013290             WS-MG-YOY-CHG-SESSIONS (MG-IDX) /
013300                 WS-MG-YOY-PREV-SESSIONS (MG-IDX) * 100
013310     ELSE
013320         IF WS-MG-SESSIONS (MG-IDX) > ZERO
013330             MOVE 100.0 TO WS-MG-YOY-CHG-PCT-SESSIONS (MG-IDX)
013340         END-IF
013350     END-IF.
013360     COMPUTE WS-MG-YOY-CHG-UNITS (MG-IDX) =
013370         WS-MG-UNITS (MG-IDX) - WS-MG-YOY-PREV-UNITS (MG-IDX).
013380     MOVE ZERO TO WS-MG-YOY-CHG-PCT-UNITS (MG-IDX).
013390     IF WS-MG-YOY-PREV-UNITS (MG-IDX) > ZERO
013400         COMPUTE WS-MG-YOY-CHG-PCT-UNITS (MG-IDX) ROUNDED =
013410             WS-MG-YOY-CHG-UNITS (MG-IDX) /
013420                 WS-MG-YOY-PREV-UNITS (MG-IDX) * 100
013430     ELSE
013440         IF WS-MG-UNITS (MG-IDX) > ZERO
013450             MOVE 100.0 TO WS-MG-YOY-CHG-PCT-UNITS (MG-IDX)
013460         END-IF
013470     END-IF.
013480     COMPUTE WS-MG-YOY-CHG-AD-SPEND (MG-IDX) =
013490         WS-MG-AD-SPEND (MG-IDX) -
013500             WS-MG-YOY-PREV-AD-SPEND (MG-IDX).
013510     MOVE ZERO TO WS-MG-YOY-CHG-PCT-AD-SPEND (MG-IDX).
013520     IF WS-MG-YOY-PREV-AD-SPEND (MG-IDX) > ZERO
013530         COMPUTE WS-MG-YOY-CHG-PCT-AD-SPEND (MG-IDX) ROUNDED =
013540             WS-MG-YOY-CHG-AD-SPEND (MG-IDX) /
013550                 WS-MG-YOY-PREV-AD-SPEND (MG-IDX) * 100
013560     ELSE
013570         IF WS-MG-AD-SPEND (MG-IDX) > ZERO
013580             MOVE 100.0 TO WS-MG-YOY-CHG-PCT-AD-SPEND (MG-IDX)
013590         END-IF
013600     END-IF.
013610     COMPUTE WS-MG-YOY-CHG-AD-SALES (MG-IDX) =
013620         WS-MG-AD-SALES (MG-IDX) -
013630             WS-MG-YOY-PREV-AD-SALES (MG-IDX).
013640     MOVE ZERO TO WS-MG-YOY-CHG-PCT-AD-SALES (MG-IDX).
013650     IF WS-MG-YOY-PREV-AD-SALES (MG-IDX) > ZERO
013660         COMPUTE WS-MG-YOY-CHG-PCT-AD-SALES (MG-IDX) ROUNDED =
013670             WS-MG-YOY-CHG-AD-SALES (MG-IDX) /
013680                 WS-MG-YOY-PREV-AD-SALES (MG-IDX) * 100
013690     ELSE
013700         IF WS-MG-AD-SALES (MG-IDX) > ZERO
013710             MOVE 100.0 TO WS-MG-YOY-CHG-PCT-AD-SALES (MG-IDX)
013720         END-IF
013730     END-IF.
013740     COMPUTE WS-MG-YOY-CHG-ORGANIC-SALES (MG-IDX) =
013750         WS-MG-ORGANIC-SALES (MG-IDX) -
013760             WS-MG-YOY-PREV-ORGANIC-SALES (MG-IDX).
013770     MOVE ZERO TO WS-MG-YOY-CHG-PCT-ORGANIC-SALES (MG-IDX).
013780     IF WS-MG-YOY-PREV-ORGANIC-SALES (MG-IDX) > ZERO
013790         COMPUTE WS-MG-YOY-CHG-PCT-ORGANIC-SALES (MG-IDX) ROUNDED =
013800             WS-MG-YOY-CHG-ORGANIC-SALES (MG-IDX) /
013810                 WS-MG-YOY-PREV-ORGANIC-SALES (MG-IDX) * 100
013820     ELSE
013830         IF WS-MG-ORGANIC-SALES (MG-IDX) > ZERO
013840             MOVE 100.0 TO WS-MG-YOY-CHG-PCT-ORGANIC-SALES (MG-IDX)
013850         END-IF
013860     END-IF.
013870 2815-EXIT.
013880     EXIT.
013890*
013900*****************************************************************
013910* STEP 10 -- CUMULATIVE SUMMARY.  SUMS THE ADDITIVE METRICS     *
013920* ACROSS ALL PERIODS INTO A SINGLE ROW PER ENTITY AND RECOMPUTES*
013930* THE RATIO METRICS FROM THE SUMMED BASES.  REPLACES THE MERGE  *
013940* TABLE WITH ONE CUMULATIVE ROW PER ENTITY.                     *
013950*****************************************************************
013960 2900-CUMULATIVE-SUMMARY.
013970     MOVE WS-MG-MAX TO WS-SRCH-IDX.
013980     MOVE ZERO TO WS-MG-MAX.
013990     PERFORM 2910-ROLL-INTO-CUMULATIVE-ROW THRU 2910-EXIT
014000         VARYING AM-IDX FROM 1 BY 1 UNTIL AM-IDX > WS-SRCH-IDX.
014010     PERFORM 2500-DERIVE-RATIOS THRU 2500-EXIT
014020         VARYING MG-IDX FROM 1 BY 1 UNTIL MG-IDX > WS-MG-MAX.
014030 2900-EXIT.
014040     EXIT.
014050*
014060 2910-ROLL-INTO-CUMULATIVE-ROW.
014070*    MERGE ROW AM-IDX IS CAPTURED HERE BEFORE THE RE-KEY BECAUSE
014080*    THIS TABLE IS BEING REBUILT IN PLACE -- THE DESTINATION ROW
014090*    2920 FINDS OR ADDS CAN NEVER LAND PAST AM-IDX (AT MOST ONE
014100*    NEW ROW PER SOURCE ROW), SO THE SOURCE IS SAFE ONCE HELD.
014110     MOVE WS-MG-SELLER-ID (AM-IDX)      TO WS-CS-SELLER-ID.
014120     MOVE WS-MG-SELLER-NAME (AM-IDX)    TO WS-CS-SELLER-NAME.
014130     MOVE WS-MG-NORM-NAME (AM-IDX)      TO WS-CS-NORM-NAME.
014140     MOVE WS-MG-CHILD-ASIN (AM-IDX)     TO WS-CS-CHILD-ASIN.
014150     MOVE WS-MG-VARIANT-NAME (AM-IDX)   TO WS-CS-VARIANT-NAME.
014160     MOVE WS-MG-PERIOD-START (AM-IDX)   TO WS-CS-PERIOD-START.
014170     MOVE WS-MG-TOTAL-SALES (AM-IDX)    TO WS-CS-TOTAL-SALES.
014180     MOVE WS-MG-SESSIONS (AM-IDX)       TO WS-CS-SESSIONS.
014190     MOVE WS-MG-UNITS (AM-IDX)          TO WS-CS-UNITS.
014200     MOVE WS-MG-PAGE-VIEWS (AM-IDX)     TO WS-CS-PAGE-VIEWS.
014210     MOVE WS-MG-AD-SPEND (AM-IDX)       TO WS-CS-AD-SPEND.
014220     MOVE WS-MG-AD-SALES (AM-IDX)       TO WS-CS-AD-SALES.
014230     MOVE WS-MG-IMPRESSIONS (AM-IDX)    TO WS-CS-IMPRESSIONS.
014240     MOVE WS-MG-CLICKS (AM-IDX)         TO WS-CS-CLICKS.
014250     MOVE WS-MG-AD-ORDERS (AM-IDX)      TO WS-CS-AD-ORDERS.
014260     PERFORM 2920-FIND-OR-ADD-CUMUL-ROW THRU 2920-EXIT.
014270     ADD WS-CS-TOTAL-SALES  TO WS-MG-TOTAL-SALES (MG-IDX).
014280     ADD WS-CS-SESSIONS     TO WS-MG-SESSIONS (MG-IDX).
014290     ADD WS-CS-UNITS        TO WS-MG-UNITS (MG-IDX).
014300     ADD WS-CS-PAGE-VIEWS   TO WS-MG-PAGE-VIEWS (MG-IDX).
014310     ADD WS-CS-AD-SPEND     TO WS-MG-AD-SPEND (MG-IDX).
014320     ADD WS-CS-AD-SALES     TO WS-MG-AD-SALES (MG-IDX).
014330     ADD WS-CS-IMPRESSIONS  TO WS-MG-IMPRESSIONS (MG-IDX).
014340     ADD WS-CS-CLICKS       TO WS-MG-CLICKS (MG-IDX).
014350     ADD WS-CS-AD-ORDERS    TO WS-MG-AD-ORDERS (MG-IDX).
014360     IF WS-MG-MIN-PERIOD (MG-IDX) = ZERO
014370        OR WS-CS-PERIOD-START < WS-MG-MIN-PERIOD (MG-IDX)
014380         MOVE WS-CS-PERIOD-START TO WS-MG-MIN-PERIOD (MG-IDX)
014390     END-IF.
014400     IF WS-CS-PERIOD-START > WS-MG-PERIOD-START (MG-IDX)
014410         MOVE WS-CS-PERIOD-START TO WS-MG-PERIOD-START (MG-IDX)
014420     END-IF.
014430     ADD 1 TO WS-MG-PERIOD-COUNT (MG-IDX).
014440 2910-EXIT.
014450     EXIT.
014460*
014470*    RE-KEYS BY ENTITY ONLY (SELLER, NORM-NAME, CHILD-ASIN) --
014480*    PERIOD IS DROPPED FROM THE MATCH, SAME FIND-OR-ADD SHAPE
014490*    AS 2130 BUT NO PERIOD-START TERM IN THE COMPARISON.
014500 2920-FIND-OR-ADD-CUMUL-ROW.
014510     MOVE 'N' TO WS-MATCH-FOUND-SW.
014520     PERFORM 2925-MATCH-CUMUL-ROW THRU 2925-EXIT
014530         VARYING WS-SRCH-IDX FROM 1 BY 1 UNTIL WS-SRCH-IDX > WS-MG-MAX.
014540     IF NOT WS-MATCH-FOUND
014550         ADD 1 TO WS-MG-MAX
014560         SET MG-IDX TO WS-MG-MAX
014570         MOVE WS-CS-SELLER-ID     TO WS-MG-SELLER-ID (MG-IDX)
014580         MOVE WS-CS-SELLER-NAME   TO WS-MG-SELLER-NAME (MG-IDX)
014590         MOVE WS-CS-NORM-NAME     TO WS-MG-NORM-NAME (MG-IDX)
014600         MOVE WS-CS-CHILD-ASIN    TO WS-MG-CHILD-ASIN (MG-IDX)
014610         MOVE WS-CS-VARIANT-NAME  TO WS-MG-VARIANT-NAME (MG-IDX)
014620         MOVE ZERO TO WS-MG-TOTAL-SALES (MG-IDX)
014630                      WS-MG-SESSIONS (MG-IDX)
014640                      WS-MG-UNITS (MG-IDX)
014650                      WS-MG-PAGE-VIEWS (MG-IDX)
014660                      WS-MG-AD-SPEND (MG-IDX)
014670                      WS-MG-AD-SALES (MG-IDX)
014680                      WS-MG-IMPRESSIONS (MG-IDX)
014690                      WS-MG-CLICKS (MG-IDX)
014700                      WS-MG-AD-ORDERS (MG-IDX)
014710                      WS-MG-MIN-PERIOD (MG-IDX)
014720                      WS-MG-PERIOD-START (MG-IDX)
014730                      WS-MG-PERIOD-COUNT (MG-IDX)
014740     END-IF.
014750 2920-EXIT.
014760     EXIT.
014770*
014780 2925-MATCH-CUMUL-ROW.
014790     IF (PC-LEVEL-CUSTOM
014800          OR WS-MG-SELLER-ID (WS-SRCH-IDX) = WS-CS-SELLER-ID)
014810        AND WS-MG-NORM-NAME (WS-SRCH-IDX) = WS-CS-NORM-NAME
014820        AND WS-MG-CHILD-ASIN (WS-SRCH-IDX) = WS-CS-CHILD-ASIN
014830         MOVE 'Y' TO WS-MATCH-FOUND-SW
014840         SET MG-IDX TO WS-SRCH-IDX
014850     END-IF.
014860 2925-EXIT.
014870     EXIT.
014880*
014890*****************************************************************
014900* STEP -- WRITE EVERY MERGED ROW TO THE METRICS OUTPUT FILE.    *
014910*****************************************************************
014920 2600-WRITE-METRICS-RECORDS.
014930     PERFORM 2605-WRITE-ONE-RECORD THRU 2605-EXIT
014940         VARYING MG-IDX FROM 1 BY 1 UNTIL MG-IDX > WS-MG-MAX.
014950 2600-EXIT.
014960     EXIT.
014970*
014980 2605-WRITE-ONE-RECORD.
014990     PERFORM 2610-BUILD-METRICS-RECORD THRU 2610-EXIT.
015000     WRITE ASM-METRICS-OUTPUT-RECORD.
015010     ADD 1 TO WS-TOTAL-METRIC-ROWS.
015020 2605-EXIT.
015030     EXIT.
015040*
015050 2610-BUILD-METRICS-RECORD.
015060     MOVE WS-MG-SELLER-ID (MG-IDX)     TO MO-SELLER-ID.
015070     MOVE WS-MG-SELLER-NAME (MG-IDX)   TO MO-SELLER-NAME.
015080     MOVE WS-MG-NORM-NAME (MG-IDX)     TO MO-NORMALIZED-NAME.
015090     MOVE WS-MG-CHILD-ASIN (MG-IDX)    TO MO-CHILD-ASIN.
015100     MOVE WS-MG-VARIANT-NAME (MG-IDX)  TO MO-VARIANT-NAME.
015110     MOVE WS-MG-PERIOD-START (MG-IDX)  TO MO-PERIOD-START.
015120     MOVE WS-MG-TOTAL-SALES (MG-IDX)   TO MO-TOTAL-SALES.
015130     MOVE WS-MG-SESSIONS (MG-IDX)      TO MO-SESSIONS.
015140     MOVE WS-MG-UNITS (MG-IDX)         TO MO-UNITS.
015150     MOVE WS-MG-PAGE-VIEWS (MG-IDX)    TO MO-PAGE-VIEWS.
015160     MOVE WS-MG-AD-SPEND (MG-IDX)      TO MO-AD-SPEND.
015170     MOVE WS-MG-AD-SALES (MG-IDX)      TO MO-AD-SALES.
015180     MOVE WS-MG-IMPRESSIONS (MG-IDX)   TO MO-IMPRESSIONS.
015190     MOVE WS-MG-CLICKS (MG-IDX)        TO MO-CLICKS.
015200     MOVE WS-MG-AD-ORDERS (MG-IDX)     TO MO-AD-ORDERS.
015210     MOVE WS-MG-ORGANIC-SALES (MG-IDX) TO MO-ORGANIC-SALES.
015220     MOVE WS-MG-CVR-PCT (MG-IDX)       TO MO-CVR-PCT.
015230     MOVE WS-MG-CTR-PCT (MG-IDX)       TO MO-CTR-PCT.
015240     MOVE WS-MG-ROAS (MG-IDX)          TO MO-ROAS.
015250     MOVE WS-MG-ACOS-PCT (MG-IDX)      TO MO-ACOS-PCT.
015260     MOVE WS-MG-TACOS-PCT (MG-IDX)     TO MO-TACOS-PCT.
015270     MOVE WS-MG-ORGANIC-PCT (MG-IDX)   TO MO-ORGANIC-PCT.
015280     MOVE WS-MG-AD-SALES-PCT (MG-IDX)  TO MO-AD-SALES-PCT.
015290*    ASM-0162 -- WOW/MOM AND YOY COMPARISON FIGURES.  ZERO WHEN
015300*    THE COMPARISON STEP DID NOT RUN FOR THIS ROW (SWITCH OFF,
015310*    CUSTOM LEVEL, OR WEEKLY GRANULARITY FOR THE YOY GROUP).
015320     MOVE WS-MG-PP-PREV-TOTAL-SALES (MG-IDX)
015330                                     TO MO-PP-PREV-TOTAL-SALES.
015340     MOVE WS-MG-PP-CHG-TOTAL-SALES (MG-IDX)
015350                                     TO MO-PP-CHG-TOTAL-SALES.
015360     MOVE WS-MG-PP-CHG-PCT-TOTAL-SALES (MG-IDX)
015370                                     TO MO-PP-CHG-PCT-TOTAL-SALES.
015380     MOVE WS-MG-PP-PREV-SESSIONS (MG-IDX) TO MO-PP-PREV-SESSIONS.
015390     MOVE WS-MG-PP-CHG-SESSIONS (MG-IDX)  TO MO-PP-CHG-SESSIONS.
015400     MOVE WS-MG-PP-CHG-PCT-SESSIONS (MG-IDX)
015410                                     TO MO-PP-CHG-PCT-SESSIONS.
015420     MOVE WS-MG-PP-PREV-UNITS (MG-IDX) TO MO-PP-PREV-UNITS.
015430     MOVE WS-MG-PP-CHG-UNITS (MG-IDX)  TO MO-PP-CHG-UNITS.
015440     MOVE WS-MG-PP-CHG-PCT-UNITS (MG-IDX) TO MO-PP-CHG-PCT-UNITS.
015450     MOVE WS-MG-PP-PREV-AD-SPEND (MG-IDX) TO MO-PP-PREV-AD-SPEND.
015460     MOVE WS-MG-PP-CHG-AD-SPEND (MG-IDX)  TO MO-PP-CHG-AD-SPEND.
015470     MOVE WS-MG-PP-CHG-PCT-AD-SPEND (MG-IDX)
015480                                     TO MO-PP-CHG-PCT-AD-SPEND.
015490     MOVE WS-MG-PP-PREV-AD-SALES (MG-IDX) TO MO-PP-PREV-AD-SALES.
015500     MOVE WS-MG-PP-CHG-AD-SALES (MG-IDX)  TO MO-PP-CHG-AD-SALES.
015510     MOVE WS-MG-PP-CHG-PCT-AD-SALES (MG-IDX)
015520                                     TO MO-PP-CHG-PCT-AD-SALES.
015530     MOVE WS-MG-PP-PREV-ORGANIC-SALES (MG-IDX)
015540                                     TO MO-PP-PREV-ORGANIC-SALES.
015550     MOVE WS-MG-PP-CHG-ORGANIC-SALES (MG-IDX)
015560                                     TO MO-PP-CHG-ORGANIC-SALES.
015570     MOVE WS-MG-PP-CHG-PCT-ORGANIC-SALES (MG-IDX)
015580                                 TO MO-PP-CHG-PCT-ORGANIC-SALES.
015590     MOVE WS-MG-YOY-PRIOR-PERIOD (MG-IDX) TO MO-YOY-PRIOR-PERIOD.
015600     MOVE WS-MG-YOY-PREV-TOTAL-SALES (MG-IDX)
015610                                     TO MO-YOY-PREV-TOTAL-SALES.
015620     MOVE WS-MG-YOY-CHG-TOTAL-SALES (MG-IDX)
015630                                     TO MO-YOY-CHG-TOTAL-SALES.
015640     MOVE WS-MG-YOY-CHG-PCT-TOTAL-SALES (MG-IDX)
015650                                 TO MO-YOY-CHG-PCT-TOTAL-SALES.
015660     MOVE WS-MG-YOY-PREV-SESSIONS (MG-IDX) TO MO-YOY-PREV-SESSIONS.
015670     MOVE WS-MG-YOY-CHG-SESSIONS (MG-IDX)  TO MO-YOY-CHG-SESSIONS.
015680     MOVE WS-MG-YOY-CHG-PCT-SESSIONS (MG-IDX)
015690                                     TO MO-YOY-CHG-PCT-SESSIONS.
015700     MOVE WS-MG-YOY-PREV-UNITS (MG-IDX) TO MO-YOY-PREV-UNITS.
015710     MOVE WS-MG-YOY-CHG-UNITS (MG-IDX)  TO MO-YOY-CHG-UNITS.
015720     MOVE WS-MG-YOY-CHG-PCT-UNITS (MG-IDX) TO MO-YOY-CHG-PCT-UNITS.
015730     MOVE WS-MG-YOY-PREV-AD-SPEND (MG-IDX) TO MO-YOY-PREV-AD-SPEND.
015740     MOVE WS-MG-YOY-CHG-AD-SPEND (MG-IDX)  TO MO-YOY-CHG-AD-SPEND.
015750     MOVE WS-MG-YOY-CHG-PCT-AD-SPEND (MG-IDX)
015760                                     TO MO-YOY-CHG-PCT-AD-SPEND.
015770     MOVE WS-MG-YOY-PREV-AD-SALES (MG-IDX) TO MO-YOY-PREV-AD-SALES.
015780     MOVE WS-MG-YOY-CHG-AD-SALES (MG-IDX)  TO MO-YOY-CHG-AD-SALES.
015790     MOVE WS-MG-YOY-CHG-PCT-AD-SALES (MG-IDX)
015800                                     TO MO-YOY-CHG-PCT-AD-SALES.
015810     MOVE WS-MG-YOY-PREV-ORGANIC-SALES (MG-IDX)
015820                                     TO MO-YOY-PREV-ORGANIC-SALES.
015830     MOVE WS-MG-YOY-CHG-ORGANIC-SALES (MG-IDX)
015840                                     TO MO-YOY-CHG-ORGANIC-SALES.
015850     MOVE WS-MG-YOY-CHG-PCT-ORGANIC-SALES (MG-IDX)
015860                                TO MO-YOY-CHG-PCT-ORGANIC-SALES.
015870 2610-EXIT.
015880     EXIT.
015890*
015900*****************************************************************
015910* SECTION 8000 -- CALENDAR UTILITY PARAGRAPHS.  COVERS WEEK AND *
015920* MONTH START DATES, THE LAST-N-PERIODS LIST, AND THE YEAR-AGO  *
015930* DATE NEEDED FOR THE YOY COMPARE.  RESTATED HERE SINCE THIS    *
015940* SHOP HAS NO SHARED COPY LIBRARY OR CALLED SUBPROGRAM FOR DATE *
015950* ROUTINES -- EVERY PROGRAM THAT NEEDS THEM RETYPES ITS OWN.    *
015960*****************************************************************
015970 8000-WEEK-START.
015980*    THE SUNDAY ON OR BEFORE WS-WORK-DATE.  DAY-OF-WEEK IS
015990*    COMPUTED VIA FUNCTION-FREE INTEGER-DATE ARITHMETIC, MOD 7.
016000     MOVE WS-WORK-DATE TO WS-RESULT-DATE.
016010     PERFORM 8200-DAY-OF-WEEK THRU 8200-EXIT.
016020     SUBTRACT WS-RW-RESULT FROM WS-RESULT-DATE
016030         GIVING WS-RESULT-DATE.
016040 8000-EXIT.
016050     EXIT.
016060*
016070 8100-MONTH-START.
016080*    THE 1ST OF WS-WORK-DATE'S MONTH.
016090     MOVE WS-WD-CCYY TO WS-RD-CCYY.
016100     MOVE WS-WD-MM   TO WS-RD-MM.
016110     MOVE 01         TO WS-RD-DD.
016120 8100-EXIT.
016130     EXIT.
016140*
016150 8200-DAY-OF-WEEK.
016160*    PLACES 0 (SUNDAY) THRU 6 (SATURDAY) IN WS-RW-RESULT USING
016170*    ZELLER'S CONGRUENCE RESTATED WITH COMP-3 WORK FIELDS.
016180     MOVE ZERO TO WS-RW-NUMERATOR WS-RW-RESULT.
016190     COMPUTE WS-RW-NUMERATOR =
016200         WS-WD-CCYY * 365 + WS-WD-CCYY / 4
016210             - WS-WD-CCYY / 100 + WS-WD-CCYY / 400
016220             + WS-WD-MM * 31 + WS-WD-DD.
016230     DIVIDE WS-RW-NUMERATOR BY 7
016240         GIVING WS-RW-DENOMINATOR
016250         REMAINDER WS-RW-RESULT.
016260 8200-EXIT.
016270     EXIT.
016280*
016290 8300-YOY-DATES.
016300*    WS-RESULT-DATE COMES BACK AS THE SAME MONTH ONE YEAR
016310*    EARLIER THAN WS-WORK-DATE (MONTHLY GRANULARITY ONLY).
016320     MOVE WS-WD-CCYY TO WS-RD-CCYY.
016330     SUBTRACT 1 FROM WS-RD-CCYY.
016340     MOVE WS-WD-MM TO WS-RD-MM.
016350     MOVE WS-WD-DD TO WS-RD-DD.
016360 8300-EXIT.
016370     EXIT.
016380*
016390 8400-CHECK-LEAP-YEAR.
016400     MOVE 'N' TO WS-LEAP-YEAR-SW.
016410     DIVIDE WS-WD-CCYY BY 4
016420         GIVING WS-RW-DENOMINATOR
016430         REMAINDER WS-RW-RESULT.
016440     IF WS-RW-RESULT = ZERO
016450         DIVIDE WS-WD-CCYY BY 100
016460             GIVING WS-RW-DENOMINATOR
016470             REMAINDER WS-RW-RESULT
016480         IF WS-RW-RESULT NOT = ZERO
016490             MOVE 'Y' TO WS-LEAP-YEAR-SW
016500         ELSE
016510             DIVIDE WS-WD-CCYY BY 400
016520                 GIVING WS-RW-DENOMINATOR
016530                 REMAINDER WS-RW-RESULT
016540             IF WS-RW-RESULT = ZERO
016550                 MOVE 'Y' TO WS-LEAP-YEAR-SW
016560             END-IF
016570         END-IF
016580     END-IF.
016590     IF WS-IS-LEAP-YEAR
016600         MOVE 29 TO WS-DIM (2)
016610     ELSE
016620         MOVE 28 TO WS-DIM (2)
016630     END-IF.
016640 8400-EXIT.
016650     EXIT.
016660*
016670 9000-TERMINATE.
016680     CLOSE ASM-PARM-FILE
016690           ASM-BUSINESS-REPORT-FILE
016700           ASM-ADS-REPORT-FILE
016710           ASM-METRICS-OUTPUT-FILE.
016720 9000-EXIT.
016730     EXIT.
